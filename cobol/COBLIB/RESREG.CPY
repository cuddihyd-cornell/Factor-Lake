      *=====================================================            00010000
      * COPYLIB : #RESREG                                               00020000
      * AUTOR   : V.LEAL                                                00030000
      * EMPRESA : FOURSYS                                               00040000
      * OBJETIVO: LAYOUT DO REGISTRO DE RESULTADO ANUAL DO BACKTEST -   00050000
      *           UM REGISTRO POR ANO DE CARTEIRA, GRAVADO NO ARQUIVO   00060000
      *           YRRESLT PARA USO POSTERIOR EM GRAFICOS (FORA DO      00070000
      *           ESCOPO DESTE JOB). NIVEL 05 PARA SER INCLUIDO SOB O   00080000
      *           01 DO FD DE QUEM GRAVAR.                              00090000
      *---------------------------------------------------------------* 00100000
      * HISTORICO DE ALTERACOES                                        *00110000
      *---------------------------------------------------------------* 00120000
      * DATA     PROGRAMADOR         CHAMADO   DESCRICAO                00130000
      * -------- ------------------- --------- --------------------    00140000
      * 09/11/91 V.LEAL              CH-0512   CRIACAO DO COPYLIB.      00150000
      *=====================================================            00160000
       05 RES-ANO               PIC 9(04).                              00170000
       05 RES-RETORNO-CARTEIRA  PIC S9(03)V9(6).                        00180000
       05 RES-RETORNO-BENCHMARK PIC S9(03)V9(6).                        00190000
       05 RES-VALOR-CARTEIRA    PIC S9(09)V99.                          00200000
       05 RES-GANHOU            PIC X(01).                              00210000
          88 RES-CARTEIRA-GANHOU           VALUE 'Y'.                   00220000
          88 RES-CARTEIRA-PERDEU           VALUE 'N'.                   00230000
       05 FILLER                PIC X(10).                              00240000
