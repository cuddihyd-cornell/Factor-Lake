      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. FL22PCT.                                             00040000
       AUTHOR. R. T. ALVES.                                             00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 09/02/1995.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00090000
      *===================================================*             00100000
      *  AUTOR   : ROSANA T. ALVES                        *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: VARIANTE DE FL22RUN QUE RODA DUAS       *             00130000
      *            CARTEIRAS EM PARALELO A PARTIR DO       *             00140000
      *            MESMO AUM INICIAL - UMA NO TOPO (MAIOR  *             00150000
      *            ESCORE) E OUTRA NO FUNDO (MENOR ESCORE) *             00160000
      *            DA CLASSIFICACAO - AMBAS EM MODO         *            00170000
      *            PERCENTUAL (FL22SEL COM LK-MODO-CALCULO  *            00180000
      *            = 'P'). AO FINAL, SE O FUNDO TERMINOU     *           00190000
      *            NA FRENTE DO TOPO EM VALOR, AS DUAS      *            00200000
      *            SAO INVERTIDAS PARA QUE 'TOPO' SEMPRE     *           00210000
      *            SEJA O ROTULO DA CARTEIRA DE MELHOR       *           00220000
      *            RESULTADO FINAL.                          *          00230000
      *---------------------------------------------------*             00240000
      *  ARQUIVOS:                                        *             00250000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00260000
      *  CLNMKT              I             #MKTREG        *             00270000
      *  CLNSTS              I             ---------      *             00280000
      *  YRRESLT             O             #RESREG        *             00290000
      *  BKTPRPT             O             ---------      *             00300000
      *---------------------------------------------------*             00310000
      *===================================================*             00320000
      *---------------------------------------------------*             00330000
      * HISTORICO DE ALTERACOES                            *            00340000
      *---------------------------------------------------*             00350000
      * DATA     PROGRAMADOR    CHAMADO   DESCRICAO         *           00360000
      * -------- -------------- --------- ----------------- *           00370000
      * 09/02/95 R.T.ALVES      CH-0940   VERSAO INICIAL -   *          00380000
      *                                   BASEADA NO LOOP    *          00390000
      *                                   ANUAL DE FL22RUN.   *         00400000
      * 04/02/99 M.T.SOUZA      Y2K-014   TABELA #BENCTB VAI  *         00410000
      *                                   ATE 2022 - SEM       *        00420000
      *                                   IMPACTO NESTE         *       00430000
      *                                   PROGRAMA.              *      00440000
      * 11/01/23 D.F.PINTO      CH-2245   FECHAMENTO DO ANO-BASE*       00450000
      *                                   2022 NA #BENCTB - LOOP*       00460000
      *                                   PASSOU A IR ATE 2022. *       00470000
      *===================================================*             00480000
                                                                        00490000
      *====================================================             00500000
       ENVIRONMENT                               DIVISION.              00510000
      *====================================================             00520000
       CONFIGURATION                             SECTION.               00530000
       SPECIAL-NAMES.                                                   00540000
           C01 IS TOP-OF-FORM.                                          00550000
                                                                        00560000
       INPUT-OUTPUT                              SECTION.               00570000
       FILE-CONTROL.                                                    00580000
           SELECT CLNMKT ASSIGN TO CLNMKT                               00590000
               FILE STATUS IS WRK-FS-CLNMKT.                            00600000
                                                                        00610000
           SELECT CLNSTS ASSIGN TO CLNSTS                               00620000
               FILE STATUS IS WRK-FS-CLNSTS.                            00630000
                                                                        00640000
           SELECT YRRESLT ASSIGN TO YRRESLT                             00650000
               FILE STATUS IS WRK-FS-YRRESLT.                           00660000
                                                                        00670000
           SELECT BKTPRPT ASSIGN TO BKTPRPT                             00680000
               FILE STATUS IS WRK-FS-BKTPRPT.                           00690000
                                                                        00700000
      *====================================================             00710000
       DATA                                      DIVISION.              00720000
      *====================================================             00730000
      *-----------------------------------------------------            00740000
       FILE                                      SECTION.               00750000
      *-----------------------------------------------------            00760000
       FD CLNMKT                                                        00770000
           RECORDING MODE IS F                                          00780000
           LABEL RECORD IS STANDARD                                     00790000
           BLOCK CONTAINS 0 RECORDS.                                    00800000
       01 FD-CLNMKT.                                                    00810000
           COPY '#MKTREG'.                                              00820000
                                                                        00830000
       FD CLNSTS                                                        00840000
           RECORDING MODE IS F                                          00850000
           BLOCK CONTAINS 0 RECORDS.                                    00860000
       01 FD-CLNSTS.                                                    00870000
          05 FD-STS-LIDOS              PIC 9(07).                       00880000
          05 FD-STS-DUPLICADOS         PIC 9(07).                       00890000
          05 FD-STS-INVALIDOS          PIC 9(07).                       00900000
          05 FD-STS-FOSSIL-REMOVIDOS   PIC 9(07).                       00910000
          05 FD-STS-SETOR-REMOVIDOS    PIC 9(07).                       00920000
          05 FILLER                    PIC X(05).                       00930000
                                                                        00940000
       FD YRRESLT                                                       00950000
           RECORDING MODE IS F                                          00960000
           LABEL RECORD IS STANDARD                                     00970000
           BLOCK CONTAINS 0 RECORDS.                                    00980000
       01 FD-YRRESLT.                                                   00990000
           COPY '#RESREG'.                                              01000000
                                                                        01010000
       FD BKTPRPT                                                       01020000
           RECORDING MODE IS F                                          01030000
           LABEL RECORD IS OMITTED.                                     01040000
       01 FD-BKTPRPT                    PIC X(132).                     01050000
      *-----------------------------------------------------            01060000
       WORKING-STORAGE                           SECTION.               01070000
      *-----------------------------------------------------            01080000
           COPY '#GLOG'.                                                01090000
      *----------------------------------------------------             01100000
       01 FILLER PIC X(48) VALUE                                        01110000
           '--------VARIAVEIS PARA PARAMETRO DE ENTRADA--'.             01120000
      *----------------------------------------------------             01130000
       01 WRK-PARM-ENTRADA.                                             01140000
          05 WRK-PARM-FATOR         PIC X(01) OCCURS 13 TIMES.          01150000
          05 WRK-PARM-PERCENTUAL    PIC S9(03)V9(04).                   01160000
          05 WRK-PARM-AUM-INICIAL   PIC S9(09)V99.                      01170000
      *----------------------------------------------------             01180000
       01 FILLER PIC X(48) VALUE                                        01190000
           '--------------VARIAVEIS PARA FILE STATUS-----'.             01200000
      *----------------------------------------------------             01210000
       77 WRK-FS-CLNMKT              PIC 9(02).                         01220000
       77 WRK-FS-CLNSTS              PIC 9(02).                         01230000
       77 WRK-FS-YRRESLT             PIC 9(02).                         01240000
       77 WRK-FS-BKTPRPT             PIC 9(02).                         01250000
      *----------------------------------------------------             01260000
       01 FILLER PIC X(48) VALUE                                        01270000
           '--------VARIAVEIS PARA TABELA DE MERCADO------'.            01280000
      *----------------------------------------------------             01290000
           COPY '#FACTBL'.                                              01300000
           COPY '#BENCTB'.                                              01310000
       77 WRK-QTD-FATORES           PIC 9(02) COMP    VALUE ZEROS.      01320000
       01 WRK-FATOR-SELECIONADO OCCURS 13 TIMES INDEXED BY IX-FS.       01330000
          05 WRK-FS-INDICE          PIC 9(02) COMP.                     01340000
       01 WRK-MASTER-MERCADO OCCURS 20000 TIMES INDEXED BY IX-M.        01350000
          05 WRK-MST-TICKER         PIC X(08).                          01360000
          05 WRK-MST-ANO            PIC 9(04).                          01370000
      *    M.T.SOUZA 04/02/99 (Y2K-014): VISAO SECULO/ANO DO ANO-BASE, 01371000
      *    MANTIDA POR COMPATIBILIDADE - NAO USADA NO CALCULO.         01372000
          05 WRK-MST-ANO-AAMM REDEFINES WRK-MST-ANO.                    01373000
             10 WRK-MST-SECULO           PIC 9(02).                     01374000
             10 WRK-MST-ANO-CURTO        PIC 9(02).                     01375000
          05 WRK-MST-PRECO          PIC S9(07)V99.                      01380000
          05 WRK-MST-PRECO-SIT      PIC X(01).                          01390000
             88 WRK-MST-VALIDO                 VALUE 'P'.               01400000
             88 WRK-MST-INVALIDO               VALUE 'A'.               01410000
          05 WRK-MST-FATOR-VALOR    PIC S9(07)V9(04) OCCURS 13 TIMES.   01420000
          05 WRK-MST-FATOR-SIT      PIC X(01)        OCCURS 13 TIMES.   01430000
             88 WRK-MST-FATOR-AUSENTE                 VALUE 'A'.        01440000
             88 WRK-MST-FATOR-PRESENTE                VALUE 'P'.        01450000
       77 WRK-QTD-MASTER            PIC 9(05) COMP    VALUE ZEROS.      01460000
       77 WRK-IX-COPIA              PIC 9(02) COMP    VALUE ZEROS.      01470000
       77 IX-Y                      PIC 9(02) COMP    VALUE ZEROS.      01480000
      *----------------------------------------------------             01490000
       01 FILLER PIC X(48) VALUE                                        01500000
           '--------VARIAVEIS PARA FATIA DO ANO------------'.           01510000
      *----------------------------------------------------             01520000
       01 WRK-FATIA-T OCCURS 3000 TIMES INDEXED BY IX-A.                01530000
          05 WRK-FT-TICKER          PIC X(08).                          01540000
          05 WRK-FT-PRECO           PIC S9(07)V99.                      01550000
          05 WRK-FT-PRECO-SIT       PIC X(01).                          01560000
             88 WRK-FT-VALIDO                  VALUE 'P'.               01570000
             88 WRK-FT-INVALIDO                VALUE 'A'.               01580000
          05 WRK-FT-FATOR-VALOR     PIC S9(07)V9(04) OCCURS 13 TIMES.   01590000
          05 WRK-FT-FATOR-SIT       PIC X(01)        OCCURS 13 TIMES.   01600000
             88 WRK-FT-FATOR-AUSENTE                  VALUE 'A'.        01610000
             88 WRK-FT-FATOR-PRESENTE                 VALUE 'P'.        01620000
       77 WRK-QTD-FATIA-T           PIC 9(05) COMP    VALUE ZEROS.      01630000
       01 WRK-FATIA-U OCCURS 3000 TIMES INDEXED BY IX-B.                01640000
          05 WRK-FU-TICKER          PIC X(08).                          01650000
          05 WRK-FU-PRECO           PIC S9(07)V99.                      01660000
          05 WRK-FU-PRECO-SIT       PIC X(01).                          01670000
             88 WRK-FU-VALIDO                  VALUE 'P'.               01680000
             88 WRK-FU-INVALIDO                VALUE 'A'.               01690000
       77 WRK-QTD-FATIA-U           PIC 9(05) COMP    VALUE ZEROS.      01700000
      *----------------------------------------------------             01710000
       01 FILLER PIC X(48) VALUE                                        01720000
           '--------AREAS PARA CHAMADA DE FL22SCR----------'.           01730000
      *----------------------------------------------------             01740000
       01 WRK-CHAMADA-ESCORE.                                            01750000
          05 WRK-CE-QTD-TITULOS     PIC 9(05) COMP.                     01760000
          05 WRK-CE-DIRECAO         PIC X(01).                          01770000
          05 WRK-CE-TITULO OCCURS 3000 TIMES INDEXED BY IX-E.           01780000
             10 WRK-CE-VALOR           PIC S9(07)V9(04).                01790000
             10 WRK-CE-SIT             PIC X(01).                       01800000
                88 WRK-CE-AUSENTE               VALUE 'A'.              01810000
                88 WRK-CE-PRESENTE              VALUE 'P'.              01820000
             10 WRK-CE-ESCORE          PIC S9(05)V9(06).                01830000
             10 WRK-CE-ESCORE-SIT      PIC X(01).                       01840000
                88 WRK-CE-ESCORE-AUSENTE        VALUE 'A'.              01850000
                88 WRK-CE-ESCORE-PRESENTE       VALUE 'P'.              01860000
      *----------------------------------------------------             01870000
       01 FILLER PIC X(48) VALUE                                        01880000
           '--------AREAS PARA CHAMADA DE FL22SEL----------'.           01890000
      *----------------------------------------------------             01900000
       01 WRK-CHAMADA-SELECAO.                                           01910000
          05 WRK-CS-QTD-TITULOS     PIC 9(05) COMP.                     01920000
          05 WRK-CS-MODO            PIC X(01).                          01930000
          05 WRK-CS-LADO            PIC X(01).                          01940000
          05 WRK-CS-PERCENTUAL      PIC S9(03)V9(04).                   01950000
          05 WRK-CS-INVESTIMENTO    PIC S9(09)V99.                      01960000
          05 WRK-CS-QTD-SELECIONADOS PIC 9(05) COMP.                    01970000
          05 WRK-CS-TITULO OCCURS 3000 TIMES INDEXED BY IX-S.           01980000
             10 WRK-CS-TICKER          PIC X(08).                       01990000
             10 WRK-CS-ESCORE          PIC S9(05)V9(06).                02000000
             10 WRK-CS-ESCORE-SIT      PIC X(01).                       02010000
                88 WRK-CS-ESCORE-AUSENTE        VALUE 'A'.              02020000
                88 WRK-CS-ESCORE-PRESENTE       VALUE 'P'.              02030000
             10 WRK-CS-PRECO           PIC S9(07)V99.                   02040000
             10 WRK-CS-PRECO-SIT       PIC X(01).                       02050000
                88 WRK-CS-PRECO-VALIDO          VALUE 'P'.              02060000
                88 WRK-CS-PRECO-INVALIDO        VALUE 'A'.              02070000
          05 WRK-CS-HOLDING OCCURS 3000 TIMES INDEXED BY IX-HS.         02080000
             10 WRK-CS-HLD-TICKER      PIC X(08).                       02090000
             10 WRK-CS-HLD-COTAS       PIC S9(07)V9(06).                02100000
      *----------------------------------------------------             02110000
       01 FILLER PIC X(48) VALUE                                        02120000
           '--------AREAS PARA CHAMADA DE FL22GRW----------'.           02130000
      *----------------------------------------------------             02140000
       01 WRK-CHAMADA-CRESCIMENTO.                                       02150000
          05 WRK-CG-QTD-HOLDINGS    PIC 9(05) COMP.                     02160000
          05 WRK-CG-HOLDING OCCURS 3000 TIMES INDEXED BY IX-HG.         02170000
             10 WRK-CG-HLD-TICKER      PIC X(08).                       02180000
             10 WRK-CG-HLD-COTAS       PIC S9(07)V9(06).                02190000
          05 WRK-CG-QTD-MERCADO-T   PIC 9(05) COMP.                     02200000
          05 WRK-CG-MERCADO-T OCCURS 3000 TIMES INDEXED BY IX-GT.       02210000
             10 WRK-CG-T-TICKER        PIC X(08).                       02220000
             10 WRK-CG-T-PRECO         PIC S9(07)V99.                   02230000
             10 WRK-CG-T-PRECO-SIT     PIC X(01).                       02240000
          05 WRK-CG-QTD-MERCADO-T1  PIC 9(05) COMP.                     02250000
          05 WRK-CG-MERCADO-T1 OCCURS 3000 TIMES INDEXED BY IX-GU.      02260000
             10 WRK-CG-U-TICKER        PIC X(08).                       02270000
             10 WRK-CG-U-PRECO         PIC S9(07)V99.                   02280000
             10 WRK-CG-U-PRECO-SIT     PIC X(01).                       02290000
          05 WRK-CG-VALOR-INICIAL   PIC S9(09)V99.                      02300000
          05 WRK-CG-VALOR-FINAL     PIC S9(09)V99.                      02310000
          05 WRK-CG-CRESCIMENTO     PIC S9(03)V9(06).                   02320000
      *----------------------------------------------------             02330000
       01 FILLER PIC X(48) VALUE                                        02340000
           '--------VARIAVEIS PARA CARTEIRAS TOPO/FUNDO----'.           02350000
      *----------------------------------------------------             02360000
      *    UMA CARTEIRA E UMA SERIE COMPLETA PARA CADA LADO - O LADO   02370000
      *    E TROCADO NA IMPRESSAO SE O FUNDO TERMINOU NA FRENTE.       02380000
      *----------------------------------------------------             02390000
       01 WRK-CARTEIRA-TOPO OCCURS 3000 TIMES INDEXED BY IX-C1.         02400000
           COPY '#HLDREG' REPLACING ==HLD-TICKER== BY ==WRK-CT1-TICKER== 02405000
                                     ==HLD-COTAS==  BY ==WRK-CT1-COTAS==.02406000
       77 WRK-QTD-CARTEIRA-TOPO     PIC 9(05) COMP    VALUE ZEROS.      02430000
       01 WRK-CARTEIRA-FUNDO OCCURS 3000 TIMES INDEXED BY IX-C2.        02440000
           COPY '#HLDREG' REPLACING ==HLD-TICKER== BY ==WRK-CT2-TICKER== 02445000
                                     ==HLD-COTAS==  BY ==WRK-CT2-COTAS==.02446000
       77 WRK-QTD-CARTEIRA-FUNDO    PIC 9(05) COMP    VALUE ZEROS.      02470000
       77 WRK-ACHOU-TICKER          PIC X(01)         VALUE 'N'.        02480000
          88 WRK-TICKER-JA-EXISTE             VALUE 'S'.                02490000
      *----------------------------------------------------             02500000
       01 FILLER PIC X(48) VALUE                                        02510000
           '--------VARIAVEIS PARA O LOOP ANUAL-------------'.          02520000
      *----------------------------------------------------             02530000
       77 WRK-ANO-ATUAL             PIC 9(04)         VALUE ZEROS.      02540000
       77 WRK-ANO-SEGUINTE          PIC 9(04)         VALUE ZEROS.      02550000
       77 WRK-AUM-TOPO              PIC S9(09)V99     VALUE ZEROS.      02560000
       77 WRK-AUM-FUNDO             PIC S9(09)V99     VALUE ZEROS.      02570000
       77 WRK-QTD-ANOS              PIC 9(02) COMP    VALUE ZEROS.      02580000
       01 WRK-SERIE-ANO           OCCURS 25 TIMES PIC 9(04).            02590000
       01 WRK-SERIE-RET-TOPO     OCCURS 25 TIMES PIC S9(03)V9(06)       02600000
                                        COMP.                            02610000
       01 WRK-SERIE-RET-FUNDO    OCCURS 25 TIMES PIC S9(03)V9(06)       02620000
                                        COMP.                            02630000
       01 WRK-SERIE-RETORNO-BENCH OCCURS 25 TIMES PIC S9(03)V9(06)      02640000
                                        COMP.                            02650000
       01 WRK-SERIE-VALOR-TOPO   OCCURS 25 TIMES PIC S9(09)V99.         02660000
       01 WRK-SERIE-VALOR-FUNDO  OCCURS 25 TIMES PIC S9(09)V99.         02670000
      *----------------------------------------------------             02680000
       01 FILLER PIC X(48) VALUE                                        02690000
           '--------VARIAVEIS PARA BUSCA NO BENCHMARK-------'.          02700000
      *----------------------------------------------------             02710000
       77 WRK-RETORNO-BENCH-ANO     PIC S9(03)V9(06)  COMP VALUE ZEROS. 02720000
       77 WRK-TX-LIVRE-ANO          PIC S9(01)V9(04)  COMP VALUE ZEROS. 02730000
       77 WRK-BENCH-ACHOU           PIC X(01)         VALUE 'N'.        02740000
          88 WRK-BENCH-FOI-ACHADO             VALUE 'S'.                02750000
      *----------------------------------------------------             02760000
       01 FILLER PIC X(48) VALUE                                        02770000
           '--------VARIAVEIS PARA A TROCA FINAL DE ROTULO--'.          02780000
      *----------------------------------------------------             02790000
      *    R.T.ALVES 09/02/95: SE A CARTEIRA DO FUNDO TERMINOU COM     02800000
      *    VALOR MAIOR QUE A DO TOPO, AS DUAS SAO TROCADAS AQUI PARA   02810000
      *    QUE O ROTULO IMPRESSO 'TOPO' SEMPRE SEJA O DE MELHOR         02820000
      *    RESULTADO FINAL - COMPORTAMENTO PEDIDO PELO USUARIO.        02830000
      *----------------------------------------------------             02840000
       77 WRK-TROCA-VALOR           PIC S9(09)V99     VALUE ZEROS.      02850000
       77 WRK-TROCA-RETORNO         PIC S9(03)V9(06)  COMP VALUE ZEROS. 02860000
       77 WRK-ROTULO-TOPO           PIC X(06)         VALUE 'TOP   '.   02870000
       77 WRK-ROTULO-FUNDO          PIC X(06)         VALUE 'BOTTOM'.   02880000
      *----------------------------------------------------             02890000
       01 FILLER PIC X(48) VALUE                                        02900000
           '--------VARIAVEIS PARA IMPRESSAO----------------'.          02910000
      *----------------------------------------------------             02920000
       77 WRK-LINHAS                PIC 9(02) COMP        VALUE ZEROS.  02930000
       01 WRK-LINHA-TITULO          PIC X(132).                         02960000
       01 WRK-LINHA-DETALHE.                                            02970000
          05 FILLER                PIC X(02) VALUE SPACES.              02980000
          05 WD-ANO                PIC 9(04).                           02990000
          05 FILLER                PIC X(04) VALUE SPACES.              03000000
          05 WD-VALOR-TOPO         PIC -Z(08)9.99.                      03010000
          05 FILLER                PIC X(04) VALUE SPACES.              03020000
          05 WD-VALOR-FUNDO        PIC -Z(08)9.99.                      03030000
          05 FILLER                PIC X(01) VALUE SPACES.              03040000
          05 WD-ROTULO-TOPO        PIC X(06).                           03050000
          05 FILLER                PIC X(01) VALUE SPACES.              03060000
          05 WD-ROTULO-FUNDO       PIC X(06).                           03070000
          05 FILLER                PIC X(80) VALUE SPACES.              03080000
      *-----------------------------------------------------            03090000
       LINKAGE                                    SECTION.              03100000
      *-----------------------------------------------------            03110000
      *    NAO HA LINKAGE - FL22PCT E O PROGRAMA PRINCIPAL DO JOB.       03120000
      *====================================================              03130000
       PROCEDURE                                 DIVISION.               03140000
      *====================================================              03150000
      *-----------------------------------------------------             03160000
       0000-PRINCIPAL                             SECTION.               03170000
      *-----------------------------------------------------             03180000
           PERFORM 1000-INICIALIZAR.                                     03190000
           PERFORM 2000-PROCESSAR-ANO THRU 2000-99-FIM                   03200000
               VARYING WRK-ANO-ATUAL FROM 2002 BY 1                      03210000
               UNTIL WRK-ANO-ATUAL GREATER 2022.                         03220000
           PERFORM 3800-INVERTER-ROTULO-SE-NECESSARIO THRU 3800-99-FIM.  03230000
           PERFORM 5000-IMPRIMIR-RELATORIO.                              03240000
           PERFORM 9800-FINALIZAR.                                       03250000
           STOP RUN.                                                     03260000
      *-----------------------------------------------------             03270000
       0000-99-FIM.                                  EXIT.               03280000
      *-----------------------------------------------------             03290000
                                                                         03300000
      *-----------------------------------------------------             03310000
       1000-INICIALIZAR                           SECTION.               03320000
      *-----------------------------------------------------             03330000
           ACCEPT WRK-PARM-ENTRADA FROM SYSIN.                           03340000
           OPEN INPUT CLNMKT CLNSTS                                      03350000
                OUTPUT YRRESLT BKTPRPT.                                  03360000
             PERFORM 8000-TESTAR-STATUS.                                 03370000
           READ CLNSTS.                                                  03380000
           PERFORM 1100-CARREGAR-MERCADO THRU 1100-99-FIM.               03390000
           PERFORM 1200-MONTAR-LISTA-FATORES THRU 1200-99-FIM.           03400000
           MOVE WRK-PARM-AUM-INICIAL TO WRK-AUM-TOPO.                    03410000
           MOVE WRK-PARM-AUM-INICIAL TO WRK-AUM-FUNDO.                   03420000
           MOVE ZEROS TO WRK-QTD-ANOS.                                   03430000
      *-----------------------------------------------------             03440000
       1000-99-FIM.                                  EXIT.               03450000
      *-----------------------------------------------------             03460000
                                                                         03470000
      *-----------------------------------------------------             03480000
       1100-CARREGAR-MERCADO                      SECTION.               03490000
      *-----------------------------------------------------             03500000
           MOVE ZEROS TO WRK-QTD-MASTER.                                 03510000
           READ CLNMKT.                                                  03520000
           PERFORM 1110-COPIAR-REGISTRO THRU 1110-99-FIM                 03530000
               UNTIL WRK-FS-CLNMKT EQUAL 10.                             03540000
      *-----------------------------------------------------             03550000
       1100-99-FIM.                                  EXIT.               03560000
      *-----------------------------------------------------             03570000
                                                                         03580000
      *-----------------------------------------------------             03590000
       1110-COPIAR-REGISTRO                       SECTION.               03600000
      *-----------------------------------------------------             03610000
           ADD 1 TO WRK-QTD-MASTER.                                      03620000
           MOVE MKT-TICKER      TO WRK-MST-TICKER (WRK-QTD-MASTER).      03630000
           MOVE MKT-ANO         TO WRK-MST-ANO    (WRK-QTD-MASTER).      03640000
           MOVE MKT-PRECO       TO WRK-MST-PRECO  (WRK-QTD-MASTER).      03650000
           IF MKT-PRECO-VALIDO                                           03660000
              SET WRK-MST-VALIDO (WRK-QTD-MASTER) TO TRUE                03670000
           ELSE                                                          03680000
              SET WRK-MST-INVALIDO (WRK-QTD-MASTER) TO TRUE              03690000
           END-IF.                                                       03700000
           PERFORM 1120-COPIAR-FATOR THRU 1120-99-FIM                    03710000
               VARYING WRK-IX-COPIA FROM 1 BY 1                          03720000
               UNTIL WRK-IX-COPIA GREATER 13.                            03730000
           READ CLNMKT.                                                  03740000
      *-----------------------------------------------------             03750000
       1110-99-FIM.                                  EXIT.               03760000
      *-----------------------------------------------------             03770000
                                                                         03780000
      *-----------------------------------------------------             03790000
       1120-COPIAR-FATOR                          SECTION.               03800000
      *-----------------------------------------------------             03810000
           MOVE MKT-FATOR-VALOR (WRK-IX-COPIA)                           03820000
                 TO WRK-MST-FATOR-VALOR (WRK-QTD-MASTER, WRK-IX-COPIA).  03830000
           IF MKT-FATOR-PRESENTE (WRK-IX-COPIA)                          03840000
              SET WRK-MST-FATOR-PRESENTE (WRK-QTD-MASTER, WRK-IX-COPIA)  03850000
                    TO TRUE                                              03860000
           ELSE                                                          03870000
              SET WRK-MST-FATOR-AUSENTE (WRK-QTD-MASTER, WRK-IX-COPIA)   03880000
                    TO TRUE                                              03890000
           END-IF.                                                       03900000
      *-----------------------------------------------------             03910000
       1120-99-FIM.                                  EXIT.               03920000
      *-----------------------------------------------------             03930000
                                                                         03940000
      *-----------------------------------------------------             03950000
       1200-MONTAR-LISTA-FATORES                  SECTION.               03960000
      *-----------------------------------------------------             03970000
           MOVE ZEROS TO WRK-QTD-FATORES.                                03980000
           PERFORM 1210-TESTAR-FATOR THRU 1210-99-FIM                    03990000
               VARYING WRK-IX-COPIA FROM 1 BY 1                          04000000
               UNTIL WRK-IX-COPIA GREATER 13.                            04010000
      *-----------------------------------------------------             04020000
       1200-99-FIM.                                  EXIT.               04030000
      *-----------------------------------------------------             04040000
                                                                         04050000
      *-----------------------------------------------------             04060000
       1210-TESTAR-FATOR                          SECTION.               04070000
      *-----------------------------------------------------             04080000
           IF WRK-PARM-FATOR (WRK-IX-COPIA) EQUAL 'S'                    04090000
              ADD 1 TO WRK-QTD-FATORES                                   04100000
              MOVE WRK-IX-COPIA                                          04110000
                    TO WRK-FS-INDICE (WRK-QTD-FATORES)                   04120000
           END-IF.                                                       04130000
      *-----------------------------------------------------             04140000
       1210-99-FIM.                                  EXIT.               04150000
      *-----------------------------------------------------             04160000
                                                                         04170000
      *-----------------------------------------------------             04180000
       2000-PROCESSAR-ANO                         SECTION.               04190000
      *-----------------------------------------------------             04200000
           ADD 1 TO WRK-QTD-ANOS.                                        04210000
           MOVE WRK-ANO-ATUAL TO WRK-SERIE-ANO (WRK-QTD-ANOS).           04220000
           COMPUTE WRK-ANO-SEGUINTE = WRK-ANO-ATUAL + 1.                 04230000
           PERFORM 2100-MONTAR-FATIA-T  THRU 2100-99-FIM.                04240000
           PERFORM 2150-MONTAR-FATIA-U  THRU 2150-99-FIM.                04250000
           MOVE ZEROS TO WRK-QTD-CARTEIRA-TOPO WRK-QTD-CARTEIRA-FUNDO.   04260000
           PERFORM 2200-PROCESSAR-FATOR THRU 2200-99-FIM                 04270000
               VARYING IX-FS FROM 1 BY 1                                 04280000
               UNTIL IX-FS GREATER WRK-QTD-FATORES.                      04290000
           PERFORM 2400-AVALIAR-TOPO  THRU 2400-99-FIM.                  04300000
           PERFORM 2450-AVALIAR-FUNDO THRU 2450-99-FIM.                  04310000
           PERFORM 2500-OBTER-BENCHMARK THRU 2500-99-FIM.                04320000
           MOVE WRK-CG-CRESCIMENTO TO WRK-SERIE-RET-TOPO (WRK-QTD-ANOS). 04330000
           MOVE WRK-CG-VALOR-FINAL TO WRK-AUM-TOPO.                      04340000
           MOVE WRK-AUM-TOPO TO WRK-SERIE-VALOR-TOPO (WRK-QTD-ANOS + 1). 04350000
           MOVE WRK-RETORNO-BENCH-ANO                                    04360000
                 TO WRK-SERIE-RETORNO-BENCH (WRK-QTD-ANOS).              04370000
           PERFORM 2600-GRAVAR-RESULTADO-ANO THRU 2600-99-FIM.           04380000
      *-----------------------------------------------------             04390000
       2000-99-FIM.                                  EXIT.               04400000
      *-----------------------------------------------------             04410000
                                                                         04420000
      *-----------------------------------------------------             04430000
       2100-MONTAR-FATIA-T                        SECTION.               04440000
      *-----------------------------------------------------             04450000
           MOVE ZEROS TO WRK-QTD-FATIA-T.                                04460000
           PERFORM 2110-COPIAR-SE-ANO-T THRU 2110-99-FIM                 04470000
               VARYING IX-M FROM 1 BY 1                                  04480000
               UNTIL IX-M GREATER WRK-QTD-MASTER.                        04490000
      *-----------------------------------------------------             04500000
       2100-99-FIM.                                  EXIT.               04510000
      *-----------------------------------------------------             04520000
                                                                         04530000
      *-----------------------------------------------------             04540000
       2110-COPIAR-SE-ANO-T                       SECTION.               04550000
      *-----------------------------------------------------             04560000
           IF WRK-MST-ANO (IX-M) EQUAL WRK-ANO-ATUAL                     04570000
              ADD 1 TO WRK-QTD-FATIA-T                                   04580000
              MOVE WRK-MST-TICKER (IX-M)                                 04590000
                    TO WRK-FT-TICKER (WRK-QTD-FATIA-T)                   04600000
              MOVE WRK-MST-PRECO (IX-M)                                  04610000
                    TO WRK-FT-PRECO (WRK-QTD-FATIA-T)                    04620000
              MOVE WRK-MST-PRECO-SIT (IX-M)                              04630000
                    TO WRK-FT-PRECO-SIT (WRK-QTD-FATIA-T)                04640000
              PERFORM 2120-COPIAR-FATOR-T THRU 2120-99-FIM               04650000
                  VARYING WRK-IX-COPIA FROM 1 BY 1                       04660000
                  UNTIL WRK-IX-COPIA GREATER 13                          04670000
           END-IF.                                                       04680000
      *-----------------------------------------------------             04690000
       2110-99-FIM.                                  EXIT.               04700000
      *-----------------------------------------------------             04710000
                                                                         04720000
      *-----------------------------------------------------             04730000
       2120-COPIAR-FATOR-T                        SECTION.               04740000
      *-----------------------------------------------------             04750000
           MOVE WRK-MST-FATOR-VALOR (IX-M, WRK-IX-COPIA)                 04760000
                 TO WRK-FT-FATOR-VALOR (WRK-QTD-FATIA-T, WRK-IX-COPIA).  04770000
           MOVE WRK-MST-FATOR-SIT (IX-M, WRK-IX-COPIA)                   04780000
                 TO WRK-FT-FATOR-SIT (WRK-QTD-FATIA-T, WRK-IX-COPIA).    04790000
      *-----------------------------------------------------             04800000
       2120-99-FIM.                                  EXIT.               04810000
      *-----------------------------------------------------             04820000
                                                                         04830000
      *-----------------------------------------------------             04840000
       2150-MONTAR-FATIA-U                        SECTION.               04850000
      *-----------------------------------------------------             04860000
           MOVE ZEROS TO WRK-QTD-FATIA-U.                                04870000
           PERFORM 2160-COPIAR-SE-ANO-U THRU 2160-99-FIM                 04880000
               VARYING IX-M FROM 1 BY 1                                  04890000
               UNTIL IX-M GREATER WRK-QTD-MASTER.                        04900000
      *-----------------------------------------------------             04910000
       2150-99-FIM.                                  EXIT.               04920000
      *-----------------------------------------------------             04930000
                                                                         04940000
      *-----------------------------------------------------             04950000
       2160-COPIAR-SE-ANO-U                       SECTION.               04960000
      *-----------------------------------------------------             04970000
           IF WRK-MST-ANO (IX-M) EQUAL WRK-ANO-SEGUINTE                  04980000
              ADD 1 TO WRK-QTD-FATIA-U                                   04990000
              MOVE WRK-MST-TICKER (IX-M)                                 05000000
                    TO WRK-FU-TICKER (WRK-QTD-FATIA-U)                   05010000
              MOVE WRK-MST-PRECO (IX-M)                                  05020000
                    TO WRK-FU-PRECO (WRK-QTD-FATIA-U)                    05030000
              MOVE WRK-MST-PRECO-SIT (IX-M)                              05040000
                    TO WRK-FU-PRECO-SIT (WRK-QTD-FATIA-U)                05050000
           END-IF.                                                       05060000
      *-----------------------------------------------------             05070000
       2160-99-FIM.                                  EXIT.               05080000
      *-----------------------------------------------------             05090000
                                                                         05100000
      *-----------------------------------------------------             05110000
       2200-PROCESSAR-FATOR                       SECTION.               05120000
      *-----------------------------------------------------             05130000
      *    UM FATOR GERA DUAS SELECOES - UMA NO TOPO, UMA NO FUNDO,     05140000
      *    A PARTIR DO MESMO ESCORE JA PADRONIZADO PELO FL22SCR.        05150000
           MOVE WRK-QTD-FATIA-T TO WRK-CE-QTD-TITULOS.                   05160000
           MOVE WRK-FATOR-DIRECAO (WRK-FS-INDICE (IX-FS))                05170000
                 TO WRK-CE-DIRECAO.                                      05180000
           PERFORM 2210-CARREGAR-ESCORE THRU 2210-99-FIM                 05190000
               VARYING IX-E FROM 1 BY 1                                  05200000
               UNTIL IX-E GREATER WRK-QTD-FATIA-T.                       05210000
           CALL 'FL22SCR' USING WRK-CHAMADA-ESCORE.                      05220000
           MOVE WRK-QTD-FATIA-T TO WRK-CS-QTD-TITULOS.                   05230000
           PERFORM 2220-CARREGAR-SELECAO THRU 2220-99-FIM                05240000
               VARYING IX-S FROM 1 BY 1                                  05250000
               UNTIL IX-S GREATER WRK-QTD-FATIA-T.                       05260000
           MOVE 'P' TO WRK-CS-MODO.                                      05270000
           MOVE WRK-PARM-PERCENTUAL TO WRK-CS-PERCENTUAL.                05280000
           COMPUTE WRK-CS-INVESTIMENTO ROUNDED =                         05290000
               WRK-AUM-TOPO / WRK-QTD-FATORES.                           05300000
           MOVE 'T' TO WRK-CS-LADO.                                      05310000
           CALL 'FL22SEL' USING WRK-CHAMADA-SELECAO.                     05320000
           PERFORM 2300-UNIR-CARTEIRA-TOPO THRU 2300-99-FIM              05330000
               VARYING IX-HS FROM 1 BY 1                                 05340000
               UNTIL IX-HS GREATER WRK-CS-QTD-SELECIONADOS.              05350000
           COMPUTE WRK-CS-INVESTIMENTO ROUNDED =                         05360000
               WRK-AUM-FUNDO / WRK-QTD-FATORES.                          05370000
           MOVE 'F' TO WRK-CS-LADO.                                      05380000
           CALL 'FL22SEL' USING WRK-CHAMADA-SELECAO.                     05390000
           PERFORM 2350-UNIR-CARTEIRA-FUNDO THRU 2350-99-FIM             05400000
               VARYING IX-HS FROM 1 BY 1                                 05410000
               UNTIL IX-HS GREATER WRK-CS-QTD-SELECIONADOS.              05420000
      *-----------------------------------------------------             05430000
       2200-99-FIM.                                  EXIT.               05440000
      *-----------------------------------------------------             05450000
                                                                         05460000
      *-----------------------------------------------------             05470000
       2210-CARREGAR-ESCORE                       SECTION.               05480000
      *-----------------------------------------------------             05490000
           MOVE WRK-FT-FATOR-VALOR (IX-E, WRK-FS-INDICE (IX-FS))         05500000
                 TO WRK-CE-VALOR (IX-E).                                 05510000
           IF WRK-FT-FATOR-PRESENTE (IX-E, WRK-FS-INDICE (IX-FS))        05520000
              SET WRK-CE-PRESENTE (IX-E) TO TRUE                         05530000
           ELSE                                                          05540000
              SET WRK-CE-AUSENTE (IX-E)  TO TRUE                         05550000
           END-IF.                                                       05560000
      *-----------------------------------------------------             05570000
       2210-99-FIM.                                  EXIT.               05580000
      *-----------------------------------------------------             05590000
                                                                         05600000
      *-----------------------------------------------------             05610000
       2220-CARREGAR-SELECAO                      SECTION.               05620000
      *-----------------------------------------------------             05630000
           MOVE WRK-FT-TICKER (IX-S)     TO WRK-CS-TICKER (IX-S).        05640000
           MOVE WRK-CE-ESCORE (IX-S)     TO WRK-CS-ESCORE (IX-S).        05650000
           MOVE WRK-CE-ESCORE-SIT (IX-S) TO WRK-CS-ESCORE-SIT (IX-S).    05660000
           MOVE WRK-FT-PRECO (IX-S)      TO WRK-CS-PRECO (IX-S).         05670000
           MOVE WRK-FT-PRECO-SIT (IX-S)  TO WRK-CS-PRECO-SIT (IX-S).     05680000
      *-----------------------------------------------------             05690000
       2220-99-FIM.                                  EXIT.               05700000
      *-----------------------------------------------------             05710000
                                                                         05720000
      *-----------------------------------------------------             05730000
       2300-UNIR-CARTEIRA-TOPO                    SECTION.               05740000
      *-----------------------------------------------------             05750000
           MOVE 'N' TO WRK-ACHOU-TICKER.                                 05760000
           PERFORM 2310-PROCURAR-TICKER-TOPO THRU 2310-99-FIM            05770000
               VARYING IX-C1 FROM 1 BY 1                                 05780000
               UNTIL IX-C1 GREATER WRK-QTD-CARTEIRA-TOPO                 05790000
                  OR WRK-TICKER-JA-EXISTE.                                05800000
           IF NOT WRK-TICKER-JA-EXISTE                                   05810000
              ADD 1 TO WRK-QTD-CARTEIRA-TOPO                             05820000
              MOVE WRK-CS-HLD-TICKER (IX-HS)                             05830000
                    TO WRK-CT1-TICKER (WRK-QTD-CARTEIRA-TOPO)            05840000
              MOVE WRK-CS-HLD-COTAS (IX-HS)                              05850000
                    TO WRK-CT1-COTAS (WRK-QTD-CARTEIRA-TOPO)             05860000
           END-IF.                                                       05870000
      *-----------------------------------------------------             05880000
       2300-99-FIM.                                  EXIT.               05890000
      *-----------------------------------------------------             05900000
                                                                         05910000
      *-----------------------------------------------------             05920000
       2310-PROCURAR-TICKER-TOPO                  SECTION.               05930000
      *-----------------------------------------------------             05940000
           IF WRK-CT1-TICKER (IX-C1) EQUAL WRK-CS-HLD-TICKER (IX-HS)     05950000
              ADD WRK-CS-HLD-COTAS (IX-HS) TO WRK-CT1-COTAS (IX-C1)      05960000
              MOVE 'S' TO WRK-ACHOU-TICKER                               05970000
           END-IF.                                                       05980000
      *-----------------------------------------------------             05990000
       2310-99-FIM.                                  EXIT.               06000000
      *-----------------------------------------------------             06010000
                                                                         06020000
      *-----------------------------------------------------             06030000
       2350-UNIR-CARTEIRA-FUNDO                   SECTION.               06040000
      *-----------------------------------------------------             06050000
           MOVE 'N' TO WRK-ACHOU-TICKER.                                 06060000
           PERFORM 2360-PROCURAR-TICKER-FUNDO THRU 2360-99-FIM           06070000
               VARYING IX-C2 FROM 1 BY 1                                 06080000
               UNTIL IX-C2 GREATER WRK-QTD-CARTEIRA-FUNDO                06090000
                  OR WRK-TICKER-JA-EXISTE.                                06100000
           IF NOT WRK-TICKER-JA-EXISTE                                   06110000
              ADD 1 TO WRK-QTD-CARTEIRA-FUNDO                            06120000
              MOVE WRK-CS-HLD-TICKER (IX-HS)                             06130000
                    TO WRK-CT2-TICKER (WRK-QTD-CARTEIRA-FUNDO)           06140000
              MOVE WRK-CS-HLD-COTAS (IX-HS)                              06150000
                    TO WRK-CT2-COTAS (WRK-QTD-CARTEIRA-FUNDO)            06160000
           END-IF.                                                       06170000
      *-----------------------------------------------------             06180000
       2350-99-FIM.                                  EXIT.               06190000
      *-----------------------------------------------------             06200000
                                                                         06210000
      *-----------------------------------------------------             06220000
       2360-PROCURAR-TICKER-FUNDO                 SECTION.               06230000
      *-----------------------------------------------------             06240000
           IF WRK-CT2-TICKER (IX-C2) EQUAL WRK-CS-HLD-TICKER (IX-HS)     06250000
              ADD WRK-CS-HLD-COTAS (IX-HS) TO WRK-CT2-COTAS (IX-C2)      06260000
              MOVE 'S' TO WRK-ACHOU-TICKER                               06270000
           END-IF.                                                       06280000
      *-----------------------------------------------------             06290000
       2360-99-FIM.                                  EXIT.               06300000
      *-----------------------------------------------------             06310000
                                                                         06320000
      *-----------------------------------------------------             06330000
       2400-AVALIAR-TOPO                          SECTION.               06340000
      *-----------------------------------------------------             06350000
           MOVE WRK-QTD-CARTEIRA-TOPO TO WRK-CG-QTD-HOLDINGS.            06360000
           PERFORM 2410-CARREGAR-HOLDING-TOPO THRU 2410-99-FIM           06370000
               VARYING IX-HG FROM 1 BY 1                                 06380000
               UNTIL IX-HG GREATER WRK-QTD-CARTEIRA-TOPO.                06390000
           MOVE WRK-QTD-FATIA-T TO WRK-CG-QTD-MERCADO-T.                 06400000
           PERFORM 2420-CARREGAR-MERCADO-T THRU 2420-99-FIM              06410000
               VARYING IX-GT FROM 1 BY 1                                 06420000
               UNTIL IX-GT GREATER WRK-QTD-FATIA-T.                      06430000
           MOVE WRK-QTD-FATIA-U TO WRK-CG-QTD-MERCADO-T1.                06440000
           PERFORM 2430-CARREGAR-MERCADO-U THRU 2430-99-FIM              06450000
               VARYING IX-GU FROM 1 BY 1                                 06460000
               UNTIL IX-GU GREATER WRK-QTD-FATIA-U.                      06470000
           CALL 'FL22GRW' USING WRK-CHAMADA-CRESCIMENTO.                 06480000
      *-----------------------------------------------------             06490000
       2400-99-FIM.                                  EXIT.               06500000
      *-----------------------------------------------------             06510000
                                                                         06520000
      *-----------------------------------------------------             06530000
       2410-CARREGAR-HOLDING-TOPO                 SECTION.               06540000
      *-----------------------------------------------------             06550000
           MOVE WRK-CT1-TICKER (IX-HG) TO WRK-CG-HLD-TICKER (IX-HG).     06560000
           MOVE WRK-CT1-COTAS (IX-HG)  TO WRK-CG-HLD-COTAS (IX-HG).      06570000
      *-----------------------------------------------------             06580000
       2410-99-FIM.                                  EXIT.               06590000
      *-----------------------------------------------------             06600000
                                                                         06610000
      *-----------------------------------------------------             06620000
       2420-CARREGAR-MERCADO-T                    SECTION.               06630000
      *-----------------------------------------------------             06640000
           MOVE WRK-FT-TICKER (IX-GT)     TO WRK-CG-T-TICKER (IX-GT).    06650000
           MOVE WRK-FT-PRECO (IX-GT)      TO WRK-CG-T-PRECO (IX-GT).     06660000
           MOVE WRK-FT-PRECO-SIT (IX-GT)  TO WRK-CG-T-PRECO-SIT (IX-GT). 06670000
      *-----------------------------------------------------             06680000
       2420-99-FIM.                                  EXIT.               06690000
      *-----------------------------------------------------             06700000
                                                                         06710000
      *-----------------------------------------------------             06720000
       2430-CARREGAR-MERCADO-U                    SECTION.               06730000
      *-----------------------------------------------------             06740000
           MOVE WRK-FU-TICKER (IX-GU)     TO WRK-CG-U-TICKER (IX-GU).    06750000
           MOVE WRK-FU-PRECO (IX-GU)      TO WRK-CG-U-PRECO (IX-GU).     06760000
           MOVE WRK-FU-PRECO-SIT (IX-GU)  TO WRK-CG-U-PRECO-SIT (IX-GU). 06770000
      *-----------------------------------------------------             06780000
       2430-99-FIM.                                  EXIT.               06790000
      *-----------------------------------------------------             06800000
                                                                         06810000
      *-----------------------------------------------------             06820000
       2450-AVALIAR-FUNDO                         SECTION.               06830000
      *-----------------------------------------------------             06840000
           MOVE WRK-QTD-CARTEIRA-FUNDO TO WRK-CG-QTD-HOLDINGS.           06850000
           PERFORM 2460-CARREGAR-HOLDING-FUNDO THRU 2460-99-FIM          06860000
               VARYING IX-HG FROM 1 BY 1                                 06870000
               UNTIL IX-HG GREATER WRK-QTD-CARTEIRA-FUNDO.               06880000
           MOVE WRK-QTD-FATIA-T TO WRK-CG-QTD-MERCADO-T.                 06890000
           PERFORM 2420-CARREGAR-MERCADO-T THRU 2420-99-FIM              06900000
               VARYING IX-GT FROM 1 BY 1                                 06910000
               UNTIL IX-GT GREATER WRK-QTD-FATIA-T.                      06920000
           MOVE WRK-QTD-FATIA-U TO WRK-CG-QTD-MERCADO-T1.                06930000
           PERFORM 2430-CARREGAR-MERCADO-U THRU 2430-99-FIM              06940000
               VARYING IX-GU FROM 1 BY 1                                 06950000
               UNTIL IX-GU GREATER WRK-QTD-FATIA-U.                      06960000
           CALL 'FL22GRW' USING WRK-CHAMADA-CRESCIMENTO.                 06970000
           MOVE WRK-CG-CRESCIMENTO TO WRK-SERIE-RET-FUNDO (WRK-QTD-ANOS).06980000
           MOVE WRK-CG-VALOR-FINAL TO WRK-AUM-FUNDO.                     06990000
           MOVE WRK-AUM-FUNDO                                            07000000
                 TO WRK-SERIE-VALOR-FUNDO (WRK-QTD-ANOS + 1).            07010000
      *-----------------------------------------------------             07020000
       2450-99-FIM.                                  EXIT.               07030000
      *-----------------------------------------------------             07040000
                                                                         07050000
      *-----------------------------------------------------             07060000
       2460-CARREGAR-HOLDING-FUNDO                SECTION.               07070000
      *-----------------------------------------------------             07080000
           MOVE WRK-CT2-TICKER (IX-HG) TO WRK-CG-HLD-TICKER (IX-HG).     07090000
           MOVE WRK-CT2-COTAS (IX-HG)  TO WRK-CG-HLD-COTAS (IX-HG).      07100000
      *-----------------------------------------------------             07110000
       2460-99-FIM.                                  EXIT.               07120000
      *-----------------------------------------------------             07130000
                                                                         07140000
      *-----------------------------------------------------             07150000
       2500-OBTER-BENCHMARK                       SECTION.               07160000
      *-----------------------------------------------------             07170000
           MOVE 'N' TO WRK-BENCH-ACHOU.                                  07180000
           MOVE ZEROS TO WRK-RETORNO-BENCH-ANO.                          07190000
           MOVE 0.01   TO WRK-TX-LIVRE-ANO.                              07200000
           PERFORM 2510-COMPARAR-ANO-BENCH THRU 2510-99-FIM              07210000
               VARYING IX-BEN FROM 1 BY 1                                07220000
               UNTIL IX-BEN GREATER 21                                   07230000
                  OR WRK-BENCH-FOI-ACHADO.                                07240000
      *-----------------------------------------------------             07250000
       2500-99-FIM.                                  EXIT.               07260000
      *-----------------------------------------------------             07270000
                                                                         07280000
      *-----------------------------------------------------             07290000
       2510-COMPARAR-ANO-BENCH                    SECTION.               07300000
      *-----------------------------------------------------             07310000
           IF WRK-BENCH-ANO (IX-BEN) EQUAL WRK-ANO-ATUAL                 07320000
              COMPUTE WRK-RETORNO-BENCH-ANO ROUNDED =                    07330000
                  WRK-BENCH-RETORNO (IX-BEN) / 100                       07340000
              MOVE WRK-BENCH-TX-LIVRE (IX-BEN) TO WRK-TX-LIVRE-ANO       07350000
              SET WRK-BENCH-FOI-ACHADO TO TRUE                           07360000
           END-IF.                                                       07370000
      *-----------------------------------------------------             07380000
       2510-99-FIM.                                  EXIT.               07390000
      *-----------------------------------------------------             07400000
                                                                         07410000
      *-----------------------------------------------------             07420000
       2600-GRAVAR-RESULTADO-ANO                  SECTION.               07430000
      *-----------------------------------------------------             07440000
      *    O REGISTRO DE RESULTADO ANUAL SO TEM ESPACO PARA UMA         07450000
      *    CARTEIRA - GRAVA-SE O LADO 'TOPO' DESTE PROGRAMA (ANTES DA   07460000
      *    EVENTUAL TROCA DE ROTULO EM 3800, QUE E SO NA IMPRESSAO).    07470000
           MOVE WRK-ANO-ATUAL                     TO RES-ANO.            07480000
           MOVE WRK-SERIE-RET-TOPO (WRK-QTD-ANOS)  TO RES-RETORNO-CARTEIRA.07490000
           MOVE WRK-RETORNO-BENCH-ANO              TO RES-RETORNO-BENCHMARK.07500000
           MOVE WRK-AUM-TOPO                       TO RES-VALOR-CARTEIRA. 07510000
           IF WRK-SERIE-RET-TOPO (WRK-QTD-ANOS) GREATER                  07520000
              WRK-RETORNO-BENCH-ANO                                      07530000
              SET RES-CARTEIRA-GANHOU TO TRUE                            07540000
           ELSE                                                          07550000
              SET RES-CARTEIRA-PERDEU TO TRUE                            07560000
           END-IF.                                                       07570000
           WRITE FD-YRRESLT.                                             07580000
      *-----------------------------------------------------             07590000
       2600-99-FIM.                                  EXIT.               07600000
      *-----------------------------------------------------             07610000
                                                                         07620000
      *-----------------------------------------------------             07630000
       3800-INVERTER-ROTULO-SE-NECESSARIO         SECTION.               07640000
      *-----------------------------------------------------             07650000
           IF WRK-AUM-FUNDO GREATER WRK-AUM-TOPO                         07660000
              MOVE 'BOTTOM' TO WRK-ROTULO-TOPO                           07670000
              MOVE 'TOP   ' TO WRK-ROTULO-FUNDO                          07680000
              PERFORM 3810-TROCAR-SERIE-ANO THRU 3810-99-FIM             07690000
                  VARYING IX-Y FROM 1 BY 1                               07700000
                  UNTIL IX-Y GREATER WRK-QTD-ANOS                        07710000
           END-IF.                                                       07720000
      *-----------------------------------------------------             07730000
       3800-99-FIM.                                  EXIT.               07740000
      *-----------------------------------------------------             07750000
                                                                         07760000
      *-----------------------------------------------------             07770000
       3810-TROCAR-SERIE-ANO                      SECTION.               07780000
      *-----------------------------------------------------             07790000
      *    O VALOR (POSICAO 1..N+1) E O RETORNO (POSICAO 1..N) DAS      07800000
      *    DUAS SERIES SAO TROCADOS ANO A ANO - SO A ETIQUETA MUDA,     07810000
      *    OS NUMEROS CONTINUAM OS MESMOS DE CADA CARTEIRA CALCULADA.   07820000
           MOVE WRK-SERIE-VALOR-TOPO (IX-Y + 1) TO WRK-TROCA-VALOR.      07830000
           MOVE WRK-SERIE-VALOR-FUNDO (IX-Y + 1)                         07840000
                 TO WRK-SERIE-VALOR-TOPO (IX-Y + 1).                     07850000
           MOVE WRK-TROCA-VALOR TO WRK-SERIE-VALOR-FUNDO (IX-Y + 1).     07860000
           MOVE WRK-SERIE-RET-TOPO (IX-Y) TO WRK-TROCA-RETORNO.          07870000
           MOVE WRK-SERIE-RET-FUNDO (IX-Y) TO WRK-SERIE-RET-TOPO (IX-Y). 07880000
           MOVE WRK-TROCA-RETORNO TO WRK-SERIE-RET-FUNDO (IX-Y).         07890000
      *-----------------------------------------------------             07900000
       3810-99-FIM.                                  EXIT.               07910000
      *-----------------------------------------------------             07920000
                                                                         07930000
      *-----------------------------------------------------             07940000
       5000-IMPRIMIR-RELATORIO                    SECTION.               07950000
      *-----------------------------------------------------             07960000
           MOVE WRK-PARM-AUM-INICIAL TO WRK-SERIE-VALOR-TOPO (1).        07970000
           MOVE WRK-PARM-AUM-INICIAL TO WRK-SERIE-VALOR-FUNDO (1).       07980000
           MOVE SPACES TO WRK-LINHA-TITULO.                              07990000
           STRING '==== Top/Bottom Percent Backtest ====' DELIMITED      08000000
               BY SIZE INTO WRK-LINHA-TITULO.                            08010000
           WRITE FD-BKTPRPT FROM WRK-LINHA-TITULO AFTER PAGE.            08020000
           MOVE SPACES TO WRK-LINHA-TITULO.                              08030000
           STRING WRK-ROTULO-TOPO ' INITIAL: ' WRK-PARM-AUM-INICIAL      08040000
               '  FINAL: ' WRK-AUM-TOPO                                  08050000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  08060000
           WRITE FD-BKTPRPT FROM WRK-LINHA-TITULO.                       08070000
           MOVE SPACES TO WRK-LINHA-TITULO.                              08080000
           STRING WRK-ROTULO-FUNDO ' INITIAL: ' WRK-PARM-AUM-INICIAL     08090000
               '  FINAL: ' WRK-AUM-FUNDO                                 08100000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  08110000
           WRITE FD-BKTPRPT FROM WRK-LINHA-TITULO.                       08120000
           IF WRK-ROTULO-TOPO EQUAL 'BOTTOM'                             08125000
              MOVE SPACES TO WRK-LINHA-TITULO                            08126000
              STRING 'NOTE: BOTTOM STREAM FINISHED AHEAD OF TOP -'       08127000
                  ' LABELS SWAPPED FOR REPORTING.' DELIMITED BY SIZE      08128000
                  INTO WRK-LINHA-TITULO                                  08129000
              WRITE FD-BKTPRPT FROM WRK-LINHA-TITULO                     08129500
           END-IF.                                                       08129900
           MOVE SPACES TO WRK-LINHA-TITULO.                              08130000
           STRING '==== Yearly Value Comparison ====' DELIMITED BY SIZE  08140000
               INTO WRK-LINHA-TITULO.                                    08150000
           WRITE FD-BKTPRPT FROM WRK-LINHA-TITULO.                       08160000
           MOVE ZEROS TO WRK-LINHAS.                                     08170000
           PERFORM 5510-IMPRIMIR-LINHA-ANO THRU 5510-99-FIM              08180000
               VARYING IX-Y FROM 1 BY 1                                  08190000
               UNTIL IX-Y GREATER WRK-QTD-ANOS.                          08200000
      *-----------------------------------------------------             08210000
       5000-99-FIM.                                  EXIT.               08220000
      *-----------------------------------------------------             08230000
                                                                         08240000
      *-----------------------------------------------------             08250000
       5510-IMPRIMIR-LINHA-ANO                    SECTION.               08260000
      *-----------------------------------------------------             08270000
      *    QUEBRA DE PAGINA A CADA 20 ANOS, NO ESTILO DO REL2204.       08280000
           ADD 1 TO WRK-LINHAS.                                          08290000
           IF WRK-LINHAS GREATER 20                                      08300000
              MOVE SPACES TO WRK-LINHA-TITULO                            08310000
              STRING '==== Yearly Value Comparison (CONT) ===='          08320000
                  DELIMITED BY SIZE INTO WRK-LINHA-TITULO                08330000
              WRITE FD-BKTPRPT FROM WRK-LINHA-TITULO AFTER PAGE          08340000
              MOVE 1 TO WRK-LINHAS                                       08350000
           END-IF.                                                       08360000
           MOVE SPACES TO WRK-LINHA-DETALHE.                             08370000
           MOVE WRK-SERIE-ANO (IX-Y) TO WD-ANO.                          08380000
           MOVE WRK-SERIE-VALOR-TOPO (IX-Y + 1)  TO WD-VALOR-TOPO.       08390000
           MOVE WRK-SERIE-VALOR-FUNDO (IX-Y + 1) TO WD-VALOR-FUNDO.      08400000
           MOVE WRK-ROTULO-TOPO  TO WD-ROTULO-TOPO.                      08410000
           MOVE WRK-ROTULO-FUNDO TO WD-ROTULO-FUNDO.                     08420000
           WRITE FD-BKTPRPT FROM WRK-LINHA-DETALHE.                      08430000
      *-----------------------------------------------------             08440000
       5510-99-FIM.                                  EXIT.               08450000
      *-----------------------------------------------------             08460000
                                                                         08470000
      *-----------------------------------------------------             08480000
       8000-TESTAR-STATUS                         SECTION.               08490000
      *-----------------------------------------------------             08500000
           IF WRK-FS-CLNMKT NOT EQUAL 0                                  08510000
              MOVE 'FL22PCT'            TO WRK-PROGRAMA                  08520000
              MOVE '1000'               TO WRK-SECAO                     08530000
              MOVE 'ERRO NO OPEN CLNMKT'   TO WRK-MENSAGEM               08540000
              MOVE WRK-FS-CLNMKT        TO WRK-STATUS                    08550000
              PERFORM 9000-ERRO                                          08560000
           END-IF.                                                       08570000
           IF WRK-FS-CLNSTS NOT EQUAL 0                                  08580000
              MOVE 'FL22PCT'            TO WRK-PROGRAMA                  08590000
              MOVE '1000'               TO WRK-SECAO                     08600000
              MOVE 'ERRO NO OPEN CLNSTS'   TO WRK-MENSAGEM               08610000
              MOVE WRK-FS-CLNSTS        TO WRK-STATUS                    08620000
              PERFORM 9000-ERRO                                          08630000
           END-IF.                                                       08640000
           IF WRK-FS-YRRESLT NOT EQUAL 0                                 08650000
              MOVE 'FL22PCT'            TO WRK-PROGRAMA                  08660000
              MOVE '1000'               TO WRK-SECAO                     08670000
              MOVE 'ERRO NO OPEN YRRESLT'  TO WRK-MENSAGEM               08680000
              MOVE WRK-FS-YRRESLT       TO WRK-STATUS                    08690000
              PERFORM 9000-ERRO                                          08700000
           END-IF.                                                       08710000
           IF WRK-FS-BKTPRPT NOT EQUAL 0                                 08720000
              MOVE 'FL22PCT'            TO WRK-PROGRAMA                  08730000
              MOVE '1000'               TO WRK-SECAO                     08740000
              MOVE 'ERRO NO OPEN BKTPRPT'  TO WRK-MENSAGEM               08750000
              MOVE WRK-FS-BKTPRPT       TO WRK-STATUS                    08760000
              PERFORM 9000-ERRO                                          08770000
           END-IF.                                                       08780000
      *-----------------------------------------------------             08790000
       8000-99-FIM.                                  EXIT.               08800000
      *-----------------------------------------------------             08810000
                                                                         08820000
      *-----------------------------------------------------             08830000
       9000-ERRO                                  SECTION.               08840000
      *-----------------------------------------------------             08850000
           DISPLAY WRK-MENSAGEM.                                         08860000
           CALL 'GRAVALOG' USING WRK-DADOS.                              08870000
           GOBACK.                                                       08880000
      *-----------------------------------------------------             08890000
       9000-99-FIM.                                  EXIT.               08900000
      *-----------------------------------------------------             08910000
                                                                         08920000
      *-----------------------------------------------------             08930000
       9800-FINALIZAR                             SECTION.               08940000
      *-----------------------------------------------------             08950000
           CLOSE CLNMKT CLNSTS YRRESLT BKTPRPT.                          08960000
      *-----------------------------------------------------             08970000
       9800-99-FIM.                                  EXIT.               08980000
      *-----------------------------------------------------             08990000
