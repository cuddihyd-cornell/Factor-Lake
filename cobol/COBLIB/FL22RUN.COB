      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. FL22RUN.                                             00040000
       AUTHOR. V. LEAL.                                                 00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 02/12/1991.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: PROGRAMA PRINCIPAL DO BACKTEST ANUAL   *             00130000
      *            DE REBALANCEAMENTO DE CARTEIRA POR     *             00140000
      *            FATORES. LE O ARQUIVO LIMPO (CLNMKT),  *             00150000
      *            MONTA A CARTEIRA DE CADA ANO VIA       *             00160000
      *            FL22SCR/FL22SEL, AVALIA O CRESCIMENTO  *             00170000
      *            VIA FL22GRW, ACUMULA O PATRIMONIO       *            00180000
      *            (AUM) E IMPRIME O RELATORIO FINAL DE    *            00190000
      *            DESEMPENHO CONTRA O BENCHMARK.          *            00200000
      *---------------------------------------------------*             00210000
      *  ARQUIVOS:                                        *             00220000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00230000
      *  CLNMKT              I             #MKTREG        *             00240000
      *  CLNSTS              I             ---------      *             00250000
      *  YRRESLT             O             #RESREG        *             00260000
      *  BKTRPT              O             ---------      *             00270000
      *---------------------------------------------------*             00280000
      *  PARAMETROS (SYSIN): FATORES A USAR, PERCENTUAL,  *             00290000
      *  LADO (TOPO/FUNDO) E AUM INICIAL - VER 1000-INIC.  *            00300000
      *===================================================*             00310000
      *---------------------------------------------------*             00320000
      * HISTORICO DE ALTERACOES                            *            00330000
      *---------------------------------------------------*             00340000
      * DATA     PROGRAMADOR    CHAMADO   DESCRICAO         *           00350000
      * -------- -------------- --------- ----------------- *           00360000
      * 02/12/91 V.LEAL         CH-0512   VERSAO INICIAL.    *          00370000
      * 11/03/95 R.T.ALVES      CH-0940   PASSOU A CHAMAR    *          00380000
      *                                   FL22SEL EM MODO    *          00390000
      *                                   PADRAO (S) FIXO -   *        00400000
      *                                   O MODO PERCENTUAL   *        00410000
      *                                   FICOU SO EM FL22PCT.*        00420000
      * 30/08/96 J.R.ALMEIDA    CH-1024   INCLUSAO DO         *        00430000
      *                                   RELATORIO DE         *       00440000
      *                                   ESTATISTICAS         *       00450000
      *                                   AVANCADAS (SHARPE,   *       00460000
      *                                   DRAWDOWN, IR).        *      00470000
      * 04/02/99 M.T.SOUZA      Y2K-014   TABELA #BENCTB VAI   *      00480000
      *                                   ATE 2022 - LOOP DO   *      00490000
      *                                   BACKTEST NAO PASSA    *     00500000
      *                                   DE 1999. REVISADO E   *     00510000
      *                                   SEM IMPACTO NESTE     *     00520000
      *                                   PROGRAMA.              *    00530000
      * 21/10/02 D.F.PINTO      CH-1266   DESVIO PADRAO         *     00540000
      *                                   AMOSTRAL (N-1) EM     *     00550000
      *                                   TODAS AS ESTATISTICAS.*     00560000
      * 11/01/23 D.F.PINTO      CH-2245   FECHAMENTO DO ANO-BASE*     00570000
      *                                   2022 NA #BENCTB - LOOP*     00580000
      *                                   PASSOU A IR ATE 2022. *     00590000
      * 03/03/23 D.F.PINTO      CH-2246   CORRECAO: RETORNO      *    00591000
      *                                   ANUALIZADO, VOLATILI-  *    00592000
      *                                   DADE, DRAWDOWN E TAXA  *    00593000
      *                                   DE VITORIA SAIAM DO    *    00594000
      *                                   RELATORIO EM FRACAO    *    00595000
      *                                   DECIMAL (SEM X 100) -  *    00596000
      *                                   AGORA EM PERCENTUAL,   *    00597000
      *                                   2 CASAS. GROWTH PCT DO *    00598000
      *                                   RESUMO GANHOU CAMPO    *    00599000
      *                                   PROPRIO (WRK-CRESCI-   *    00599100
      *                                   MENTO-PCT) EM VEZ DE   *    00599200
      *                                   REAPROVEITAR A TAXA DE *    00599300
      *                                   VITORIA COMO RASCUNHO. *    00599400
      *===================================================*             00600000
                                                                        00610000
      *====================================================             00620000
       ENVIRONMENT                               DIVISION.              00630000
      *====================================================             00640000
       CONFIGURATION                             SECTION.               00650000
       SPECIAL-NAMES.                                                   00660000
           C01 IS TOP-OF-FORM.                                          00670000
                                                                        00680000
       INPUT-OUTPUT                              SECTION.               00690000
       FILE-CONTROL.                                                    00700000
           SELECT CLNMKT ASSIGN TO CLNMKT                               00710000
               FILE STATUS IS WRK-FS-CLNMKT.                            00720000
                                                                        00730000
           SELECT CLNSTS ASSIGN TO CLNSTS                               00740000
               FILE STATUS IS WRK-FS-CLNSTS.                            00750000
                                                                        00760000
           SELECT YRRESLT ASSIGN TO YRRESLT                             00770000
               FILE STATUS IS WRK-FS-YRRESLT.                           00780000
                                                                        00790000
           SELECT BKTRPT ASSIGN TO BKTRPT                               00800000
               FILE STATUS IS WRK-FS-BKTRPT.                            00810000
                                                                        00820000
      *====================================================             00830000
       DATA                                      DIVISION.              00840000
      *====================================================             00850000
      *-----------------------------------------------------            00860000
       FILE                                      SECTION.               00870000
      *-----------------------------------------------------            00880000
       FD CLNMKT                                                        00890000
           RECORDING MODE IS F                                          00900000
           LABEL RECORD IS STANDARD                                     00910000
           BLOCK CONTAINS 0 RECORDS.                                    00920000
       01 FD-CLNMKT.                                                    00930000
           COPY '#MKTREG'.                                              00940000
                                                                        00950000
       FD CLNSTS                                                        00960000
           RECORDING MODE IS F                                          00970000
           BLOCK CONTAINS 0 RECORDS.                                    00980000
       01 FD-CLNSTS.                                                    00990000
          05 FD-STS-LIDOS              PIC 9(07).                       01000000
          05 FD-STS-DUPLICADOS         PIC 9(07).                       01010000
          05 FD-STS-INVALIDOS          PIC 9(07).                       01020000
          05 FD-STS-FOSSIL-REMOVIDOS   PIC 9(07).                       01030000
          05 FD-STS-SETOR-REMOVIDOS    PIC 9(07).                       01040000
          05 FILLER                    PIC X(05).                       01050000
                                                                        01060000
       FD YRRESLT                                                       01070000
           RECORDING MODE IS F                                          01080000
           LABEL RECORD IS STANDARD                                     01090000
           BLOCK CONTAINS 0 RECORDS.                                    01100000
       01 FD-YRRESLT.                                                   01110000
           COPY '#RESREG'.                                              01120000
                                                                        01130000
       FD BKTRPT                                                        01140000
           RECORDING MODE IS F                                          01150000
           LABEL RECORD IS OMITTED.                                     01160000
       01 FD-BKTRPT                     PIC X(132).                     01170000
      *-----------------------------------------------------            01180000
       WORKING-STORAGE                           SECTION.               01190000
      *-----------------------------------------------------            01200000
           COPY '#GLOG'.                                                01210000
      *----------------------------------------------------             01220000
       01 FILLER PIC X(48) VALUE                                        01230000
           '--------VARIAVEIS PARA PARAMETRO DE ENTRADA--'.             01240000
      *----------------------------------------------------             01250000
       01 WRK-PARM-ENTRADA.                                             01260000
          05 WRK-PARM-FATOR         PIC X(01) OCCURS 13 TIMES.          01270000
          05 WRK-PARM-PERCENTUAL    PIC S9(03)V9(04).                   01280000
          05 WRK-PARM-LADO          PIC X(01).                          01290000
             88 WRK-PARM-LADO-TOPO            VALUE 'T'.                01300000
             88 WRK-PARM-LADO-FUNDO           VALUE 'F'.                01310000
          05 WRK-PARM-AUM-INICIAL   PIC S9(09)V99.                      01320000
      *----------------------------------------------------             01330000
       01 FILLER PIC X(48) VALUE                                        01340000
           '--------------VARIAVEIS PARA FILE STATUS-----'.             01350000
      *----------------------------------------------------             01360000
       77 WRK-FS-CLNMKT              PIC 9(02).                         01370000
       77 WRK-FS-CLNSTS              PIC 9(02).                         01380000
       77 WRK-FS-YRRESLT             PIC 9(02).                         01390000
       77 WRK-FS-BKTRPT              PIC 9(02).                         01400000
      *----------------------------------------------------             01410000
       01 FILLER PIC X(48) VALUE                                        01420000
           '--------VARIAVEIS PARA TABELA DE MERCADO------'.            01430000
      *----------------------------------------------------             01440000
           COPY '#FACTBL'.                                              01450000
           COPY '#BENCTB'.                                              01460000
       77 WRK-QTD-FATORES           PIC 9(02) COMP    VALUE ZEROS.      01470000
       01 WRK-FATOR-SELECIONADO OCCURS 13 TIMES INDEXED BY IX-FS.       01480000
          05 WRK-FS-INDICE          PIC 9(02) COMP.                     01490000
       01 WRK-MASTER-MERCADO OCCURS 20000 TIMES INDEXED BY IX-M.        01500000
          05 WRK-MST-TICKER         PIC X(08).                          01510000
          05 WRK-MST-ANO            PIC 9(04).                          01520000
      *    M.T.SOUZA 04/02/99 (Y2K-014): VISAO SECULO/ANO DO ANO-BASE, 01521000
      *    MANTIDA POR COMPATIBILIDADE COM ROTINAS QUE AINDA CHECAM O  01522000
      *    SECULO SEPARADAMENTE - NAO USADA NO CALCULO DO BACKTEST.    01523000
          05 WRK-MST-ANO-AAMM REDEFINES WRK-MST-ANO.                    01524000
             10 WRK-MST-SECULO           PIC 9(02).                     01525000
             10 WRK-MST-ANO-CURTO        PIC 9(02).                     01526000
          05 WRK-MST-PRECO          PIC S9(07)V99.                      01530000
          05 WRK-MST-PRECO-SIT      PIC X(01).                          01540000
             88 WRK-MST-VALIDO                 VALUE 'P'.               01550000
             88 WRK-MST-INVALIDO               VALUE 'A'.               01560000
          05 WRK-MST-FATOR-VALOR    PIC S9(07)V9(04) OCCURS 13 TIMES.   01570000
          05 WRK-MST-FATOR-SIT      PIC X(01)        OCCURS 13 TIMES.   01580000
             88 WRK-MST-FATOR-AUSENTE                 VALUE 'A'.        01590000
             88 WRK-MST-FATOR-PRESENTE                VALUE 'P'.        01600000
       77 WRK-QTD-MASTER            PIC 9(05) COMP    VALUE ZEROS.      01610000
       77 WRK-IX-COPIA              PIC 9(02) COMP    VALUE ZEROS.      01611000
       77 IX-Y                      PIC 9(02) COMP    VALUE ZEROS.      01612000
      *----------------------------------------------------             01620000
       01 FILLER PIC X(48) VALUE                                        01630000
           '--------VARIAVEIS PARA FATIA DO ANO------------'.           01640000
      *----------------------------------------------------             01650000
       01 WRK-FATIA-T OCCURS 3000 TIMES INDEXED BY IX-A.                01660000
          05 WRK-FT-TICKER          PIC X(08).                          01670000
          05 WRK-FT-PRECO           PIC S9(07)V99.                      01680000
          05 WRK-FT-PRECO-SIT       PIC X(01).                          01690000
             88 WRK-FT-VALIDO                  VALUE 'P'.               01700000
             88 WRK-FT-INVALIDO                VALUE 'A'.               01710000
          05 WRK-FT-FATOR-VALOR     PIC S9(07)V9(04) OCCURS 13 TIMES.   01720000
          05 WRK-FT-FATOR-SIT       PIC X(01)        OCCURS 13 TIMES.   01730000
             88 WRK-FT-FATOR-AUSENTE                  VALUE 'A'.        01740000
             88 WRK-FT-FATOR-PRESENTE                 VALUE 'P'.        01750000
       77 WRK-QTD-FATIA-T           PIC 9(05) COMP    VALUE ZEROS.      01760000
       01 WRK-FATIA-U OCCURS 3000 TIMES INDEXED BY IX-B.                01770000
          05 WRK-FU-TICKER          PIC X(08).                          01780000
          05 WRK-FU-PRECO           PIC S9(07)V99.                      01790000
          05 WRK-FU-PRECO-SIT       PIC X(01).                          01800000
             88 WRK-FU-VALIDO                  VALUE 'P'.               01810000
             88 WRK-FU-INVALIDO                VALUE 'A'.               01820000
       77 WRK-QTD-FATIA-U           PIC 9(05) COMP    VALUE ZEROS.      01830000
      *----------------------------------------------------             01840000
       01 FILLER PIC X(48) VALUE                                        01850000
           '--------AREAS PARA CHAMADA DE FL22SCR----------'.           01860000
      *----------------------------------------------------             01870000
       01 WRK-CHAMADA-ESCORE.                                            01880000
          05 WRK-CE-QTD-TITULOS     PIC 9(05) COMP.                     01890000
          05 WRK-CE-DIRECAO         PIC X(01).                          01900000
          05 WRK-CE-TITULO OCCURS 3000 TIMES INDEXED BY IX-E.           01910000
             10 WRK-CE-VALOR           PIC S9(07)V9(04).                01920000
             10 WRK-CE-SIT             PIC X(01).                       01930000
                88 WRK-CE-AUSENTE               VALUE 'A'.              01940000
                88 WRK-CE-PRESENTE              VALUE 'P'.              01950000
             10 WRK-CE-ESCORE          PIC S9(05)V9(06).                01960000
             10 WRK-CE-ESCORE-SIT      PIC X(01).                       01970000
                88 WRK-CE-ESCORE-AUSENTE        VALUE 'A'.              01980000
                88 WRK-CE-ESCORE-PRESENTE       VALUE 'P'.              01990000
      *----------------------------------------------------             02000000
       01 FILLER PIC X(48) VALUE                                        02010000
           '--------AREAS PARA CHAMADA DE FL22SEL----------'.           02020000
      *----------------------------------------------------             02030000
       01 WRK-CHAMADA-SELECAO.                                           02040000
          05 WRK-CS-QTD-TITULOS     PIC 9(05) COMP.                     02050000
          05 WRK-CS-MODO            PIC X(01).                          02060000
          05 WRK-CS-LADO            PIC X(01).                          02070000
          05 WRK-CS-PERCENTUAL      PIC S9(03)V9(04).                   02080000
          05 WRK-CS-INVESTIMENTO    PIC S9(09)V99.                      02090000
          05 WRK-CS-QTD-SELECIONADOS PIC 9(05) COMP.                    02100000
          05 WRK-CS-TITULO OCCURS 3000 TIMES INDEXED BY IX-S.           02110000
             10 WRK-CS-TICKER          PIC X(08).                       02120000
             10 WRK-CS-ESCORE          PIC S9(05)V9(06).                02130000
             10 WRK-CS-ESCORE-SIT      PIC X(01).                       02140000
                88 WRK-CS-ESCORE-AUSENTE        VALUE 'A'.              02150000
                88 WRK-CS-ESCORE-PRESENTE       VALUE 'P'.              02160000
             10 WRK-CS-PRECO           PIC S9(07)V99.                   02170000
             10 WRK-CS-PRECO-SIT       PIC X(01).                       02180000
                88 WRK-CS-PRECO-VALIDO          VALUE 'P'.              02190000
                88 WRK-CS-PRECO-INVALIDO        VALUE 'A'.              02200000
          05 WRK-CS-HOLDING OCCURS 3000 TIMES INDEXED BY IX-HS.         02210000
             10 WRK-CS-HLD-TICKER      PIC X(08).                       02220000
             10 WRK-CS-HLD-COTAS       PIC S9(07)V9(06).                02230000
      *----------------------------------------------------             02240000
       01 FILLER PIC X(48) VALUE                                        02250000
           '--------AREAS PARA CHAMADA DE FL22GRW----------'.           02260000
      *----------------------------------------------------             02270000
       01 WRK-CHAMADA-CRESCIMENTO.                                       02280000
          05 WRK-CG-QTD-HOLDINGS    PIC 9(05) COMP.                     02290000
          05 WRK-CG-HOLDING OCCURS 3000 TIMES INDEXED BY IX-HG.         02300000
             10 WRK-CG-HLD-TICKER      PIC X(08).                       02310000
             10 WRK-CG-HLD-COTAS       PIC S9(07)V9(06).                02320000
          05 WRK-CG-QTD-MERCADO-T   PIC 9(05) COMP.                     02330000
          05 WRK-CG-MERCADO-T OCCURS 3000 TIMES INDEXED BY IX-GT.       02340000
             10 WRK-CG-T-TICKER        PIC X(08).                       02350000
             10 WRK-CG-T-PRECO         PIC S9(07)V99.                   02360000
             10 WRK-CG-T-PRECO-SIT     PIC X(01).                       02370000
          05 WRK-CG-QTD-MERCADO-T1  PIC 9(05) COMP.                     02380000
          05 WRK-CG-MERCADO-T1 OCCURS 3000 TIMES INDEXED BY IX-GU.      02390000
             10 WRK-CG-U-TICKER        PIC X(08).                       02400000
             10 WRK-CG-U-PRECO         PIC S9(07)V99.                   02410000
             10 WRK-CG-U-PRECO-SIT     PIC X(01).                       02420000
          05 WRK-CG-VALOR-INICIAL   PIC S9(09)V99.                      02430000
          05 WRK-CG-VALOR-FINAL     PIC S9(09)V99.                      02440000
          05 WRK-CG-CRESCIMENTO     PIC S9(03)V9(06).                   02450000
      *----------------------------------------------------             02460000
       01 FILLER PIC X(48) VALUE                                        02470000
           '--------VARIAVEIS PARA CARTEIRA COMBINADA------'.           02480000
      *----------------------------------------------------             02490000
       01 WRK-CARTEIRA-ANO OCCURS 3000 TIMES INDEXED BY IX-C.           02500000
           COPY '#HLDREG' REPLACING ==HLD-TICKER== BY ==WRK-CT-TICKER==  02505000
                                     ==HLD-COTAS==  BY ==WRK-CT-COTAS==. 02506000
       77 WRK-QTD-CARTEIRA          PIC 9(05) COMP    VALUE ZEROS.      02530000
       77 WRK-ACHOU-TICKER          PIC X(01)         VALUE 'N'.        02540000
          88 WRK-TICKER-JA-EXISTE             VALUE 'S'.                02550000
      *----------------------------------------------------             02560000
       01 FILLER PIC X(48) VALUE                                        02570000
           '--------VARIAVEIS PARA O LOOP ANUAL-------------'.          02580000
      *----------------------------------------------------             02590000
       77 WRK-ANO-ATUAL             PIC 9(04)         VALUE ZEROS.      02600000
       77 WRK-ANO-SEGUINTE          PIC 9(04)         VALUE ZEROS.      02610000
       77 WRK-AUM                   PIC S9(09)V99     VALUE ZEROS.      02620000
       77 WRK-QTD-ANOS              PIC 9(02) COMP    VALUE ZEROS.      02630000
       77 WRK-QTD-VALORES           PIC 9(02) COMP    VALUE ZEROS.      02640000
       01 WRK-SERIE-ANO           OCCURS 25 TIMES PIC 9(04).            02650000
       01 WRK-SERIE-RETORNO-PORT  OCCURS 25 TIMES PIC S9(03)V9(06)      02660000
                                        COMP.                            02670000
       01 WRK-SERIE-RETORNO-BENCH OCCURS 25 TIMES PIC S9(03)V9(06)      02680000
                                        COMP.                            02690000
       01 WRK-SERIE-TX-LIVRE      OCCURS 25 TIMES PIC S9(01)V9(04)      02700000
                                        COMP.                            02710000
       01 WRK-SERIE-VALOR         OCCURS 25 TIMES PIC S9(09)V99.        02720000
       01 WRK-SERIE-VALOR-BENCH   OCCURS 25 TIMES PIC S9(09)V99.        02730000
       01 WRK-SERIE-ATIVO         OCCURS 25 TIMES PIC S9(03)V9(06)      02740000
                                        COMP.                            02750000
      *----------------------------------------------------             02760000
       01 FILLER PIC X(48) VALUE                                        02770000
           '--------VARIAVEIS PARA BUSCA NO BENCHMARK-------'.          02780000
      *----------------------------------------------------             02790000
       77 WRK-RETORNO-BENCH-ANO     PIC S9(03)V9(06)  COMP VALUE ZEROS. 02800000
       77 WRK-TX-LIVRE-ANO          PIC S9(01)V9(04)  COMP VALUE ZEROS. 02810000
       77 WRK-BENCH-ACHOU           PIC X(01)         VALUE 'N'.        02820000
          88 WRK-BENCH-FOI-ACHADO             VALUE 'S'.                02830000
      *----------------------------------------------------             02840000
       01 FILLER PIC X(48) VALUE                                        02850000
           '--------VARIAVEIS PARA ESTATISTICAS-------------'.          02860000
      *----------------------------------------------------             02870000
       77 WRK-PRODUTO-PORT          PIC S9(05)V9(08) COMP VALUE 1.      02880000
       77 WRK-PRODUTO-BENCH         PIC S9(05)V9(08) COMP VALUE 1.      02890000
       77 WRK-EXPOENTE              PIC S9(01)V9(06) COMP VALUE ZEROS.  02900000
       77 WRK-RET-ANUALIZADO-PORT   PIC S9(03)V9(06) COMP VALUE ZEROS.  02910000
       77 WRK-RET-ANUALIZADO-BENCH  PIC S9(03)V9(06) COMP VALUE ZEROS.  02920000
       77 WRK-SOMA-PORT             PIC S9(05)V9(06) COMP VALUE ZEROS.  02930000
       77 WRK-SOMA-BENCH            PIC S9(05)V9(06) COMP VALUE ZEROS.  02940000
       77 WRK-SOMA-QUAD-PORT        PIC S9(07)V9(06) COMP VALUE ZEROS.  02950000
       77 WRK-SOMA-QUAD-BENCH       PIC S9(07)V9(06) COMP VALUE ZEROS.  02960000
       77 WRK-SOMA-ATIVO            PIC S9(05)V9(06) COMP VALUE ZEROS.  02970000
       77 WRK-SOMA-QUAD-ATIVO       PIC S9(07)V9(06) COMP VALUE ZEROS.  02980000
       77 WRK-MEDIA-PORT            PIC S9(03)V9(06) COMP VALUE ZEROS.  02990000
       77 WRK-MEDIA-BENCH           PIC S9(03)V9(06) COMP VALUE ZEROS.  03000000
       77 WRK-MEDIA-ATIVO           PIC S9(03)V9(06) COMP VALUE ZEROS.  03010000
       77 WRK-VARIANCIA             PIC S9(07)V9(06) COMP VALUE ZEROS.  03020000
       77 WRK-VOLATILIDADE-PORT     PIC S9(03)V9(06) COMP VALUE ZEROS.  03030000
       77 WRK-VOLATILIDADE-BENCH    PIC S9(03)V9(06) COMP VALUE ZEROS.  03040000
       77 WRK-VOLATILIDADE-ATIVA    PIC S9(03)V9(06) COMP VALUE ZEROS.  03050000
       77 WRK-INDICE-INFORMACAO     PIC S9(03)V9(04) COMP VALUE ZEROS.  03060000
       77 WRK-IR-CALCULAVEL         PIC X(01)             VALUE 'N'.    03070000
          88 WRK-IR-FOI-CALCULADO             VALUE 'S'.                03080000
       77 WRK-PICO-PORT             PIC S9(09)V99         VALUE ZEROS.  03090000
       77 WRK-PICO-BENCH            PIC S9(09)V99         VALUE ZEROS.  03100000
       77 WRK-DRAWDOWN-ATUAL        PIC S9(01)V9(06) COMP VALUE ZEROS.  03110000
       77 WRK-DRAWDOWN-MAX-PORT     PIC S9(01)V9(06) COMP VALUE ZEROS.  03120000
       77 WRK-DRAWDOWN-MAX-BENCH    PIC S9(01)V9(06) COMP VALUE ZEROS.  03130000
       77 WRK-SOMA-EXCESSO-PORT     PIC S9(05)V9(06) COMP VALUE ZEROS.  03140000
       77 WRK-SOMA-EXCESSO-BENCH    PIC S9(05)V9(06) COMP VALUE ZEROS.  03150000
       77 WRK-MEDIA-EXCESSO-PORT    PIC S9(03)V9(06) COMP VALUE ZEROS.  03160000
       77 WRK-MEDIA-EXCESSO-BENCH   PIC S9(03)V9(06) COMP VALUE ZEROS.  03170000
       77 WRK-SHARPE-PORT           PIC S9(03)V9(04) COMP VALUE ZEROS.  03180000
       77 WRK-SHARPE-BENCH          PIC S9(03)V9(04) COMP VALUE ZEROS.  03190000
       77 WRK-QTD-VITORIAS          PIC 9(02) COMP        VALUE ZEROS.  03200000
       77 WRK-TAXA-VITORIA          PIC S9(03)V9(04) COMP VALUE ZEROS.  03210000
      *    11/01/23 D.F.PINTO CH-2245 - CAMPO PROPRIO PARA O GROWTH PCT 03211000
      *    DO RESUMO FINAL (5200). ANTES O RESUMO REAPROVEITAVA         03212000
      *    WRK-TAXA-VITORIA COMO RASCUNHO E TINHA QUE RECALCULAR A      03213000
      *    TAXA DE VITORIA DE NOVO NO FIM DO PARAGRAFO PARA DESFAZER.   03214000
       77 WRK-CRESCIMENTO-PCT       PIC S9(03)V99     COMP VALUE ZEROS.  03215000
      *----------------------------------------------------             03220000
       01 FILLER PIC X(48) VALUE                                        03230000
           '--------VARIAVEIS PARA IMPRESSAO----------------'.          03240000
      *----------------------------------------------------             03250000
       77 WRK-LINHAS                PIC 9(02) COMP        VALUE ZEROS.  03260000
      *    11/01/23 D.F.PINTO CH-2245 - WRK-ED-1/WRK-ED-2 SO SOBRAM     03261100
      *    PARA INDICE DE INFORMACAO E SHARPE (RAZOES, NAO PERCENTUAL,  03261200
      *    4 CASAS CONFORME O RELATORIO). OS DEMAIS PERCENTUAIS DO      03261300
      *    RELATORIO (RETORNO ANUALIZADO, VOLATILIDADE, DRAWDOWN,       03261400
      *    TAXA DE VITORIA) VAO PARA WRK-ED-PCT-1/WRK-ED-PCT-2, JA      03261500
      *    MULTIPLICADOS POR 100 E COM 2 CASAS.                         03261600
       77 WRK-ED-1                  PIC -(09)9.9999.                    03261000
       77 WRK-ED-2                  PIC -(09)9.9999.                    03262000
       77 WRK-ED-PCT-1              PIC -Z(06)9.99.                     03262100
       77 WRK-ED-PCT-2              PIC -Z(06)9.99.                     03262200
       01 WRK-LINHA-TITULO          PIC X(132).                         03270000
       01 WRK-LINHA-DETALHE.                                            03280000
          05 FILLER                PIC X(02) VALUE SPACES.              03290000
          05 WD-ANO                PIC 9(04).                           03300000
          05 FILLER                PIC X(04) VALUE SPACES.              03310000
          05 WD-RET-PORT           PIC -Z(03)9.99.                      03320000
          05 FILLER                PIC X(01) VALUE '%'.                 03330000
          05 FILLER                PIC X(04) VALUE SPACES.              03340000
          05 WD-RET-BENCH          PIC -Z(03)9.99.                      03350000
          05 FILLER                PIC X(01) VALUE '%'.                 03360000
          05 FILLER                PIC X(04) VALUE SPACES.              03370000
          05 WD-GANHOU             PIC X(03).                           03380000
          05 FILLER                PIC X(89) VALUE SPACES.              03390000
      *-----------------------------------------------------            03400000
       LINKAGE                                    SECTION.              03410000
      *-----------------------------------------------------            03420000
      *    NAO HA LINKAGE - FL22RUN E O PROGRAMA PRINCIPAL DO JOB.       03430000
      *====================================================              03440000
       PROCEDURE                                 DIVISION.               03450000
      *====================================================              03460000
      *-----------------------------------------------------             03470000
       0000-PRINCIPAL                             SECTION.               03480000
      *-----------------------------------------------------             03490000
           PERFORM 1000-INICIALIZAR.                                     03500000
           PERFORM 2000-PROCESSAR-ANO THRU 2000-99-FIM                   03510000
               VARYING WRK-ANO-ATUAL FROM 2002 BY 1                      03520000
               UNTIL WRK-ANO-ATUAL GREATER 2022.                         03530000
           PERFORM 4000-CALCULAR-ESTATISTICAS.                           03540000
           PERFORM 5000-IMPRIMIR-RELATORIO.                              03550000
           PERFORM 9800-FINALIZAR.                                       03560000
           STOP RUN.                                                     03570000
      *-----------------------------------------------------             03580000
       0000-99-FIM.                                  EXIT.               03590000
      *-----------------------------------------------------             03600000
                                                                         03610000
      *-----------------------------------------------------             03620000
       1000-INICIALIZAR                           SECTION.               03630000
      *-----------------------------------------------------             03640000
           ACCEPT WRK-PARM-ENTRADA FROM SYSIN.                           03650000
           OPEN INPUT CLNMKT CLNSTS                                      03660000
                OUTPUT YRRESLT BKTRPT.                                   03670000
             PERFORM 8000-TESTAR-STATUS.                                 03680000
           READ CLNSTS.                                                  03690000
           PERFORM 1100-CARREGAR-MERCADO THRU 1100-99-FIM.               03700000
           PERFORM 1200-MONTAR-LISTA-FATORES THRU 1200-99-FIM.           03710000
           MOVE WRK-PARM-AUM-INICIAL TO WRK-AUM.                         03720000
           MOVE 1 TO WRK-QTD-VALORES.                                    03730000
           MOVE WRK-AUM TO WRK-SERIE-VALOR (1).                          03740000
           MOVE ZEROS TO WRK-QTD-ANOS.                                   03750000
      *-----------------------------------------------------             03760000
       1000-99-FIM.                                  EXIT.               03770000
      *-----------------------------------------------------             03780000
                                                                         03790000
      *-----------------------------------------------------             03800000
       1100-CARREGAR-MERCADO                      SECTION.               03810000
      *-----------------------------------------------------             03820000
      *    LE TODO O CLNMKT PARA A MEMORIA - O ARQUIVO JA VEM LIMPO E    03830000
      *    ORDENADO POR ANO/TICKER PELO FL22CLN.                        03840000
           MOVE ZEROS TO WRK-QTD-MASTER.                                 03850000
           READ CLNMKT.                                                  03860000
           PERFORM 1110-COPIAR-REGISTRO THRU 1110-99-FIM                 03870000
               UNTIL WRK-FS-CLNMKT EQUAL 10.                             03880000
      *-----------------------------------------------------             03890000
       1100-99-FIM.                                  EXIT.               03900000
      *-----------------------------------------------------             03910000
                                                                         03920000
      *-----------------------------------------------------             03930000
       1110-COPIAR-REGISTRO                       SECTION.               03940000
      *-----------------------------------------------------             03950000
           ADD 1 TO WRK-QTD-MASTER.                                      03960000
           MOVE MKT-TICKER      TO WRK-MST-TICKER (WRK-QTD-MASTER).      03970000
           MOVE MKT-ANO         TO WRK-MST-ANO    (WRK-QTD-MASTER).      03980000
           MOVE MKT-PRECO       TO WRK-MST-PRECO  (WRK-QTD-MASTER).      03990000
           IF MKT-PRECO-VALIDO                                           04000000
              SET WRK-MST-VALIDO (WRK-QTD-MASTER) TO TRUE                04010000
           ELSE                                                          04020000
              SET WRK-MST-INVALIDO (WRK-QTD-MASTER) TO TRUE              04030000
           END-IF.                                                       04040000
           PERFORM 1120-COPIAR-FATOR THRU 1120-99-FIM                    04050000
               VARYING WRK-IX-COPIA FROM 1 BY 1                          04060000
               UNTIL WRK-IX-COPIA GREATER 13.                            04070000
           READ CLNMKT.                                                  04080000
      *-----------------------------------------------------             04090000
       1110-99-FIM.                                  EXIT.               04100000
      *-----------------------------------------------------             04110000
                                                                         04120000
      *-----------------------------------------------------             04130000
       1120-COPIAR-FATOR                          SECTION.               04140000
      *-----------------------------------------------------             04150000
           MOVE MKT-FATOR-VALOR (WRK-IX-COPIA)                           04160000
                 TO WRK-MST-FATOR-VALOR (WRK-QTD-MASTER, WRK-IX-COPIA).  04170000
           IF MKT-FATOR-PRESENTE (WRK-IX-COPIA)                          04180000
              SET WRK-MST-FATOR-PRESENTE (WRK-QTD-MASTER, WRK-IX-COPIA)  04190000
                    TO TRUE                                              04200000
           ELSE                                                          04210000
              SET WRK-MST-FATOR-AUSENTE (WRK-QTD-MASTER, WRK-IX-COPIA)   04220000
                    TO TRUE                                              04230000
           END-IF.                                                       04240000
      *-----------------------------------------------------             04250000
       1120-99-FIM.                                  EXIT.               04260000
      *-----------------------------------------------------             04270000
                                                                         04280000
      *-----------------------------------------------------             04290000
       1200-MONTAR-LISTA-FATORES                  SECTION.               04300000
      *-----------------------------------------------------             04310000
           MOVE ZEROS TO WRK-QTD-FATORES.                                04320000
           PERFORM 1210-TESTAR-FATOR THRU 1210-99-FIM                    04330000
               VARYING WRK-IX-COPIA FROM 1 BY 1                          04340000
               UNTIL WRK-IX-COPIA GREATER 13.                            04350000
      *-----------------------------------------------------             04360000
       1200-99-FIM.                                  EXIT.               04370000
      *-----------------------------------------------------             04380000
                                                                         04390000
      *-----------------------------------------------------             04400000
       1210-TESTAR-FATOR                          SECTION.               04410000
      *-----------------------------------------------------             04420000
           IF WRK-PARM-FATOR (WRK-IX-COPIA) EQUAL 'S'                    04430000
              ADD 1 TO WRK-QTD-FATORES                                   04440000
              MOVE WRK-IX-COPIA                                          04450000
                    TO WRK-FS-INDICE (WRK-QTD-FATORES)                   04460000
           END-IF.                                                       04470000
      *-----------------------------------------------------             04480000
       1210-99-FIM.                                  EXIT.               04490000
      *-----------------------------------------------------             04500000
                                                                         04510000
      *-----------------------------------------------------             04520000
       2000-PROCESSAR-ANO                         SECTION.               04530000
      *-----------------------------------------------------             04540000
           ADD 1 TO WRK-QTD-ANOS.                                        04550000
           MOVE WRK-ANO-ATUAL TO WRK-SERIE-ANO (WRK-QTD-ANOS).           04560000
           COMPUTE WRK-ANO-SEGUINTE = WRK-ANO-ATUAL + 1.                 04570000
           PERFORM 2100-MONTAR-FATIA-T  THRU 2100-99-FIM.                04580000
           PERFORM 2150-MONTAR-FATIA-U  THRU 2150-99-FIM.                04590000
           MOVE ZEROS TO WRK-QTD-CARTEIRA.                               04600000
           PERFORM 2200-PROCESSAR-FATOR THRU 2200-99-FIM                 04610000
               VARYING IX-FS FROM 1 BY 1                                 04620000
               UNTIL IX-FS GREATER WRK-QTD-FATORES.                      04630000
           PERFORM 2400-AVALIAR-CRESCIMENTO THRU 2400-99-FIM.            04640000
           PERFORM 2500-OBTER-BENCHMARK THRU 2500-99-FIM.                04650000
           MOVE WRK-CG-CRESCIMENTO                                       04660000
                 TO WRK-SERIE-RETORNO-PORT (WRK-QTD-ANOS).               04670000
           MOVE WRK-RETORNO-BENCH-ANO                                    04680000
                 TO WRK-SERIE-RETORNO-BENCH (WRK-QTD-ANOS).              04690000
           MOVE WRK-TX-LIVRE-ANO                                         04700000
                 TO WRK-SERIE-TX-LIVRE (WRK-QTD-ANOS).                   04710000
           MOVE WRK-CG-VALOR-FINAL TO WRK-AUM.                           04720000
           ADD 1 TO WRK-QTD-VALORES.                                     04730000
           MOVE WRK-AUM TO WRK-SERIE-VALOR (WRK-QTD-VALORES).            04740000
           PERFORM 2600-GRAVAR-RESULTADO-ANO THRU 2600-99-FIM.           04750000
      *-----------------------------------------------------             04760000
       2000-99-FIM.                                  EXIT.               04770000
      *-----------------------------------------------------             04780000
                                                                         04790000
      *-----------------------------------------------------             04800000
       2100-MONTAR-FATIA-T                        SECTION.               04810000
      *-----------------------------------------------------             04820000
           MOVE ZEROS TO WRK-QTD-FATIA-T.                                04830000
           PERFORM 2110-COPIAR-SE-ANO-T THRU 2110-99-FIM                 04840000
               VARYING IX-M FROM 1 BY 1                                  04850000
               UNTIL IX-M GREATER WRK-QTD-MASTER.                        04860000
      *-----------------------------------------------------             04870000
       2100-99-FIM.                                  EXIT.               04880000
      *-----------------------------------------------------             04890000
                                                                         04900000
      *-----------------------------------------------------             04910000
       2110-COPIAR-SE-ANO-T                       SECTION.               04920000
      *-----------------------------------------------------             04930000
           IF WRK-MST-ANO (IX-M) EQUAL WRK-ANO-ATUAL                     04940000
              ADD 1 TO WRK-QTD-FATIA-T                                   04950000
              MOVE WRK-MST-TICKER (IX-M)                                 04960000
                    TO WRK-FT-TICKER (WRK-QTD-FATIA-T)                   04970000
              MOVE WRK-MST-PRECO (IX-M)                                  04980000
                    TO WRK-FT-PRECO (WRK-QTD-FATIA-T)                    04990000
              MOVE WRK-MST-PRECO-SIT (IX-M)                              05000000
                    TO WRK-FT-PRECO-SIT (WRK-QTD-FATIA-T)                05010000
              PERFORM 2120-COPIAR-FATOR-T THRU 2120-99-FIM               05020000
                  VARYING WRK-IX-COPIA FROM 1 BY 1                       05030000
                  UNTIL WRK-IX-COPIA GREATER 13                          05040000
           END-IF.                                                       05050000
      *-----------------------------------------------------             05060000
       2110-99-FIM.                                  EXIT.               05070000
      *-----------------------------------------------------             05080000
                                                                         05090000
      *-----------------------------------------------------             05100000
       2120-COPIAR-FATOR-T                        SECTION.               05110000
      *-----------------------------------------------------             05120000
           MOVE WRK-MST-FATOR-VALOR (IX-M, WRK-IX-COPIA)                 05130000
                 TO WRK-FT-FATOR-VALOR (WRK-QTD-FATIA-T, WRK-IX-COPIA).  05140000
           MOVE WRK-MST-FATOR-SIT (IX-M, WRK-IX-COPIA)                   05150000
                 TO WRK-FT-FATOR-SIT (WRK-QTD-FATIA-T, WRK-IX-COPIA).    05160000
      *-----------------------------------------------------             05170000
       2120-99-FIM.                                  EXIT.               05180000
      *-----------------------------------------------------             05190000
                                                                         05200000
      *-----------------------------------------------------             05210000
       2150-MONTAR-FATIA-U                        SECTION.               05220000
      *-----------------------------------------------------             05230000
           MOVE ZEROS TO WRK-QTD-FATIA-U.                                05240000
           PERFORM 2160-COPIAR-SE-ANO-U THRU 2160-99-FIM                 05250000
               VARYING IX-M FROM 1 BY 1                                  05260000
               UNTIL IX-M GREATER WRK-QTD-MASTER.                        05270000
      *-----------------------------------------------------             05280000
       2150-99-FIM.                                  EXIT.               05290000
      *-----------------------------------------------------             05300000
                                                                         05310000
      *-----------------------------------------------------             05320000
       2160-COPIAR-SE-ANO-U                       SECTION.               05330000
      *-----------------------------------------------------             05340000
           IF WRK-MST-ANO (IX-M) EQUAL WRK-ANO-SEGUINTE                  05350000
              ADD 1 TO WRK-QTD-FATIA-U                                   05360000
              MOVE WRK-MST-TICKER (IX-M)                                 05370000
                    TO WRK-FU-TICKER (WRK-QTD-FATIA-U)                   05380000
              MOVE WRK-MST-PRECO (IX-M)                                  05390000
                    TO WRK-FU-PRECO (WRK-QTD-FATIA-U)                    05400000
              MOVE WRK-MST-PRECO-SIT (IX-M)                              05410000
                    TO WRK-FU-PRECO-SIT (WRK-QTD-FATIA-U)                05420000
           END-IF.                                                       05430000
      *-----------------------------------------------------             05440000
       2160-99-FIM.                                  EXIT.               05450000
      *-----------------------------------------------------             05460000
                                                                         05470000
      *-----------------------------------------------------             05480000
       2200-PROCESSAR-FATOR                       SECTION.               05490000
      *-----------------------------------------------------             05500000
           MOVE WRK-QTD-FATIA-T TO WRK-CE-QTD-TITULOS.                   05510000
           MOVE WRK-FATOR-DIRECAO (WRK-FS-INDICE (IX-FS))                05540000
                 TO WRK-CE-DIRECAO.                                      05550000
           PERFORM 2210-CARREGAR-ESCORE THRU 2210-99-FIM                 05560000
               VARYING IX-E FROM 1 BY 1                                  05570000
               UNTIL IX-E GREATER WRK-QTD-FATIA-T.                       05580000
           CALL 'FL22SCR' USING WRK-CHAMADA-ESCORE.                      05590000
           MOVE WRK-QTD-FATIA-T      TO WRK-CS-QTD-TITULOS.              05610000
           MOVE 'S'                  TO WRK-CS-MODO.                     05620000
           MOVE WRK-PARM-LADO        TO WRK-CS-LADO.                     05630000
           MOVE WRK-PARM-PERCENTUAL  TO WRK-CS-PERCENTUAL.               05640000
           COMPUTE WRK-CS-INVESTIMENTO ROUNDED =                         05650000
               WRK-AUM / WRK-QTD-FATORES.                                05660000
           PERFORM 2220-CARREGAR-SELECAO THRU 2220-99-FIM                05670000
               VARYING IX-S FROM 1 BY 1                                  05680000
               UNTIL IX-S GREATER WRK-QTD-FATIA-T.                       05690000
           CALL 'FL22SEL' USING WRK-CHAMADA-SELECAO.                     05700000
           PERFORM 2300-UNIR-CARTEIRA THRU 2300-99-FIM                   05710000
               VARYING IX-HS FROM 1 BY 1                                 05720000
               UNTIL IX-HS GREATER WRK-CS-QTD-SELECIONADOS.              05730000
      *-----------------------------------------------------             05740000
       2200-99-FIM.                                  EXIT.               05750000
      *-----------------------------------------------------             05760000
                                                                         05770000
      *-----------------------------------------------------             05780000
       2210-CARREGAR-ESCORE                       SECTION.               05790000
      *-----------------------------------------------------             05800000
           MOVE WRK-FT-FATOR-VALOR (IX-E, WRK-FS-INDICE (IX-FS))         05810000
                 TO WRK-CE-VALOR (IX-E).                                 05820000
           IF WRK-FT-FATOR-PRESENTE (IX-E, WRK-FS-INDICE (IX-FS))        05830000
              SET WRK-CE-PRESENTE (IX-E) TO TRUE                         05840000
           ELSE                                                          05850000
              SET WRK-CE-AUSENTE (IX-E)  TO TRUE                         05860000
           END-IF.                                                       05870000
      *-----------------------------------------------------             05880000
       2210-99-FIM.                                  EXIT.               05890000
      *-----------------------------------------------------             05900000
                                                                         05910000
      *-----------------------------------------------------             05920000
       2220-CARREGAR-SELECAO                      SECTION.               05930000
      *-----------------------------------------------------             05940000
           MOVE WRK-FT-TICKER (IX-S)     TO WRK-CS-TICKER (IX-S).        05950000
           MOVE WRK-CE-ESCORE (IX-S)     TO WRK-CS-ESCORE (IX-S).        05960000
           MOVE WRK-CE-ESCORE-SIT (IX-S) TO WRK-CS-ESCORE-SIT (IX-S).    05970000
           MOVE WRK-FT-PRECO (IX-S)      TO WRK-CS-PRECO (IX-S).         05980000
           MOVE WRK-FT-PRECO-SIT (IX-S)  TO WRK-CS-PRECO-SIT (IX-S).     05990000
      *-----------------------------------------------------             06000000
       2220-99-FIM.                                  EXIT.               06010000
      *-----------------------------------------------------             06020000
                                                                         06030000
      *-----------------------------------------------------             06040000
       2300-UNIR-CARTEIRA                         SECTION.               06050000
      *-----------------------------------------------------             06060000
      *    SOMA AS COTAS DO TICKER SE ELE JA ESTIVER NA CARTEIRA DO     06070000
      *    ANO (ENTROU POR OUTRO FATOR), SENAO INCLUI POSICAO NOVA.      06080000
           MOVE 'N' TO WRK-ACHOU-TICKER.                                 06090000
           PERFORM 2310-PROCURAR-TICKER THRU 2310-99-FIM                 06100000
               VARYING IX-C FROM 1 BY 1                                  06110000
               UNTIL IX-C GREATER WRK-QTD-CARTEIRA                       06120000
                  OR WRK-TICKER-JA-EXISTE.                                06130000
           IF NOT WRK-TICKER-JA-EXISTE                                   06140000
              ADD 1 TO WRK-QTD-CARTEIRA                                  06150000
              MOVE WRK-CS-HLD-TICKER (IX-HS)                             06160000
                    TO WRK-CT-TICKER (WRK-QTD-CARTEIRA)                  06170000
              MOVE WRK-CS-HLD-COTAS (IX-HS)                              06180000
                    TO WRK-CT-COTAS (WRK-QTD-CARTEIRA)                   06190000
           END-IF.                                                       06200000
      *-----------------------------------------------------             06210000
       2300-99-FIM.                                  EXIT.               06220000
      *-----------------------------------------------------             06230000
                                                                         06240000
      *-----------------------------------------------------             06250000
       2310-PROCURAR-TICKER                       SECTION.               06260000
      *-----------------------------------------------------             06270000
           IF WRK-CT-TICKER (IX-C) EQUAL WRK-CS-HLD-TICKER (IX-HS)       06280000
              ADD WRK-CS-HLD-COTAS (IX-HS) TO WRK-CT-COTAS (IX-C)        06290000
              MOVE 'S' TO WRK-ACHOU-TICKER                               06300000
           END-IF.                                                       06310000
      *-----------------------------------------------------             06320000
       2310-99-FIM.                                  EXIT.               06330000
      *-----------------------------------------------------             06340000
                                                                         06350000
      *-----------------------------------------------------             06360000
       2400-AVALIAR-CRESCIMENTO                   SECTION.               06370000
      *-----------------------------------------------------             06380000
           MOVE WRK-QTD-CARTEIRA TO WRK-CG-QTD-HOLDINGS.                 06390000
           PERFORM 2410-CARREGAR-HOLDING THRU 2410-99-FIM                06400000
               VARYING IX-HG FROM 1 BY 1                                 06410000
               UNTIL IX-HG GREATER WRK-QTD-CARTEIRA.                     06420000
           MOVE WRK-QTD-FATIA-T TO WRK-CG-QTD-MERCADO-T.                 06430000
           PERFORM 2420-CARREGAR-MERCADO-T THRU 2420-99-FIM              06440000
               VARYING IX-GT FROM 1 BY 1                                 06450000
               UNTIL IX-GT GREATER WRK-QTD-FATIA-T.                      06460000
           MOVE WRK-QTD-FATIA-U TO WRK-CG-QTD-MERCADO-T1.                06470000
           PERFORM 2430-CARREGAR-MERCADO-U THRU 2430-99-FIM              06480000
               VARYING IX-GU FROM 1 BY 1                                 06490000
               UNTIL IX-GU GREATER WRK-QTD-FATIA-U.                      06500000
           CALL 'FL22GRW' USING WRK-CHAMADA-CRESCIMENTO.                 06510000
      *-----------------------------------------------------             06520000
       2400-99-FIM.                                  EXIT.               06530000
      *-----------------------------------------------------             06540000
                                                                         06550000
      *-----------------------------------------------------             06560000
       2410-CARREGAR-HOLDING                      SECTION.               06570000
      *-----------------------------------------------------             06580000
           MOVE WRK-CT-TICKER (IX-HG) TO WRK-CG-HLD-TICKER (IX-HG).      06590000
           MOVE WRK-CT-COTAS (IX-HG)  TO WRK-CG-HLD-COTAS (IX-HG).       06600000
      *-----------------------------------------------------             06610000
       2410-99-FIM.                                  EXIT.               06620000
      *-----------------------------------------------------             06630000
                                                                         06640000
      *-----------------------------------------------------             06650000
       2420-CARREGAR-MERCADO-T                    SECTION.               06660000
      *-----------------------------------------------------             06670000
           MOVE WRK-FT-TICKER (IX-GT)     TO WRK-CG-T-TICKER (IX-GT).    06680000
           MOVE WRK-FT-PRECO (IX-GT)      TO WRK-CG-T-PRECO (IX-GT).     06690000
           MOVE WRK-FT-PRECO-SIT (IX-GT)  TO WRK-CG-T-PRECO-SIT (IX-GT). 06700000
      *-----------------------------------------------------             06710000
       2420-99-FIM.                                  EXIT.               06720000
      *-----------------------------------------------------             06730000
                                                                         06740000
      *-----------------------------------------------------             06750000
       2430-CARREGAR-MERCADO-U                    SECTION.               06760000
      *-----------------------------------------------------             06770000
           MOVE WRK-FU-TICKER (IX-GU)     TO WRK-CG-U-TICKER (IX-GU).    06780000
           MOVE WRK-FU-PRECO (IX-GU)      TO WRK-CG-U-PRECO (IX-GU).     06790000
           MOVE WRK-FU-PRECO-SIT (IX-GU)  TO WRK-CG-U-PRECO-SIT (IX-GU). 06800000
      *-----------------------------------------------------             06810000
       2430-99-FIM.                                  EXIT.               06820000
      *-----------------------------------------------------             06830000
                                                                         06840000
      *-----------------------------------------------------             06850000
       2500-OBTER-BENCHMARK                       SECTION.               06860000
      *-----------------------------------------------------             06870000
           MOVE 'N' TO WRK-BENCH-ACHOU.                                  06890000
           MOVE ZEROS TO WRK-RETORNO-BENCH-ANO.                          06900000
           MOVE 0.01   TO WRK-TX-LIVRE-ANO.                              06910000
           PERFORM 2510-COMPARAR-ANO-BENCH THRU 2510-99-FIM              06920000
               VARYING IX-BEN FROM 1 BY 1                                06930000
               UNTIL IX-BEN GREATER 21                                   06940000
                  OR WRK-BENCH-FOI-ACHADO.                                06950000
      *-----------------------------------------------------             06960000
       2500-99-FIM.                                  EXIT.               06970000
      *-----------------------------------------------------             06980000
                                                                         06990000
      *-----------------------------------------------------             07000000
       2510-COMPARAR-ANO-BENCH                    SECTION.               07010000
      *-----------------------------------------------------             07020000
           IF WRK-BENCH-ANO (IX-BEN) EQUAL WRK-ANO-ATUAL                 07030000
              COMPUTE WRK-RETORNO-BENCH-ANO ROUNDED =                    07040000
                  WRK-BENCH-RETORNO (IX-BEN) / 100                       07050000
              MOVE WRK-BENCH-TX-LIVRE (IX-BEN) TO WRK-TX-LIVRE-ANO       07060000
              SET WRK-BENCH-FOI-ACHADO TO TRUE                           07070000
           END-IF.                                                       07080000
      *-----------------------------------------------------             07090000
       2510-99-FIM.                                  EXIT.               07100000
      *-----------------------------------------------------             07110000
                                                                         07120000
      *-----------------------------------------------------             07130000
       2600-GRAVAR-RESULTADO-ANO                  SECTION.               07140000
      *-----------------------------------------------------             07150000
           MOVE WRK-ANO-ATUAL                     TO RES-ANO.            07160000
           MOVE WRK-CG-CRESCIMENTO                TO RES-RETORNO-CARTEIRA.07170000
           MOVE WRK-RETORNO-BENCH-ANO              TO RES-RETORNO-BENCHMARK.07180000
           MOVE WRK-AUM                           TO RES-VALOR-CARTEIRA.  07190000
           IF WRK-CG-CRESCIMENTO GREATER WRK-RETORNO-BENCH-ANO           07200000
              SET RES-CARTEIRA-GANHOU TO TRUE                            07210000
           ELSE                                                          07220000
              SET RES-CARTEIRA-PERDEU TO TRUE                            07230000
           END-IF.                                                       07240000
           WRITE FD-YRRESLT.                                             07250000
      *-----------------------------------------------------             07260000
       2600-99-FIM.                                  EXIT.               07270000
      *-----------------------------------------------------             07280000
                                                                         07290000
      *-----------------------------------------------------             07300000
       4000-CALCULAR-ESTATISTICAS                 SECTION.               07310000
      *-----------------------------------------------------             07320000
           PERFORM 4100-RETORNO-ANUALIZADO   THRU 4100-99-FIM.           07330000
           PERFORM 4200-VOLATILIDADE         THRU 4200-99-FIM.           07340000
           PERFORM 4300-INDICE-INFORMACAO    THRU 4300-99-FIM.           07350000
           PERFORM 4400-DRAWDOWN-MAXIMO      THRU 4400-99-FIM.           07360000
           PERFORM 4500-SHARPE               THRU 4500-99-FIM.           07370000
           PERFORM 4600-TAXA-VITORIA         THRU 4600-99-FIM.           07380000
      *-----------------------------------------------------             07390000
       4000-99-FIM.                                  EXIT.               07400000
      *-----------------------------------------------------             07410000
                                                                         07420000
      *-----------------------------------------------------             07430000
       4100-RETORNO-ANUALIZADO                    SECTION.               07440000
      *-----------------------------------------------------             07450000
           MOVE 1 TO WRK-PRODUTO-PORT WRK-PRODUTO-BENCH.                 07460000
           PERFORM 4110-ACUMULAR-PRODUTO THRU 4110-99-FIM                07470000
               VARYING IX-Y FROM 1 BY 1                                  07480000
               UNTIL IX-Y GREATER WRK-QTD-ANOS.                          07490000
           COMPUTE WRK-EXPOENTE ROUNDED = 1 / WRK-QTD-ANOS.              07500000
           COMPUTE WRK-RET-ANUALIZADO-PORT ROUNDED =                     07510000
               (WRK-PRODUTO-PORT ** WRK-EXPOENTE) - 1.                   07520000
           COMPUTE WRK-RET-ANUALIZADO-BENCH ROUNDED =                    07530000
               (WRK-PRODUTO-BENCH ** WRK-EXPOENTE) - 1.                  07540000
      *-----------------------------------------------------             07550000
       4100-99-FIM.                                  EXIT.               07560000
      *-----------------------------------------------------             07570000
                                                                         07580000
      *-----------------------------------------------------             07590000
       4110-ACUMULAR-PRODUTO                      SECTION.               07600000
      *-----------------------------------------------------             07610000
           COMPUTE WRK-PRODUTO-PORT ROUNDED =                            07620000
               WRK-PRODUTO-PORT * (1 + WRK-SERIE-RETORNO-PORT (IX-Y)).   07630000
           COMPUTE WRK-PRODUTO-BENCH ROUNDED =                           07640000
               WRK-PRODUTO-BENCH * (1 + WRK-SERIE-RETORNO-BENCH (IX-Y)).07650000
      *-----------------------------------------------------             07660000
       4110-99-FIM.                                  EXIT.               07670000
      *-----------------------------------------------------             07680000
                                                                         07690000
      *-----------------------------------------------------             07700000
       4200-VOLATILIDADE                          SECTION.               07710000
      *-----------------------------------------------------             07720000
           MOVE ZEROS TO WRK-SOMA-PORT WRK-SOMA-BENCH WRK-SOMA-ATIVO.    07730000
           MOVE ZEROS TO WRK-SOMA-QUAD-PORT WRK-SOMA-QUAD-BENCH.         07740000
           MOVE ZEROS TO WRK-SOMA-QUAD-ATIVO.                            07750000
           PERFORM 4210-SOMAR-RETORNO THRU 4210-99-FIM                   07760000
               VARYING IX-Y FROM 1 BY 1                                  07770000
               UNTIL IX-Y GREATER WRK-QTD-ANOS.                          07780000
           COMPUTE WRK-MEDIA-PORT  ROUNDED = WRK-SOMA-PORT / WRK-QTD-ANOS.07790000
           COMPUTE WRK-MEDIA-BENCH ROUNDED = WRK-SOMA-BENCH / WRK-QTD-ANOS.07800000
           COMPUTE WRK-MEDIA-ATIVO ROUNDED = WRK-SOMA-ATIVO / WRK-QTD-ANOS.07810000
           PERFORM 4220-CALCULAR-DESVIO-PORT  THRU 4220-99-FIM.          07820000
           PERFORM 4230-CALCULAR-DESVIO-BENCH THRU 4230-99-FIM.          07830000
           PERFORM 4240-CALCULAR-DESVIO-ATIVO THRU 4240-99-FIM.          07840000
      *-----------------------------------------------------             07850000
       4200-99-FIM.                                  EXIT.               07860000
      *-----------------------------------------------------             07870000
                                                                         07880000
      *-----------------------------------------------------             07890000
       4210-SOMAR-RETORNO                         SECTION.               07900000
      *-----------------------------------------------------             07910000
           ADD WRK-SERIE-RETORNO-PORT  (IX-Y) TO WRK-SOMA-PORT.          07920000
           ADD WRK-SERIE-RETORNO-BENCH (IX-Y) TO WRK-SOMA-BENCH.         07930000
           COMPUTE WRK-SOMA-QUAD-PORT ROUNDED = WRK-SOMA-QUAD-PORT +     07940000
               (WRK-SERIE-RETORNO-PORT (IX-Y) *                          07950000
                WRK-SERIE-RETORNO-PORT (IX-Y)).                          07960000
           COMPUTE WRK-SOMA-QUAD-BENCH ROUNDED = WRK-SOMA-QUAD-BENCH +   07970000
               (WRK-SERIE-RETORNO-BENCH (IX-Y) *                         07980000
                WRK-SERIE-RETORNO-BENCH (IX-Y)).                         07990000
           COMPUTE WRK-SERIE-ATIVO (IX-Y) ROUNDED =                      08000000
               WRK-SERIE-RETORNO-PORT (IX-Y) -                           08010000
               WRK-SERIE-RETORNO-BENCH (IX-Y).                           08020000
           ADD WRK-SERIE-ATIVO (IX-Y) TO WRK-SOMA-ATIVO.                 08030000
           COMPUTE WRK-SOMA-QUAD-ATIVO ROUNDED = WRK-SOMA-QUAD-ATIVO +   08040000
               (WRK-SERIE-ATIVO (IX-Y) * WRK-SERIE-ATIVO (IX-Y)).        08050000
      *-----------------------------------------------------             08060000
       4210-99-FIM.                                  EXIT.               08070000
      *-----------------------------------------------------             08080000
                                                                         08090000
      *-----------------------------------------------------             08100000
       4220-CALCULAR-DESVIO-PORT                  SECTION.               08110000
      *-----------------------------------------------------             08120000
           MOVE ZEROS TO WRK-VOLATILIDADE-PORT.                          08130000
           IF WRK-QTD-ANOS GREATER 1                                     08140000
              COMPUTE WRK-VARIANCIA ROUNDED =                            08150000
                  (WRK-SOMA-QUAD-PORT - WRK-QTD-ANOS * WRK-MEDIA-PORT    08160000
                   * WRK-MEDIA-PORT) / (WRK-QTD-ANOS - 1)                08170000
              IF WRK-VARIANCIA GREATER ZEROS                             08180000
                 COMPUTE WRK-VOLATILIDADE-PORT ROUNDED =                 08190000
                     WRK-VARIANCIA ** 0.5                                08200000
              END-IF                                                     08210000
           END-IF.                                                       08220000
      *-----------------------------------------------------             08230000
       4220-99-FIM.                                  EXIT.               08240000
      *-----------------------------------------------------             08250000
                                                                         08260000
      *-----------------------------------------------------             08270000
       4230-CALCULAR-DESVIO-BENCH                 SECTION.               08280000
      *-----------------------------------------------------             08290000
           MOVE ZEROS TO WRK-VOLATILIDADE-BENCH.                         08300000
           IF WRK-QTD-ANOS GREATER 1                                     08310000
              COMPUTE WRK-VARIANCIA ROUNDED =                            08320000
                  (WRK-SOMA-QUAD-BENCH - WRK-QTD-ANOS * WRK-MEDIA-BENCH  08330000
                   * WRK-MEDIA-BENCH) / (WRK-QTD-ANOS - 1)               08340000
              IF WRK-VARIANCIA GREATER ZEROS                             08350000
                 COMPUTE WRK-VOLATILIDADE-BENCH ROUNDED =                08360000
                     WRK-VARIANCIA ** 0.5                                08370000
              END-IF                                                     08380000
           END-IF.                                                       08390000
      *-----------------------------------------------------             08400000
       4230-99-FIM.                                  EXIT.               08410000
      *-----------------------------------------------------             08420000
                                                                         08430000
      *-----------------------------------------------------             08440000
       4240-CALCULAR-DESVIO-ATIVO                 SECTION.               08450000
      *-----------------------------------------------------             08460000
           MOVE ZEROS TO WRK-VOLATILIDADE-ATIVA.                         08470000
           IF WRK-QTD-ANOS GREATER 1                                     08480000
              COMPUTE WRK-VARIANCIA ROUNDED =                            08490000
                  (WRK-SOMA-QUAD-ATIVO - WRK-QTD-ANOS * WRK-MEDIA-ATIVO  08500000
                   * WRK-MEDIA-ATIVO) / (WRK-QTD-ANOS - 1)               08510000
              IF WRK-VARIANCIA GREATER ZEROS                             08520000
                 COMPUTE WRK-VOLATILIDADE-ATIVA ROUNDED =                08530000
                     WRK-VARIANCIA ** 0.5                                08540000
              END-IF                                                     08550000
           END-IF.                                                       08560000
      *-----------------------------------------------------             08570000
       4240-99-FIM.                                  EXIT.               08580000
      *-----------------------------------------------------             08590000
                                                                         08600000
      *-----------------------------------------------------             08610000
       4300-INDICE-INFORMACAO                     SECTION.               08620000
      *-----------------------------------------------------             08630000
           MOVE ZEROS TO WRK-INDICE-INFORMACAO.                          08640000
           MOVE 'N' TO WRK-IR-CALCULAVEL.                                08650000
           IF WRK-VOLATILIDADE-ATIVA GREATER ZEROS                       08660000
              COMPUTE WRK-INDICE-INFORMACAO ROUNDED =                    08670000
                  WRK-MEDIA-ATIVO / WRK-VOLATILIDADE-ATIVA               08680000
              MOVE 'S' TO WRK-IR-CALCULAVEL                              08690000
           END-IF.                                                       08700000
      *-----------------------------------------------------             08710000
       4300-99-FIM.                                  EXIT.               08720000
      *-----------------------------------------------------             08730000
                                                                         08740000
      *-----------------------------------------------------             08750000
       4400-DRAWDOWN-MAXIMO                       SECTION.               08760000
      *-----------------------------------------------------             08770000
           MOVE WRK-PARM-AUM-INICIAL TO WRK-SERIE-VALOR-BENCH (1).       08780000
           PERFORM 4410-COMPOR-VALOR-BENCH THRU 4410-99-FIM              08790000
               VARYING IX-Y FROM 1 BY 1                                  08800000
               UNTIL IX-Y GREATER WRK-QTD-ANOS.                          08810000
           MOVE WRK-SERIE-VALOR (1) TO WRK-PICO-PORT.                    08820000
           MOVE WRK-SERIE-VALOR-BENCH (1) TO WRK-PICO-BENCH.             08830000
           MOVE ZEROS TO WRK-DRAWDOWN-MAX-PORT WRK-DRAWDOWN-MAX-BENCH.   08840000
           PERFORM 4420-AVALIAR-DRAWDOWN THRU 4420-99-FIM                08850000
               VARYING IX-Y FROM 1 BY 1                                  08860000
               UNTIL IX-Y GREATER WRK-QTD-VALORES.                       08870000
      *-----------------------------------------------------             08880000
       4400-99-FIM.                                  EXIT.               08890000
      *-----------------------------------------------------             08900000
                                                                         08910000
      *-----------------------------------------------------             08920000
       4410-COMPOR-VALOR-BENCH                    SECTION.               08930000
      *-----------------------------------------------------             08940000
           COMPUTE WRK-SERIE-VALOR-BENCH (IX-Y + 1) ROUNDED =            08950000
               WRK-SERIE-VALOR-BENCH (IX-Y) *                            08960000
               (1 + WRK-SERIE-RETORNO-BENCH (IX-Y)).                     08970000
      *-----------------------------------------------------             08980000
       4410-99-FIM.                                  EXIT.               08990000
      *-----------------------------------------------------             09000000
                                                                         09010000
      *-----------------------------------------------------             09020000
       4420-AVALIAR-DRAWDOWN                      SECTION.               09030000
      *-----------------------------------------------------             09040000
           IF WRK-SERIE-VALOR (IX-Y) GREATER WRK-PICO-PORT               09050000
              MOVE WRK-SERIE-VALOR (IX-Y) TO WRK-PICO-PORT               09060000
           END-IF.                                                       09070000
           IF WRK-PICO-PORT GREATER ZEROS                                09080000
              COMPUTE WRK-DRAWDOWN-ATUAL ROUNDED =                       09090000
                  (WRK-SERIE-VALOR (IX-Y) - WRK-PICO-PORT) /             09100000
                   WRK-PICO-PORT                                         09110000
              IF WRK-DRAWDOWN-ATUAL LESS WRK-DRAWDOWN-MAX-PORT           09120000
                 MOVE WRK-DRAWDOWN-ATUAL TO WRK-DRAWDOWN-MAX-PORT        09130000
              END-IF                                                     09140000
           END-IF.                                                       09150000
           IF WRK-SERIE-VALOR-BENCH (IX-Y) GREATER WRK-PICO-BENCH        09160000
              MOVE WRK-SERIE-VALOR-BENCH (IX-Y) TO WRK-PICO-BENCH        09170000
           END-IF.                                                       09180000
           IF WRK-PICO-BENCH GREATER ZEROS                               09190000
              COMPUTE WRK-DRAWDOWN-ATUAL ROUNDED =                       09200000
                  (WRK-SERIE-VALOR-BENCH (IX-Y) - WRK-PICO-BENCH) /      09210000
                   WRK-PICO-BENCH                                        09220000
              IF WRK-DRAWDOWN-ATUAL LESS WRK-DRAWDOWN-MAX-BENCH          09230000
                 MOVE WRK-DRAWDOWN-ATUAL TO WRK-DRAWDOWN-MAX-BENCH       09240000
              END-IF                                                     09250000
           END-IF.                                                       09260000
      *-----------------------------------------------------             09270000
       4420-99-FIM.                                  EXIT.               09280000
      *-----------------------------------------------------             09290000
                                                                         09300000
      *-----------------------------------------------------             09310000
       4500-SHARPE                                SECTION.               09320000
      *-----------------------------------------------------             09330000
           MOVE ZEROS TO WRK-SOMA-EXCESSO-PORT WRK-SOMA-EXCESSO-BENCH.   09340000
           PERFORM 4510-SOMAR-EXCESSO THRU 4510-99-FIM                   09350000
               VARYING IX-Y FROM 1 BY 1                                  09360000
               UNTIL IX-Y GREATER WRK-QTD-ANOS.                          09370000
           COMPUTE WRK-MEDIA-EXCESSO-PORT ROUNDED =                      09380000
               WRK-SOMA-EXCESSO-PORT / WRK-QTD-ANOS.                     09390000
           COMPUTE WRK-MEDIA-EXCESSO-BENCH ROUNDED =                     09400000
               WRK-SOMA-EXCESSO-BENCH / WRK-QTD-ANOS.                    09410000
           MOVE ZEROS TO WRK-SHARPE-PORT WRK-SHARPE-BENCH.               09420000
           IF WRK-VOLATILIDADE-PORT GREATER ZEROS                        09430000
              COMPUTE WRK-SHARPE-PORT ROUNDED =                          09440000
                  WRK-MEDIA-EXCESSO-PORT / WRK-VOLATILIDADE-PORT         09450000
           END-IF.                                                       09460000
           IF WRK-VOLATILIDADE-BENCH GREATER ZEROS                       09470000
              COMPUTE WRK-SHARPE-BENCH ROUNDED =                         09480000
                  WRK-MEDIA-EXCESSO-BENCH / WRK-VOLATILIDADE-BENCH       09490000
           END-IF.                                                       09500000
      *-----------------------------------------------------             09510000
       4500-99-FIM.                                  EXIT.               09520000
      *-----------------------------------------------------             09530000
                                                                         09540000
      *-----------------------------------------------------             09550000
       4510-SOMAR-EXCESSO                         SECTION.               09560000
      *-----------------------------------------------------             09570000
           COMPUTE WRK-SOMA-EXCESSO-PORT ROUNDED = WRK-SOMA-EXCESSO-PORT 09580000
               + (WRK-SERIE-RETORNO-PORT (IX-Y) -                        09590000
                  WRK-SERIE-TX-LIVRE (IX-Y)).                            09600000
           COMPUTE WRK-SOMA-EXCESSO-BENCH ROUNDED =                      09610000
               WRK-SOMA-EXCESSO-BENCH                                    09620000
               + (WRK-SERIE-RETORNO-BENCH (IX-Y) -                       09630000
                  WRK-SERIE-TX-LIVRE (IX-Y)).                            09640000
      *-----------------------------------------------------             09650000
       4510-99-FIM.                                  EXIT.               09660000
      *-----------------------------------------------------             09670000
                                                                         09680000
      *-----------------------------------------------------             09690000
       4600-TAXA-VITORIA                          SECTION.               09700000
      *-----------------------------------------------------             09710000
           MOVE ZEROS TO WRK-QTD-VITORIAS.                               09720000
           PERFORM 4610-CONTAR-VITORIA THRU 4610-99-FIM                  09730000
               VARYING IX-Y FROM 1 BY 1                                  09740000
               UNTIL IX-Y GREATER WRK-QTD-ANOS.                          09750000
           COMPUTE WRK-TAXA-VITORIA ROUNDED =                            09760000
               WRK-QTD-VITORIAS / WRK-QTD-ANOS.                          09770000
      *-----------------------------------------------------             09780000
       4600-99-FIM.                                  EXIT.               09790000
      *-----------------------------------------------------             09800000
                                                                         09810000
      *-----------------------------------------------------             09820000
       4610-CONTAR-VITORIA                        SECTION.               09830000
      *-----------------------------------------------------             09840000
           IF WRK-SERIE-RETORNO-PORT (IX-Y) GREATER                      09850000
              WRK-SERIE-RETORNO-BENCH (IX-Y)                             09860000
              ADD 1 TO WRK-QTD-VITORIAS                                  09870000
           END-IF.                                                       09880000
      *-----------------------------------------------------             09890000
       4610-99-FIM.                                  EXIT.               09900000
      *-----------------------------------------------------             09910000
                                                                         09920000
      *-----------------------------------------------------             09930000
       5000-IMPRIMIR-RELATORIO                    SECTION.               09940000
      *-----------------------------------------------------             09950000
           PERFORM 5100-IMPRIMIR-DIAGNOSTICO THRU 5100-99-FIM.           09960000
           PERFORM 5200-IMPRIMIR-RESUMO      THRU 5200-99-FIM.           09970000
           PERFORM 5300-IMPRIMIR-METRICAS    THRU 5300-99-FIM.           09980000
           PERFORM 5400-IMPRIMIR-AVANCADO    THRU 5400-99-FIM.           09990000
           PERFORM 5500-IMPRIMIR-ANOS        THRU 5500-99-FIM.           10000000
      *-----------------------------------------------------             10010000
       5000-99-FIM.                                  EXIT.               10020000
      *-----------------------------------------------------             10030000
                                                                         10040000
      *-----------------------------------------------------             10050000
       5100-IMPRIMIR-DIAGNOSTICO                  SECTION.               10060000
      *-----------------------------------------------------             10070000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10080000
           STRING '==== Load Diagnostics ====' DELIMITED BY SIZE         10090000
               INTO WRK-LINHA-TITULO.                                    10100000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO AFTER PAGE.             10110000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10120000
           STRING 'DUPLICADOS: ' FD-STS-DUPLICADOS                       10130000
               '  INVALIDOS: ' FD-STS-INVALIDOS                          10140000
               '  FOSSIL: ' FD-STS-FOSSIL-REMOVIDOS                      10150000
               '  SETOR: ' FD-STS-SETOR-REMOVIDOS                        10160000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  10170000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10180000
      *-----------------------------------------------------             10190000
       5100-99-FIM.                                  EXIT.               10200000
      *-----------------------------------------------------             10210000
                                                                         10220000
      *-----------------------------------------------------             10230000
       5200-IMPRIMIR-RESUMO                       SECTION.               10240000
      *-----------------------------------------------------             10250000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10260000
           STRING '==== Final Summary ====' DELIMITED BY SIZE            10270000
               INTO WRK-LINHA-TITULO.                                    10280000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10290000
           IF WRK-PARM-AUM-INICIAL GREATER ZEROS                         10300000
              COMPUTE WRK-CRESCIMENTO-PCT ROUNDED =                      10310000
                  (WRK-AUM - WRK-PARM-AUM-INICIAL) /                     10320000
                   WRK-PARM-AUM-INICIAL * 100                            10330000
           END-IF.                                                       10340000
           MOVE WRK-CRESCIMENTO-PCT TO WRK-ED-PCT-1.                     10345000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10350000
           STRING 'INITIAL: ' WRK-PARM-AUM-INICIAL                       10360000
               '  FINAL: ' WRK-AUM                                       10370000
               '  GROWTH PCT: ' WRK-ED-PCT-1                             10380000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  10390000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10400000
      *-----------------------------------------------------             10420000
       5200-99-FIM.                                  EXIT.               10430000
      *-----------------------------------------------------             10440000
                                                                         10450000
      *-----------------------------------------------------             10460000
       5300-IMPRIMIR-METRICAS                     SECTION.               10470000
      *-----------------------------------------------------             10480000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10490000
           STRING '==== Performance Metrics ====' DELIMITED BY SIZE      10500000
               INTO WRK-LINHA-TITULO.                                    10510000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10520000
      *    11/01/23 D.F.PINTO CH-2245 - RETORNO ANUALIZADO E            10525000
      *    VOLATILIDADE SAO FRACOES DECIMAIS INTERNAMENTE; O            10526000
      *    RELATORIO EXIGE PERCENTUAL COM 2 CASAS (X 100).              10527000
           COMPUTE WRK-ED-PCT-1 ROUNDED = WRK-RET-ANUALIZADO-PORT * 100. 10531000
           COMPUTE WRK-ED-PCT-2 ROUNDED = WRK-RET-ANUALIZADO-BENCH       10531500
               * 100.                                                   10532000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10530000
           STRING 'ANN.RET PORT: ' WRK-ED-PCT-1                          10540000
               '  BENCH: ' WRK-ED-PCT-2                                  10550000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  10560000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10570000
           COMPUTE WRK-ED-PCT-1 ROUNDED = WRK-VOLATILIDADE-PORT * 100.   10581000
           COMPUTE WRK-ED-PCT-2 ROUNDED = WRK-VOLATILIDADE-BENCH * 100.  10582000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10580000
           STRING 'VOL PORT: ' WRK-ED-PCT-1                              10590000
               '  BENCH: ' WRK-ED-PCT-2                                  10600000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  10620000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10630000
           COMPUTE WRK-ED-PCT-1 ROUNDED = WRK-VOLATILIDADE-ATIVA * 100.  10635000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10640000
           STRING 'ACTIVE VOL: ' WRK-ED-PCT-1                            10641000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  10642000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10643000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10644000
           IF WRK-IR-FOI-CALCULADO                                       10650000
              MOVE WRK-INDICE-INFORMACAO TO WRK-ED-1                     10651000
              STRING 'INFORMATION RATIO: ' WRK-ED-1                      10660000
                  DELIMITED BY SIZE INTO WRK-LINHA-TITULO                10670000
           ELSE                                                          10680000
              STRING 'INFORMATION RATIO: COULD NOT BE CALCULATED'        10690000
                  DELIMITED BY SIZE INTO WRK-LINHA-TITULO                10700000
           END-IF.                                                       10710000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10720000
      *-----------------------------------------------------             10730000
       5300-99-FIM.                                  EXIT.               10740000
      *-----------------------------------------------------             10750000
                                                                         10760000
      *-----------------------------------------------------             10770000
       5400-IMPRIMIR-AVANCADO                     SECTION.               10780000
      *-----------------------------------------------------             10790000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10800000
           STRING '==== Advanced Backtest Stats ====' DELIMITED BY SIZE  10810000
               INTO WRK-LINHA-TITULO.                                    10820000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10830000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10840000
           STRING 'RISK-FREE SOURCE: ' WRK-FONTE-TX-LIVRE                10850000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  10860000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10870000
      *    11/01/23 D.F.PINTO CH-2245 - DRAWDOWN E TAXA DE VITORIA SAO   10880500
      *    FRACOES DECIMAIS INTERNAMENTE; O RELATORIO EXIGE PERCENTUAL  10880600
      *    COM 2 CASAS (X 100). SHARPE PERMANECE RAZAO SEM ESCALA.      10880700
           COMPUTE WRK-ED-PCT-1 ROUNDED = WRK-DRAWDOWN-MAX-PORT * 100.   10881000
           COMPUTE WRK-ED-PCT-2 ROUNDED = WRK-DRAWDOWN-MAX-BENCH * 100.  10882000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10880000
           STRING 'MAX DRAWDOWN PORT: ' WRK-ED-PCT-1                     10890000
               '  BENCH: ' WRK-ED-PCT-2                                  10900000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  10910000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10920000
           MOVE WRK-SHARPE-PORT  TO WRK-ED-1.                            10931000
           MOVE WRK-SHARPE-BENCH TO WRK-ED-2.                            10932000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10930000
           STRING 'SHARPE PORT: ' WRK-ED-1                               10940000
               '  BENCH: ' WRK-ED-2                                      10950000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  10960000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        10970000
           COMPUTE WRK-ED-PCT-1 ROUNDED = WRK-TAXA-VITORIA * 100.        10981000
           MOVE SPACES TO WRK-LINHA-TITULO.                              10980000
           STRING 'WIN RATE: ' WRK-ED-PCT-1                              10990000
               DELIMITED BY SIZE INTO WRK-LINHA-TITULO.                  11000000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        11010000
      *-----------------------------------------------------             11020000
       5400-99-FIM.                                  EXIT.               11030000
      *-----------------------------------------------------             11040000
                                                                         11050000
      *-----------------------------------------------------             11060000
       5500-IMPRIMIR-ANOS                         SECTION.               11070000
      *-----------------------------------------------------             11080000
           MOVE SPACES TO WRK-LINHA-TITULO.                              11090000
           STRING '==== Yearly Win/Loss Comparison ====' DELIMITED       11100000
               BY SIZE INTO WRK-LINHA-TITULO.                            11110000
           WRITE FD-BKTRPT FROM WRK-LINHA-TITULO.                        11120000
           MOVE ZEROS TO WRK-LINHAS.                                     11130000
           PERFORM 5510-IMPRIMIR-LINHA-ANO THRU 5510-99-FIM              11140000
               VARYING IX-Y FROM 1 BY 1                                  11150000
               UNTIL IX-Y GREATER WRK-QTD-ANOS.                          11160000
      *-----------------------------------------------------             11170000
       5500-99-FIM.                                  EXIT.               11180000
      *-----------------------------------------------------             11190000
                                                                         11200000
      *-----------------------------------------------------             11210000
       5510-IMPRIMIR-LINHA-ANO                    SECTION.               11220000
      *-----------------------------------------------------             11230000
      *    QUEBRA DE PAGINA A CADA 20 ANOS IMPRESSOS, NO ESTILO DO      11240000
      *    RELATORIO REL2204 (WRK-LINHAS > LIMITE REIMPRIME CABECALHO). 11250000
           ADD 1 TO WRK-LINHAS.                                          11260000
           IF WRK-LINHAS GREATER 20                                      11270000
              MOVE SPACES TO WRK-LINHA-TITULO                            11280000
              STRING '==== Yearly Win/Loss Comparison (CONT) ===='       11290000
                  DELIMITED BY SIZE INTO WRK-LINHA-TITULO                11300000
              WRITE FD-BKTRPT FROM WRK-LINHA-TITULO AFTER PAGE           11310000
              MOVE 1 TO WRK-LINHAS                                       11320000
           END-IF.                                                       11330000
           MOVE SPACES TO WRK-LINHA-DETALHE.                             11340000
           MOVE WRK-SERIE-ANO (IX-Y) TO WD-ANO.                          11350000
           COMPUTE WD-RET-PORT ROUNDED =                                 11360000
               WRK-SERIE-RETORNO-PORT (IX-Y) * 100.                      11370000
           COMPUTE WD-RET-BENCH ROUNDED =                                11380000
               WRK-SERIE-RETORNO-BENCH (IX-Y) * 100.                     11390000
           IF WRK-SERIE-RETORNO-PORT (IX-Y) GREATER                      11400000
              WRK-SERIE-RETORNO-BENCH (IX-Y)                             11410000
              MOVE 'WIN' TO WD-GANHOU                                    11420000
           ELSE                                                          11430000
              MOVE 'NO ' TO WD-GANHOU                                    11440000
           END-IF.                                                       11450000
           WRITE FD-BKTRPT FROM WRK-LINHA-DETALHE.                       11460000
      *-----------------------------------------------------             11470000
       5510-99-FIM.                                  EXIT.               11480000
      *-----------------------------------------------------             11490000
                                                                         11500000
      *-----------------------------------------------------             11510000
       8000-TESTAR-STATUS                         SECTION.               11520000
      *-----------------------------------------------------             11530000
           IF WRK-FS-CLNMKT NOT EQUAL 0                                  11540000
              MOVE 'FL22RUN'            TO WRK-PROGRAMA                  11550000
              MOVE '1000'               TO WRK-SECAO                     11560000
              MOVE 'ERRO NO OPEN CLNMKT'   TO WRK-MENSAGEM               11570000
              MOVE WRK-FS-CLNMKT        TO WRK-STATUS                    11580000
              PERFORM 9000-ERRO                                          11590000
           END-IF.                                                       11600000
           IF WRK-FS-CLNSTS NOT EQUAL 0                                  11610000
              MOVE 'FL22RUN'            TO WRK-PROGRAMA                  11620000
              MOVE '1000'               TO WRK-SECAO                     11630000
              MOVE 'ERRO NO OPEN CLNSTS'   TO WRK-MENSAGEM               11640000
              MOVE WRK-FS-CLNSTS        TO WRK-STATUS                    11650000
              PERFORM 9000-ERRO                                          11660000
           END-IF.                                                       11670000
           IF WRK-FS-YRRESLT NOT EQUAL 0                                 11680000
              MOVE 'FL22RUN'            TO WRK-PROGRAMA                  11690000
              MOVE '1000'               TO WRK-SECAO                     11700000
              MOVE 'ERRO NO OPEN YRRESLT'  TO WRK-MENSAGEM               11710000
              MOVE WRK-FS-YRRESLT       TO WRK-STATUS                    11720000
              PERFORM 9000-ERRO                                          11730000
           END-IF.                                                       11740000
           IF WRK-FS-BKTRPT NOT EQUAL 0                                  11750000
              MOVE 'FL22RUN'            TO WRK-PROGRAMA                  11760000
              MOVE '1000'               TO WRK-SECAO                     11770000
              MOVE 'ERRO NO OPEN BKTRPT'   TO WRK-MENSAGEM               11780000
              MOVE WRK-FS-BKTRPT        TO WRK-STATUS                    11790000
              PERFORM 9000-ERRO                                          11800000
           END-IF.                                                       11810000
      *-----------------------------------------------------             11820000
       8000-99-FIM.                                  EXIT.               11830000
      *-----------------------------------------------------             11840000
                                                                         11850000
      *-----------------------------------------------------             11860000
       9000-ERRO                                  SECTION.               11870000
      *-----------------------------------------------------             11880000
           DISPLAY WRK-MENSAGEM.                                         11890000
           CALL 'GRAVALOG' USING WRK-DADOS.                              11900000
           GOBACK.                                                       11910000
      *-----------------------------------------------------             11920000
       9000-99-FIM.                                  EXIT.               11930000
      *-----------------------------------------------------             11940000
                                                                         11950000
      *-----------------------------------------------------             11960000
       9800-FINALIZAR                             SECTION.               11970000
      *-----------------------------------------------------             11980000
           CLOSE CLNMKT CLNSTS YRRESLT BKTRPT.                           11990000
      *-----------------------------------------------------             12000000
       9800-99-FIM.                                  EXIT.               12010000
      *-----------------------------------------------------             12020000
