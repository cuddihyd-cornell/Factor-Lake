      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. FL22GRW.                                             00040000
       AUTHOR. V. LEAL.                                                 00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 20/11/1991.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: SUBROTINA DE CALCULO CHAMADA POR       *             00130000
      *            FL22RUN/FL22PCT. AVALIA UMA CARTEIRA   *             00140000
      *            NO ANO DE ENTRADA (T) E NO ANO SEGUINTE*             00150000
      *            (T+1), LIQUIDANDO AO PRECO DE ENTRADA  *             00160000
      *            QUALQUER PAPEL QUE TENHA SAIDO DO       *            00170000
      *            MERCADO EM T+1, E DEVOLVE O CRESCIMENTO*             00180000
      *            DO PERIODO.                             *            00190000
      *---------------------------------------------------*             00200000
      *  LINKAGE: LK-PARM-CRESCIMENTO (VER WORKING-STORAGE)*            00210000
      *===================================================*             00220000
      *---------------------------------------------------*             00230000
      * HISTORICO DE ALTERACOES                            *            00240000
      *---------------------------------------------------*             00250000
      * DATA     PROGRAMADOR    CHAMADO   DESCRICAO         *           00260000
      * -------- -------------- --------- ----------------- *           00270000
      * 20/11/91 V.LEAL         CH-0512   VERSAO INICIAL.    *          00280000
      * 14/06/96 J.R.ALMEIDA    CH-1024   CORRECAO: CRESCIMEN*         00290000
      *                                   TO DEVE SER ZERO   *         00300000
      *                                   QUANDO O VALOR      *        00310000
      *                                   INICIAL FOR ZERO -  *        00320000
      *                                   EVITAR DIVISAO POR  *        00330000
      *                                   ZERO NO RELATORIO.  *        00340000
      * 04/02/99 M.T.SOUZA      Y2K-014   SUBROTINA NAO TEM    *       00350000
      *                                   CAMPO DE DATA - NADA *      00360000
      *                                   A MUDAR.              *     00370000
      *===================================================*             00380000
                                                                        00390000
      *====================================================             00400000
       ENVIRONMENT                               DIVISION.              00410000
      *====================================================             00420000
       CONFIGURATION                             SECTION.               00430000
       SPECIAL-NAMES.                                                   00440000
           C01 IS TOP-OF-FORM.                                          00450000
      *====================================================             00460000
       DATA                                      DIVISION.              00470000
      *====================================================             00480000
      *-----------------------------------------------------            00490000
       WORKING-STORAGE                           SECTION.               00500000
      *-----------------------------------------------------            00510000
           COPY '#GLOG'.                                                00520000
      *----------------------------------------------------             00530000
       01 FILLER PIC X(48) VALUE                                        00540000
           '-----VARIAVEIS PARA BUSCA DE PRECO-------------'.           00550000
      *----------------------------------------------------             00560000
       77 WRK-PRECO-ACHADO         PIC S9(07)V99     VALUE ZEROS.       00570000
      *    VISAO INTEIRA DO PRECO ACHADO P/ TRACE DE DISPLAY (CH-0940) 00571000
       77 WRK-PRECO-ACHADO-R REDEFINES WRK-PRECO-ACHADO PIC S9(09).     00572000
       77 WRK-PRECO-SIT-ACHADO     PIC X(01)         VALUE 'A'.         00580000
          88 WRK-PRECO-FOI-ACHADO            VALUE 'P'.                 00590000
          88 WRK-PRECO-NAO-FOI-ACHADO        VALUE 'A'.                 00600000
       77 WRK-IX-BUSCA             PIC 9(05) COMP    VALUE ZEROS.       00610000
      *----------------------------------------------------             00620000
       01 FILLER PIC X(48) VALUE                                        00630000
           '-----VARIAVEIS PARA VALORIZACAO-----------------'.          00640000
      *----------------------------------------------------             00650000
       77 WRK-VALOR-POSICAO        PIC S9(09)V99     VALUE ZEROS.       00660000
      *    VISAO INTEIRA DO VALOR DE POSICAO - MESMO USO ACIMA         00661000
       77 WRK-VALOR-POSICAO-R REDEFINES WRK-VALOR-POSICAO PIC S9(11).  00662000
      *-----------------------------------------------------            00670000
       LINKAGE                                    SECTION.              00680000
      *-----------------------------------------------------            00690000
       01 LK-PARM-CRESCIMENTO.                                           00700000
          05 LK-QTD-HOLDINGS        PIC 9(05) COMP.                      00710000
          05 LK-HOLDING OCCURS 3000 TIMES INDEXED BY IX-H.                00720000
             10 LK-HLD-TICKER          PIC X(08).                        00730000
             10 LK-HLD-COTAS           PIC S9(07)V9(06).                 00740000
          05 LK-QTD-MERCADO-T       PIC 9(05) COMP.                      00750000
          05 LK-MERCADO-T OCCURS 3000 TIMES INDEXED BY IX-T.             00760000
             10 LK-MKT-T-TICKER        PIC X(08).                        00770000
             10 LK-MKT-T-PRECO         PIC S9(07)V99.                    00780000
             10 LK-MKT-T-PRECO-SIT     PIC X(01).                        00790000
                88 LK-MKT-T-VALIDO            VALUE 'P'.                 00800000
                88 LK-MKT-T-INVALIDO          VALUE 'A'.                 00810000
          05 LK-QTD-MERCADO-T1      PIC 9(05) COMP.                      00820000
          05 LK-MERCADO-T1 OCCURS 3000 TIMES INDEXED BY IX-U.            00830000
             10 LK-MKT-U-TICKER        PIC X(08).                        00840000
             10 LK-MKT-U-PRECO         PIC S9(07)V99.                    00850000
             10 LK-MKT-U-PRECO-SIT     PIC X(01).                        00860000
                88 LK-MKT-U-VALIDO            VALUE 'P'.                 00870000
                88 LK-MKT-U-INVALIDO          VALUE 'A'.                 00880000
          05 LK-VALOR-INICIAL       PIC S9(09)V99.                       00890000
          05 LK-VALOR-INICIAL-R REDEFINES LK-VALOR-INICIAL PIC S9(11).   00891000
          05 LK-VALOR-FINAL         PIC S9(09)V99.                       00900000
          05 LK-CRESCIMENTO         PIC S9(03)V9(06).                    00910000
      *====================================================              00920000
       PROCEDURE                                 DIVISION                00930000
                  USING LK-PARM-CRESCIMENTO.                             00940000
      *====================================================              00950000
      *-----------------------------------------------------             00960000
       0000-PRINCIPAL                             SECTION.               00970000
      *-----------------------------------------------------             00980000
           MOVE ZEROS TO LK-VALOR-INICIAL LK-VALOR-FINAL                 00990000
                          LK-CRESCIMENTO.                                01000000
           PERFORM 1000-VALORIZAR-INICIAL THRU 1000-99-FIM               01010000
               VARYING IX-H FROM 1 BY 1                                  01020000
               UNTIL IX-H GREATER LK-QTD-HOLDINGS.                       01030000
           PERFORM 2000-VALORIZAR-FINAL THRU 2000-99-FIM                 01040000
               VARYING IX-H FROM 1 BY 1                                  01050000
               UNTIL IX-H GREATER LK-QTD-HOLDINGS.                       01060000
           PERFORM 3000-CALCULAR-CRESCIMENTO THRU 3000-99-FIM.           01070000
           GOBACK.                                                       01080000
      *-----------------------------------------------------             01090000
       0000-99-FIM.                                  EXIT.               01100000
      *-----------------------------------------------------             01110000
                                                                         01120000
      *-----------------------------------------------------             01130000
       1000-VALORIZAR-INICIAL                     SECTION.               01140000
      *-----------------------------------------------------             01150000
      *    VALOR PRESENTE = SOMA DE COTAS * PRECO NO MERCADO DO ANO T;  01160000
      *    TICKER SEM PRECO VALIDO EM T CONTRIBUI COM ZERO.             01170000
           PERFORM 1100-BUSCAR-NO-MERCADO-T THRU 1100-99-FIM.           01180000
           IF WRK-PRECO-FOI-ACHADO                                       01190000
              COMPUTE WRK-VALOR-POSICAO ROUNDED =                        01200000
                  LK-HLD-COTAS (IX-H) * WRK-PRECO-ACHADO                 01210000
              ADD WRK-VALOR-POSICAO TO LK-VALOR-INICIAL                  01220000
           END-IF.                                                       01230000
      *-----------------------------------------------------             01240000
       1000-99-FIM.                                  EXIT.               01250000
      *-----------------------------------------------------             01260000
                                                                         01270000
      *-----------------------------------------------------             01280000
       1100-BUSCAR-NO-MERCADO-T                   SECTION.               01290000
      *-----------------------------------------------------             01300000
           SET WRK-PRECO-NAO-FOI-ACHADO TO TRUE.                         01310000
           MOVE ZEROS TO WRK-PRECO-ACHADO.                               01320000
           PERFORM 1110-COMPARAR-TICKER-T THRU 1110-99-FIM               01330000
               VARYING IX-T FROM 1 BY 1                                  01340000
               UNTIL IX-T GREATER LK-QTD-MERCADO-T                       01350000
                  OR WRK-PRECO-FOI-ACHADO.                                01360000
      *-----------------------------------------------------             01370000
       1100-99-FIM.                                  EXIT.               01380000
      *-----------------------------------------------------             01390000
                                                                         01400000
      *-----------------------------------------------------             01410000
       1110-COMPARAR-TICKER-T                     SECTION.               01420000
      *-----------------------------------------------------             01430000
           IF LK-HLD-TICKER (IX-H) EQUAL LK-MKT-T-TICKER (IX-T)          01440000
              AND LK-MKT-T-VALIDO (IX-T)                                 01450000
              MOVE LK-MKT-T-PRECO (IX-T) TO WRK-PRECO-ACHADO             01460000
              SET WRK-PRECO-FOI-ACHADO TO TRUE                           01470000
           END-IF.                                                       01480000
      *-----------------------------------------------------             01490000
       1110-99-FIM.                                  EXIT.               01500000
      *-----------------------------------------------------             01510000
                                                                         01520000
      *-----------------------------------------------------             01530000
       2000-VALORIZAR-FINAL                       SECTION.               01540000
      *-----------------------------------------------------             01550000
      *    VALOR FINAL = SOMA DE COTAS * PRECO NO MERCADO T+1; SE O     01560000
      *    PAPEL SAIU DO MERCADO (SEM PRECO VALIDO EM T+1), LIQUIDA-SE  01570000
      *    AO PRECO DE ENTRADA (MERCADO T); SE NEM ESTE EXISTIR, ZERO.  01580000
           PERFORM 2100-BUSCAR-NO-MERCADO-T1 THRU 2100-99-FIM.           01590000
           IF WRK-PRECO-FOI-ACHADO                                       01600000
              COMPUTE WRK-VALOR-POSICAO ROUNDED =                        01610000
                  LK-HLD-COTAS (IX-H) * WRK-PRECO-ACHADO                 01620000
              ADD WRK-VALOR-POSICAO TO LK-VALOR-FINAL                    01630000
           ELSE                                                          01640000
              PERFORM 1100-BUSCAR-NO-MERCADO-T THRU 1100-99-FIM          01650000
              IF WRK-PRECO-FOI-ACHADO                                    01660000
                 COMPUTE WRK-VALOR-POSICAO ROUNDED =                     01670000
                     LK-HLD-COTAS (IX-H) * WRK-PRECO-ACHADO              01680000
                 ADD WRK-VALOR-POSICAO TO LK-VALOR-FINAL                 01690000
              END-IF                                                     01700000
           END-IF.                                                       01710000
      *-----------------------------------------------------             01720000
       2000-99-FIM.                                  EXIT.               01730000
      *-----------------------------------------------------             01740000
                                                                         01750000
      *-----------------------------------------------------             01760000
       2100-BUSCAR-NO-MERCADO-T1                  SECTION.               01770000
      *-----------------------------------------------------             01780000
           SET WRK-PRECO-NAO-FOI-ACHADO TO TRUE.                         01790000
           MOVE ZEROS TO WRK-PRECO-ACHADO.                               01800000
           PERFORM 2110-COMPARAR-TICKER-T1 THRU 2110-99-FIM              01810000
               VARYING IX-U FROM 1 BY 1                                  01820000
               UNTIL IX-U GREATER LK-QTD-MERCADO-T1                      01830000
                  OR WRK-PRECO-FOI-ACHADO.                                01840000
      *-----------------------------------------------------             01850000
       2100-99-FIM.                                  EXIT.               01860000
      *-----------------------------------------------------             01870000
                                                                         01880000
      *-----------------------------------------------------             01890000
       2110-COMPARAR-TICKER-T1                    SECTION.               01900000
      *-----------------------------------------------------             01910000
           IF LK-HLD-TICKER (IX-H) EQUAL LK-MKT-U-TICKER (IX-U)          01920000
              AND LK-MKT-U-VALIDO (IX-U)                                 01930000
              MOVE LK-MKT-U-PRECO (IX-U) TO WRK-PRECO-ACHADO             01940000
              SET WRK-PRECO-FOI-ACHADO TO TRUE                           01950000
           END-IF.                                                       01960000
      *-----------------------------------------------------             01970000
       2110-99-FIM.                                  EXIT.               01980000
      *-----------------------------------------------------             01990000
                                                                         02000000
      *-----------------------------------------------------             02010000
       3000-CALCULAR-CRESCIMENTO                  SECTION.               02020000
      *-----------------------------------------------------             02030000
           IF LK-VALOR-INICIAL EQUAL ZEROS                               02040000
              MOVE ZEROS TO LK-CRESCIMENTO                               02050000
           ELSE                                                          02060000
              COMPUTE LK-CRESCIMENTO ROUNDED =                           02070000
                  (LK-VALOR-FINAL - LK-VALOR-INICIAL) / LK-VALOR-INICIAL 02080000
           END-IF.                                                       02090000
      *-----------------------------------------------------             02100000
       3000-99-FIM.                                  EXIT.               02110000
      *-----------------------------------------------------             02120000
