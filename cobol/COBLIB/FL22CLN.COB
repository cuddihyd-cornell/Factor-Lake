      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. FL22CLN.                                             00040000
       AUTHOR. V. LEAL.                                                 00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 09/11/1991.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: PADRONIZA E LIMPA O ARQUIVO BRUTO DE   *             00130000
      *            COTACOES/FATORES (UM REGISTRO POR      *             00140000
      *            PAPEL-ANO), APLICA O FILTRO DE ENERGIA *             00150000
      *            FOSSIL E O FILTRO DE SETOR, E GRAVA O  *             00160000
      *            ARQUIVO LIMPO PARA OS PROGRAMAS DE     *             00170000
      *            BACKTEST (FL22RUN/FL22PCT).            *             00180000
      *---------------------------------------------------*             00190000
      *  ARQUIVOS:                                        *             00200000
      *  DDNAME             I/O           INCLUDE/BOOK    *             00210000
      *  MKTDATA             I             ---------      *             00220000
      *  CLNMKT              O             #MKTREG        *             00230000
      *  CLNSTS              O             ---------      *             00240000
      *===================================================*             00250000
      *---------------------------------------------------*             00260000
      * HISTORICO DE ALTERACOES                            *            00270000
      *---------------------------------------------------*             00280000
      * DATA     PROGRAMADOR    CHAMADO   DESCRICAO         *           00290000
      * -------- -------------- --------- ----------------- *           00300000
      * 09/11/91 V.LEAL         CH-0512   VERSAO INICIAL -   *           00310000
      *                                   SO FILTRAVA PRECO. *           00320000
      * 22/04/93 R.T.ALVES      CH-0741   INCLUSAO DO FILTRO *          00330000
      *                                   DE SETOR (WRK-PARM-*          00340000
      *                                   SETORES).           *         00350000
      * 30/08/95 J.R.ALMEIDA    CH-0902   INCLUSAO DO FILTRO *          00360000
      *                                   DE ENERGIA FOSSIL.  *         00370000
      * 04/02/99 M.T.SOUZA      Y2K-014   MKT-DATA-REGISTRO  *          00380000
      *                                   JA ERA CCYYMMDD -  *          00390000
      *                                   NADA A MUDAR.       *         00400000
      * 14/07/01 D.F.PINTO      CH-1188   GRAVACAO DO CLNSTS *          00410000
      *                                   PARA O RELATORIO   *          00420000
      *                                   SAIR NUM SO JOB.    *         00430000
      * 19/03/04 D.F.PINTO      CH-1349   CORRECAO: REGISTRO *          00440000
      *                                   DUPLICADO ESTAVA   *          00450000
      *                                   SENDO CONTADO COMO *          00460000
      *                                   INVALIDO TAMBEM.    *         00470000
      * 12/05/07 D.F.PINTO      CH-1502   CORRECAO: TESTE DE *          00471000
      *                                   PALAVRA-CHAVE DE   *          00472000
      *                                   FOSSIL NAO         *          00473000
      *                                   COMPILAVA (NAO HA  *          00474000
      *                                   VERBO CONTAINS EM  *          00475000
      *                                   COBOL) - REESCRITO *          00476000
      *                                   COM TABELA DE      *          00477000
      *                                   PALAVRAS E VARREDURA*         00478000
      *                                   POR REFERENCE-MOD.  *         00479000
      *===================================================*             00480000
                                                                        00490000
      *====================================================             00500000
       ENVIRONMENT                               DIVISION.              00510000
      *====================================================             00520000
       CONFIGURATION                             SECTION.               00530000
       SPECIAL-NAMES.                                                   00540000
           C01 IS TOP-OF-FORM.                                          00550000
                                                                        00560000
       INPUT-OUTPUT                              SECTION.               00570000
       FILE-CONTROL.                                                    00580000
           SELECT MKTDATA ASSIGN TO MKTDATA                             00590000
               FILE STATUS IS WRK-FS-MKTDATA.                           00600000
                                                                        00610000
           SELECT CLNMKT ASSIGN TO CLNMKT                               00620000
               FILE STATUS IS WRK-FS-CLNMKT.                            00630000
                                                                        00640000
           SELECT CLNSTS ASSIGN TO CLNSTS                               00650000
               FILE STATUS IS WRK-FS-CLNSTS.                            00660000
                                                                        00670000
      *====================================================             00680000
       DATA                                      DIVISION.              00690000
      *====================================================             00700000
      *-----------------------------------------------------            00710000
       FILE                                      SECTION.               00720000
      *-----------------------------------------------------            00730000
       FD MKTDATA                                                       00740000
           RECORDING MODE IS F                                          00750000
           LABEL RECORD IS STANDARD                                     00760000
           BLOCK CONTAINS 0 RECORDS.                                    00770000
      *-----------LRECL 269 - REGISTRO BRUTO, AINDA NAO PADRONIZADO---  00780000
       01 FD-MKTDATA.                                                   00790000
          05 FD-MKT-TICKER-REGIAO      PIC X(12).                       00800000
          05 FD-MKT-NOME               PIC X(30).                       00810000
          05 FD-MKT-DATA-REGISTRO      PIC 9(08).                       00820000
          05 FD-MKT-DATA-R REDEFINES FD-MKT-DATA-REGISTRO.              00830000
             10 FD-MKT-DATA-ANO        PIC 9(04).                       00840000
             10 FD-MKT-DATA-MESDIA     PIC 9(04).                       00850000
          05 FD-MKT-PRECO-BRUTO        PIC X(10).                       00860000
          05 FD-MKT-PRECO-R REDEFINES FD-MKT-PRECO-BRUTO                00870000
                                        PIC S9(07)V99.                  00880000
          05 FD-MKT-INDUSTRIA          PIC X(40).                       00890000
          05 FD-MKT-SETOR              PIC X(20).                       00900000
          05 FD-MKT-FATOR-BRUTO        PIC X(11) OCCURS 13 TIMES.       00910000
          05 FD-MKT-FATOR-R REDEFINES FD-MKT-FATOR-BRUTO                00920000
                                        PIC S9(07)V9(4) OCCURS 13 TIMES.00930000
          05 FILLER                    PIC X(15).                       00940000
                                                                        00950000
       FD CLNMKT                                                        00960000
           RECORDING MODE IS F                                          00970000
           LABEL RECORD IS STANDARD                                     00980000
           BLOCK CONTAINS 0 RECORDS.                                    00990000
       01 FD-CLNMKT.                                                    01000000
           COPY '#MKTREG'.                                              01010000
                                                                        01020000
       FD CLNSTS                                                        01030000
           RECORDING MODE IS F                                          01040000
           BLOCK CONTAINS 0 RECORDS.                                    01050000
      *-----------LRECL 40 - UM SO REGISTRO DE DIAGNOSTICO------------  01060000
       01 FD-CLNSTS.                                                    01070000
          05 FD-STS-LIDOS              PIC 9(07).                       01080000
          05 FD-STS-DUPLICADOS         PIC 9(07).                       01090000
          05 FD-STS-INVALIDOS          PIC 9(07).                       01100000
          05 FD-STS-FOSSIL-REMOVIDOS   PIC 9(07).                       01110000
          05 FD-STS-SETOR-REMOVIDOS    PIC 9(07).                       01120000
          05 FILLER                    PIC X(05).                       01130000
      *-----------------------------------------------------            01140000
       WORKING-STORAGE                           SECTION.               01150000
      *-----------------------------------------------------            01160000
           COPY '#GLOG'.                                                01170000
      *----------------------------------------------------             01180000
       01 FILLER PIC X(48) VALUE                                        01190000
           '--------VARIAVEIS PARA PARAMETRO DE ENTRADA--'.             01200000
      *----------------------------------------------------             01210000
       01 WRK-PARM-ENTRADA.                                             01220000
          05 WRK-PARM-FILTRO-FOSSIL    PIC X(01).                       01230000
             88 WRK-PARM-APLICA-FOSSIL       VALUE 'S'.                 01240000
             88 WRK-PARM-IGNORA-FOSSIL       VALUE 'N'.                 01250000
          05 WRK-PARM-SETOR            PIC X(20) OCCURS 5 TIMES.        01260000
      *----------------------------------------------------             01270000
       01 FILLER PIC X(48) VALUE                                        01280000
           '--------------VARIAVEIS PARA PADRONIZAR------'.             01290000
      *----------------------------------------------------             01300000
       01 WRK-REGISTRO-ATUAL.                                           01310000
           COPY '#MKTREG'.                                              01320000
       01 WRK-REGISTRO-ANTERIOR.                                        01330000
           COPY '#MKTREG'.                                              01340000
       77 WRK-POS-HIFEN              PIC 9(02) COMP    VALUE ZEROS.     01350000
       77 WRK-IX                     PIC 9(02) COMP    VALUE ZEROS.     01360000
       77 WRK-IX-SETOR               PIC 9(02) COMP    VALUE ZEROS.     01370000
       77 WRK-PRIMEIRO-REGISTRO      PIC X(01)         VALUE 'S'.       01380000
          88 WRK-E-PRIMEIRO-REGISTRO           VALUE 'S'.               01390000
       77 WRK-SETOR-SELECIONADO      PIC X(01)         VALUE 'N'.       01400000
          88 WRK-SETOR-FOI-SELECIONADO         VALUE 'S'.               01410000
       77 WRK-INDUSTRIA-E-FOSSIL     PIC X(01)         VALUE 'N'.       01420000
          88 WRK-INDUSTRIA-FOI-CLASSIF-FOSSIL  VALUE 'S'.               01430000
      *----------------------------------------------------             01440000
       01 FILLER PIC X(48) VALUE                                        01450000
           '--------VARIAVEIS PARA CLASSIFICAR FOSSIL-----'.            01460000
      *----------------------------------------------------             01470000
       01 WRK-INDUSTRIA-MAIUSC       PIC X(40).                         01480000
       77 WRK-ALFA-MINUSC            PIC X(26) VALUE                    01490000
           'abcdefghijklmnopqrstuvwxyz'.                                01500000
       77 WRK-ALFA-MAIUSC            PIC X(26) VALUE                    01510000
           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                01520000
      *    12/05/07 D.F.PINTO CH-1502 - TABELA DE PALAVRAS-CHAVE DE     01521000
      *    ENERGIA FOSSIL. NAO HA VERBO CONTAINS EM COBOL - A BUSCA DE  01522000
      *    SUBSTRING E FEITA POR REFERENCE-MOD PARAGRAFO 2310 ABAIXO.   01523000
       01 WRK-FOSSIL-TABELA-INIC.                                       01524000
          05 FILLER PIC X(10) VALUE 'OIL'.                              01525000
          05 FILLER PIC 9(02) VALUE 3.                                  01526000
          05 FILLER PIC X(10) VALUE 'GAS'.                              01527000
          05 FILLER PIC 9(02) VALUE 3.                                  01528000
          05 FILLER PIC X(10) VALUE 'COAL'.                             01529000
          05 FILLER PIC 9(02) VALUE 4.                                  01530000
          05 FILLER PIC X(10) VALUE 'ENERGY'.                           01531000
          05 FILLER PIC 9(02) VALUE 6.                                  01532000
          05 FILLER PIC X(10) VALUE 'FOSSIL'.                           01533000
          05 FILLER PIC 9(02) VALUE 6.                                  01534000
       01 WRK-FOSSIL-TABELA REDEFINES WRK-FOSSIL-TABELA-INIC.           01535000
          05 WRK-FOSSIL-ITEM OCCURS 5 TIMES INDEXED BY IX-FOSSIL.       01536000
             10 WRK-FOSSIL-PALAVRA     PIC X(10).                       01537000
             10 WRK-FOSSIL-TAMANHO     PIC 9(02).                       01538000
       77 WRK-IX-POS                 PIC 9(02) COMP    VALUE ZEROS.     01539000
      *----------------------------------------------------             01530000
       01 FILLER PIC X(48) VALUE                                        01540000
           '--------------VARIAVEIS PARA FILE STATUS-----'.             01550000
      *----------------------------------------------------             01560000
       77 WRK-FS-MKTDATA             PIC 9(02).                         01570000
       77 WRK-FS-CLNMKT              PIC 9(02).                         01580000
       77 WRK-FS-CLNSTS              PIC 9(02).                         01590000
      *----------------------------------------------------             01600000
       01 FILLER PIC X(48) VALUE                                        01610000
           '--------------VARIAVEIS PARA ACUMULAR--------'.             01620000
      *----------------------------------------------------             01630000
       77 WRK-ACUM-LIDOS             PIC 9(07) COMP    VALUE ZEROS.     01640000
       77 WRK-ACUM-DUPLICADOS        PIC 9(07) COMP    VALUE ZEROS.     01650000
       77 WRK-ACUM-INVALIDOS         PIC 9(07) COMP    VALUE ZEROS.     01660000
       77 WRK-ACUM-FOSSIL-REMOVIDOS  PIC 9(07) COMP    VALUE ZEROS.     01670000
       77 WRK-ACUM-SETOR-REMOVIDOS   PIC 9(07) COMP    VALUE ZEROS.     01680000
      *----------------------------------------------------             01690000
       01 FILLER PIC X(48) VALUE                                        01700000
           '--------------VARIAVEIS PARA MENSAGEM--------'.             01710000
      *----------------------------------------------------             01720000
       77 WRK-MENSAGEM-FIM           PIC X(16) VALUE                    01730000
           'FIM DO ARQUIVO.'.                                           01740000
      *====================================================             01750000
       PROCEDURE                                 DIVISION.              01760000
      *====================================================             01770000
      *-----------------------------------------------------            01780000
       0000-PRINCIPAL                             SECTION.              01790000
      *-----------------------------------------------------            01800000
           PERFORM 1000-INICIALIZAR.                                    01810000
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-MKTDATA EQUAL 10.        01820000
           PERFORM 3000-FINALIZAR.                                      01830000
           STOP RUN.                                                    01840000
      *-----------------------------------------------------            01850000
       0000-99-FIM.                                  EXIT.              01860000
      *-----------------------------------------------------            01870000
                                                                        01880000
      *-----------------------------------------------------            01890000
       1000-INICIALIZAR                           SECTION.              01900000
      *-----------------------------------------------------            01910000
           ACCEPT WRK-PARM-ENTRADA FROM SYSIN.                          01920000
           OPEN INPUT MKTDATA                                           01930000
                OUTPUT CLNMKT CLNSTS.                                   01940000
             PERFORM 4000-TESTAR-STATUS.                                01950000
           READ MKTDATA.                                                01960000
           IF WRK-FS-MKTDATA EQUAL 10                                   01970000
              DISPLAY WRK-MENSAGEM-FIM                                  01980000
           END-IF.                                                      01990000
      *-----------------------------------------------------            02000000
       1000-99-FIM.                                  EXIT.              02010000
      *-----------------------------------------------------            02020000
                                                                        02030000
      *-----------------------------------------------------            02040000
       2000-PROCESSAR                             SECTION.              02050000
      *-----------------------------------------------------            02060000
           ADD 1 TO WRK-ACUM-LIDOS.                                     02070000
           PERFORM 2100-PADRONIZAR THRU 2100-99-FIM.                    02080000
           IF NOT WRK-E-PRIMEIRO-REGISTRO                               02090000
              AND WRK-REGISTRO-ATUAL EQUAL WRK-REGISTRO-ANTERIOR        02100000
              ADD 1 TO WRK-ACUM-DUPLICADOS                              02110000
           ELSE                                                         02120000
              PERFORM 2200-VALIDAR-ESSENCIAL THRU 2200-99-FIM           02130000
           END-IF.                                                      02140000
           MOVE WRK-REGISTRO-ATUAL TO WRK-REGISTRO-ANTERIOR.            02150000
           SET WRK-E-PRIMEIRO-REGISTRO TO FALSE.                        02160000
           MOVE 'N' TO WRK-PRIMEIRO-REGISTRO.                           02170000
           READ MKTDATA.                                                02180000
           IF WRK-FS-MKTDATA EQUAL 10                                   02190000
              DISPLAY WRK-MENSAGEM-FIM                                  02200000
           END-IF.                                                      02210000
      *-----------------------------------------------------            02220000
       2000-99-FIM.                                  EXIT.              02230000
      *-----------------------------------------------------            02240000
                                                                        02250000
      *-----------------------------------------------------            02260000
       2100-PADRONIZAR                            SECTION.              02270000
      *-----------------------------------------------------            02280000
      *    DERIVA O TICKER A PARTIR DE TICKER-REGIAO (TEXTO ANTES DO    02290000
      *    PRIMEIRO HIFEN) E O ANO A PARTIR DA DATA DO REGISTRO.        02300000
           MOVE SPACES TO WRK-REGISTRO-ATUAL.                           02310000
           UNSTRING FD-MKT-TICKER-REGIAO DELIMITED BY '-'               02320000
               INTO MKT-TICKER OF WRK-REGISTRO-ATUAL                    02330000
           END-UNSTRING.                                                02340000
           MOVE FD-MKT-DATA-ANO   TO MKT-ANO OF WRK-REGISTRO-ATUAL.     02350000
           MOVE FD-MKT-NOME       TO MKT-NOME OF WRK-REGISTRO-ATUAL.    02360000
           MOVE FD-MKT-INDUSTRIA  TO MKT-INDUSTRIA OF WRK-REGISTRO-ATUAL02370000
           MOVE FD-MKT-SETOR      TO MKT-SETOR OF WRK-REGISTRO-ATUAL.   02380000
           IF FD-MKT-PRECO-BRUTO IS NUMERIC                             02390000
              AND FD-MKT-PRECO-R GREATER THAN ZERO                      02400000
              MOVE FD-MKT-PRECO-R TO MKT-PRECO OF WRK-REGISTRO-ATUAL    02410000
              SET MKT-PRECO-VALIDO OF WRK-REGISTRO-ATUAL TO TRUE        02420000
           ELSE                                                         02430000
              MOVE ZEROS TO MKT-PRECO OF WRK-REGISTRO-ATUAL             02440000
              SET MKT-PRECO-INVALIDO OF WRK-REGISTRO-ATUAL TO TRUE      02450000
           END-IF.                                                      02460000
           PERFORM 2110-PADRONIZAR-FATORES THRU 2110-99-FIM             02470000
               VARYING WRK-IX FROM 1 BY 1 UNTIL WRK-IX GREATER 13.      02480000
      *-----------------------------------------------------            02490000
       2100-99-FIM.                                  EXIT.              02500000
      *-----------------------------------------------------            02510000
                                                                        02520000
      *-----------------------------------------------------            02530000
       2110-PADRONIZAR-FATORES                    SECTION.              02540000
      *-----------------------------------------------------            02550000
      *    "--", "N/A", "#N/A" OU BRANCO SAO TRATADOS COMO AUSENTE,     02560000
      *    ASSIM COMO QUALQUER TEXTO NAO NUMERICO NA COLUNA DO FATOR.   02570000
           IF FD-MKT-FATOR-BRUTO (WRK-IX) IS NUMERIC                    02580000
              MOVE FD-MKT-FATOR-R (WRK-IX)                              02590000
                    TO MKT-FATOR-VALOR OF WRK-REGISTRO-ATUAL (WRK-IX)   02600000
              SET MKT-FATOR-PRESENTE OF WRK-REGISTRO-ATUAL (WRK-IX)     02610000
                    TO TRUE                                             02620000
           ELSE                                                         02630000
              MOVE ZEROS TO                                             02640000
                    MKT-FATOR-VALOR OF WRK-REGISTRO-ATUAL (WRK-IX)      02650000
              SET MKT-FATOR-AUSENTE OF WRK-REGISTRO-ATUAL (WRK-IX)      02660000
                    TO TRUE                                             02670000
           END-IF.                                                      02680000
      *-----------------------------------------------------            02690000
       2110-99-FIM.                                  EXIT.              02700000
      *-----------------------------------------------------            02710000
                                                                        02720000
      *-----------------------------------------------------            02730000
       2200-VALIDAR-ESSENCIAL                     SECTION.              02740000
      *-----------------------------------------------------            02750000
           IF MKT-TICKER OF WRK-REGISTRO-ATUAL EQUAL SPACES             02760000
              OR MKT-PRECO-INVALIDO OF WRK-REGISTRO-ATUAL               02770000
              OR MKT-ANO OF WRK-REGISTRO-ATUAL EQUAL ZEROS               02780000
              ADD 1 TO WRK-ACUM-INVALIDOS                               02790000
           ELSE                                                         02800000
              PERFORM 2300-FILTRAR-FOSSIL THRU 2300-99-FIM              02810000
           END-IF.                                                      02820000
      *-----------------------------------------------------            02830000
       2200-99-FIM.                                  EXIT.              02840000
      *-----------------------------------------------------            02850000
                                                                        02860000
      *-----------------------------------------------------            02870000
       2300-FILTRAR-FOSSIL                        SECTION.              02880000
      *-----------------------------------------------------            02890000
           MOVE 'N' TO WRK-INDUSTRIA-E-FOSSIL.                          02900000
           IF WRK-PARM-APLICA-FOSSIL                                    02910000
              AND MKT-INDUSTRIA OF WRK-REGISTRO-ATUAL NOT EQUAL SPACES  02920000
              MOVE MKT-INDUSTRIA OF WRK-REGISTRO-ATUAL                  02930000
                    TO WRK-INDUSTRIA-MAIUSC                             02940000
              INSPECT WRK-INDUSTRIA-MAIUSC                              02950000
                  CONVERTING WRK-ALFA-MINUSC TO WRK-ALFA-MAIUSC         02960000
              PERFORM 2310-COMPARAR-PALAVRA-FOSSIL THRU 2310-99-FIM     02970000
                 VARYING IX-FOSSIL FROM 1 BY 1                          02980000
                 UNTIL IX-FOSSIL GREATER 5                              02990000
                    OR WRK-INDUSTRIA-FOI-CLASSIF-FOSSIL                 03000000
           END-IF.                                                      03010000
           IF WRK-INDUSTRIA-FOI-CLASSIF-FOSSIL                           03220000
              ADD 1 TO WRK-ACUM-FOSSIL-REMOVIDOS                         03230000
           ELSE                                                          03240000
              PERFORM 2400-FILTRAR-SETOR THRU 2400-99-FIM                03250000
           END-IF.                                                       03260000
      *-----------------------------------------------------             03270000
       2300-99-FIM.                                  EXIT.               03280000
      *-----------------------------------------------------             03290000
                                                                        03291000
      *-----------------------------------------------------            03292000
       2310-COMPARAR-PALAVRA-FOSSIL               SECTION.              03293000
      *-----------------------------------------------------            03294000
      *    12/05/07 D.F.PINTO CH-1502 - VARRE WRK-INDUSTRIA-MAIUSC      03295000
      *    POSICAO A POSICAO PROCURANDO A PALAVRA-CHAVE DA TABELA       03296000
      *    WRK-FOSSIL-TABELA (IX-FOSSIL) POR REFERENCE-MODIFICATION.    03297000
      *    NAO HA VERBO CONTAINS EM COBOL - ESTE E O SUBSTITUTO.        03298000
           PERFORM 2320-COMPARAR-POSICAO-FOSSIL THRU 2320-99-FIM        03299000
              VARYING WRK-IX-POS FROM 1 BY 1                            03300000
              UNTIL WRK-IX-POS GREATER                                  03301000
                    (41 - WRK-FOSSIL-TAMANHO (IX-FOSSIL))                03302000
                 OR WRK-INDUSTRIA-FOI-CLASSIF-FOSSIL.                    03303000
      *-----------------------------------------------------            03304000
       2310-99-FIM.                                  EXIT.              03305000
      *-----------------------------------------------------            03306000
                                                                        03307000
      *-----------------------------------------------------            03308000
       2320-COMPARAR-POSICAO-FOSSIL               SECTION.              03309000
      *-----------------------------------------------------            03310000
           IF WRK-INDUSTRIA-MAIUSC                                      03311000
                 (WRK-IX-POS : WRK-FOSSIL-TAMANHO (IX-FOSSIL))           03312000
              EQUAL                                                     03313000
              WRK-FOSSIL-PALAVRA (IX-FOSSIL)                            03314000
                 (1 : WRK-FOSSIL-TAMANHO (IX-FOSSIL))                    03315000
              MOVE 'S' TO WRK-INDUSTRIA-E-FOSSIL                        03316000
           END-IF.                                                      03317000
      *-----------------------------------------------------            03318000
       2320-99-FIM.                                  EXIT.              03319000
      *-----------------------------------------------------            03320000
                                                                         03321000
      *-----------------------------------------------------             03322000
       2400-FILTRAR-SETOR                         SECTION.               03323000
      *-----------------------------------------------------             03330000
           MOVE 'N' TO WRK-SETOR-SELECIONADO.                            03340000
           IF WRK-PARM-SETOR (1) EQUAL SPACES                            03350000
              MOVE 'S' TO WRK-SETOR-SELECIONADO                          03360000
           ELSE                                                          03370000
              PERFORM 2410-COMPARAR-SETOR THRU 2410-99-FIM               03380000
                 VARYING WRK-IX-SETOR FROM 1 BY 1                        03390000
                 UNTIL WRK-IX-SETOR GREATER 5                            03400000
                    OR WRK-SETOR-FOI-SELECIONADO                         03410000
           END-IF.                                                       03420000
           IF WRK-SETOR-FOI-SELECIONADO                                  03430000
              WRITE FD-CLNMKT FROM WRK-REGISTRO-ATUAL                    03440000
           ELSE                                                          03450000
              ADD 1 TO WRK-ACUM-SETOR-REMOVIDOS                          03460000
           END-IF.                                                       03470000
      *-----------------------------------------------------             03480000
       2400-99-FIM.                                  EXIT.               03490000
      *-----------------------------------------------------             03500000
                                                                         03510000
      *-----------------------------------------------------             03520000
       2410-COMPARAR-SETOR                        SECTION.               03530000
      *-----------------------------------------------------             03540000
           IF WRK-PARM-SETOR (WRK-IX-SETOR) EQUAL                        03550000
              MKT-SETOR OF WRK-REGISTRO-ATUAL                            03560000
              MOVE 'S' TO WRK-SETOR-SELECIONADO                          03570000
           END-IF.                                                       03580000
      *-----------------------------------------------------             03590000
       2410-99-FIM.                                  EXIT.               03600000
      *-----------------------------------------------------             03610000
                                                                         03620000
      *-----------------------------------------------------             03630000
       3000-FINALIZAR                             SECTION.               03640000
      *-----------------------------------------------------             03650000
           MOVE WRK-ACUM-LIDOS            TO FD-STS-LIDOS.               03660000
           MOVE WRK-ACUM-DUPLICADOS       TO FD-STS-DUPLICADOS.          03670000
           MOVE WRK-ACUM-INVALIDOS        TO FD-STS-INVALIDOS.           03680000
           MOVE WRK-ACUM-FOSSIL-REMOVIDOS TO FD-STS-FOSSIL-REMOVIDOS.    03690000
           MOVE WRK-ACUM-SETOR-REMOVIDOS  TO FD-STS-SETOR-REMOVIDOS.     03700000
           WRITE FD-CLNSTS.                                              03710000
           DISPLAY 'REGISTROS LIDOS      : ' WRK-ACUM-LIDOS.             03720000
           DISPLAY 'DUPLICADOS DESCARTADOS: ' WRK-ACUM-DUPLICADOS.       03730000
           DISPLAY 'INVALIDOS DESCARTADOS : ' WRK-ACUM-INVALIDOS.        03740000
           DISPLAY 'REMOVIDOS POR FOSSIL  : ' WRK-ACUM-FOSSIL-REMOVIDOS. 03750000
           DISPLAY 'REMOVIDOS POR SETOR   : ' WRK-ACUM-SETOR-REMOVIDOS.  03760000
           CLOSE MKTDATA CLNMKT CLNSTS.                                  03770000
      *-----------------------------------------------------             03780000
       3000-99-FIM.                                  EXIT.               03790000
      *-----------------------------------------------------             03800000
                                                                         03810000
      *-----------------------------------------------------             03820000
       4000-TESTAR-STATUS                         SECTION.               03830000
      *-----------------------------------------------------             03840000
           IF WRK-FS-MKTDATA NOT EQUAL 0                                 03850000
              MOVE 'FL22CLN'            TO WRK-PROGRAMA                  03860000
              MOVE '1000'               TO WRK-SECAO                     03870000
              MOVE 'ERRO NO OPEN MKTDATA'  TO WRK-MENSAGEM                03880000
              MOVE WRK-FS-MKTDATA       TO WRK-STATUS                    03890000
              PERFORM 9000-ERRO                                          03900000
           END-IF.                                                       03910000
           IF WRK-FS-CLNMKT NOT EQUAL 0                                  03920000
              MOVE 'FL22CLN'            TO WRK-PROGRAMA                  03930000
              MOVE '1000'               TO WRK-SECAO                     03940000
              MOVE 'ERRO NO OPEN CLNMKT'   TO WRK-MENSAGEM                03950000
              MOVE WRK-FS-CLNMKT        TO WRK-STATUS                    03960000
              PERFORM 9000-ERRO                                          03970000
           END-IF.                                                       03980000
           IF WRK-FS-CLNSTS NOT EQUAL 0                                  03990000
              MOVE 'FL22CLN'            TO WRK-PROGRAMA                  04000000
              MOVE '1000'               TO WRK-SECAO                     04010000
              MOVE 'ERRO NO OPEN CLNSTS'   TO WRK-MENSAGEM                04020000
              MOVE WRK-FS-CLNSTS        TO WRK-STATUS                    04030000
              PERFORM 9000-ERRO                                          04040000
           END-IF.                                                       04050000
      *-----------------------------------------------------             04060000
       4000-99-FIM.                                  EXIT.               04070000
      *-----------------------------------------------------             04080000
                                                                         04090000
      *-----------------------------------------------------             04100000
       9000-ERRO                                  SECTION.               04110000
      *-----------------------------------------------------             04120000
           DISPLAY WRK-MENSAGEM.                                         04130000
            CALL 'GRAVALOG' USING WRK-DADOS.                             04140000
           GOBACK.                                                       04150000
      *-----------------------------------------------------             04160000
       9000-99-FIM.                                  EXIT.               04170000
      *-----------------------------------------------------             04180000
