      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. FL22SCR.                                             00040000
       AUTHOR. V. LEAL.                                                 00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 12/11/1991.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: SUBROTINA DE CALCULO CHAMADA POR       *             00130000
      *            FL22RUN/FL22PCT. RECEBE A TABELA DE    *             00140000
      *            VALORES BRUTOS DE UM FATOR PARA UM ANO *             00150000
      *            DE MERCADO E DEVOLVE O ESCORE PADRAO   *             00160000
      *            (WINSORIZACAO + INVERSAO + Z-SCORE).   *             00170000
      *            NAO ABRE ARQUIVO NENHUM - E SO CALCULO.*             00180000
      *---------------------------------------------------*             00190000
      *  LINKAGE: LK-PARM-ESCORE (VER WORKING-STORAGE)    *             00200000
      *===================================================*             00210000
      *---------------------------------------------------*             00220000
      * HISTORICO DE ALTERACOES                            *            00230000
      *---------------------------------------------------*             00240000
      * DATA     PROGRAMADOR    CHAMADO   DESCRICAO         *           00250000
      * -------- -------------- --------- ----------------- *           00260000
      * 12/11/91 V.LEAL         CH-0512   VERSAO INICIAL.    *          00270000
      * 03/05/94 R.T.ALVES      CH-0868   CORRECAO NA REGRA  *          00280000
      *                                   DE INVERSAO - ZERO*          00290000
      *                                   VIRA AUSENTE NO   *          00300000
      *                                   RAMO DO RECIPROCO.*          00310000
      * 04/02/99 M.T.SOUZA      Y2K-014   SUBROTINA NAO TEM  *          00320000
      *                                   CAMPO DE DATA -    *         00330000
      *                                   NADA A MUDAR.       *         00340000
      * 21/10/02 D.F.PINTO      CH-1266   DESVIO PADRAO      *         00350000
      *                                   AMOSTRAL (N-1) - AO*         00360000
      *                                   INVES DE N.         *        00370000
      *===================================================*             00380000
                                                                        00390000
      *====================================================             00400000
       ENVIRONMENT                               DIVISION.              00410000
      *====================================================             00420000
       CONFIGURATION                             SECTION.               00430000
       SPECIAL-NAMES.                                                   00440000
           C01 IS TOP-OF-FORM.                                          00450000
      *====================================================             00460000
       DATA                                      DIVISION.              00470000
      *====================================================             00480000
      *-----------------------------------------------------            00490000
       WORKING-STORAGE                           SECTION.               00500000
      *-----------------------------------------------------            00510000
           COPY '#GLOG'.                                                00520000
      *----------------------------------------------------             00530000
       01 FILLER PIC X(48) VALUE                                        00540000
           '-----VARIAVEIS PARA VALORES DE TRABALHO------'.             00550000
      *----------------------------------------------------             00560000
       01 WRK-VALOR-TRABALHO OCCURS 3000 TIMES INDEXED BY IX-T.         00570000
          05 WRK-VLR-VALOR      PIC S9(07)V9(04).                       00580000
          05 WRK-VLR-SITUACAO   PIC X(01).                              00590000
             88 WRK-VLR-AUSENTE            VALUE 'A'.                   00600000
             88 WRK-VLR-PRESENTE           VALUE 'P'.                   00610000
       01 WRK-ORDENADOS OCCURS 3000 TIMES INDEXED BY IX-O.              00620000
          05 WRK-ORD-VALOR       PIC S9(07)V9(04).                      00630000
       77 WRK-QTD-VALIDOS        PIC 9(05) COMP    VALUE ZEROS.         00640000
       77 WRK-QTD-NAO-POSITIVOS  PIC 9(05) COMP    VALUE ZEROS.         00650000
       77 WRK-TROCA              PIC S9(07)V9(04)  VALUE ZEROS.         00660000
       77 WRK-TROCA-FEITA        PIC X(01)         VALUE 'N'.           00670000
          88 WRK-HOUVE-TROCA               VALUE 'S'.                  00680000
      *----------------------------------------------------             00690000
       01 FILLER PIC X(48) VALUE                                        00700000
           '-----VARIAVEIS PARA WINSORIZACAO--------------'.            00710000
      *----------------------------------------------------             00720000
       77 WRK-LIMITE-INFERIOR    PIC S9(07)V9(04)  VALUE ZEROS.         00730000
       77 WRK-LIMITE-SUPERIOR    PIC S9(07)V9(04)  VALUE ZEROS.         00740000
       77 WRK-QUANTIL            PIC S9(01)V9(04)  VALUE ZEROS.         00750000
       77 WRK-POSICAO-P          PIC S9(05)V9(04)  VALUE ZEROS.         00760000
       77 WRK-POSICAO-I          PIC 9(05) COMP    VALUE ZEROS.         00770000
       77 WRK-FRACAO-F           PIC S9(01)V9(04)  VALUE ZEROS.         00780000
       77 WRK-RESULTADO-QUANTIL  PIC S9(07)V9(04)  VALUE ZEROS.         00790000
      *    R.T.ALVES 95: VISAO INTEIRA DO QUANTIL P/ TRACE DE DISPLAY  00791000
       77 WRK-QUANTIL-R REDEFINES WRK-RESULTADO-QUANTIL                 00792000
                                 PIC S9(11).                             00793000
      *----------------------------------------------------             00800000
       01 FILLER PIC X(48) VALUE                                        00810000
           '-----VARIAVEIS PARA INVERSAO-------------------'.           00820000
      *----------------------------------------------------             00830000
       77 WRK-FRACAO-NAO-POSITIVOS PIC S9(01)V9(04) VALUE ZEROS.        00840000
      *----------------------------------------------------             00850000
       01 FILLER PIC X(48) VALUE                                        00860000
           '-----VARIAVEIS PARA Z-SCORE---------------------'.          00870000
      *----------------------------------------------------             00880000
       77 WRK-SOMA               PIC S9(09)V9(04)  VALUE ZEROS.         00890000
      *    VISAO INTEIRA DA SOMA P/ TRACE DE DISPLAY (CH-0940)          00891000
       77 WRK-SOMA-R REDEFINES WRK-SOMA        PIC S9(13).               00892000
       77 WRK-MEDIA              PIC S9(07)V9(04)  VALUE ZEROS.         00900000
       77 WRK-SOMA-QUADRADOS     PIC S9(11)V9(04)  VALUE ZEROS.         00910000
      *    VISAO INTEIRA DA SOMA DE QUADRADOS - MESMO USO ACIMA         00911000
       77 WRK-SOMA-QUAD-R REDEFINES WRK-SOMA-QUADRADOS PIC S9(15).       00912000
       77 WRK-VARIANCIA          PIC S9(11)V9(04)  VALUE ZEROS.         00920000
       77 WRK-DESVIO-PADRAO      PIC S9(07)V9(04)  VALUE ZEROS.         00930000
      *-----------------------------------------------------            00940000
       LINKAGE                                    SECTION.              00950000
      *-----------------------------------------------------            00960000
       01 LK-PARM-ESCORE.                                                00970000
          05 LK-QTD-TITULOS        PIC 9(05) COMP.                       00980000
          05 LK-DIRECAO-FATOR      PIC X(01).                            00990000
             88 LK-FATOR-MAIOR-MELHOR         VALUE 'S'.                 01000000
             88 LK-FATOR-MENOR-MELHOR         VALUE 'N'.                 01010000
          05 LK-TITULO OCCURS 3000 TIMES INDEXED BY IX-L.                01020000
             10 LK-VLR-FATOR       PIC S9(07)V9(04).                     01030000
             10 LK-VLR-SITUACAO    PIC X(01).                            01040000
                88 LK-VLR-AUSENTE            VALUE 'A'.                  01050000
                88 LK-VLR-PRESENTE           VALUE 'P'.                  01060000
             10 LK-ESCORE          PIC S9(05)V9(06).                     01070000
             10 LK-ESCORE-SITUACAO PIC X(01).                            01080000
                88 LK-ESCORE-AUSENTE         VALUE 'A'.                  01090000
                88 LK-ESCORE-PRESENTE        VALUE 'P'.                  01100000
      *====================================================              01110000
       PROCEDURE                                 DIVISION                01120000
                  USING LK-PARM-ESCORE.                                  01130000
      *====================================================              01140000
      *-----------------------------------------------------             01150000
       0000-PRINCIPAL                             SECTION.               01160000
      *-----------------------------------------------------             01170000
           PERFORM 1000-PREPARAR      THRU 1000-99-FIM.                  01180000
           PERFORM 2000-WINSORIZAR    THRU 2000-99-FIM.                  01190000
           PERFORM 3000-INVERTER      THRU 3000-99-FIM.                  01200000
           PERFORM 4000-PADRONIZAR    THRU 4000-99-FIM.                  01210000
           GOBACK.                                                       01220000
      *-----------------------------------------------------             01230000
       0000-99-FIM.                                  EXIT.               01240000
      *-----------------------------------------------------             01250000
                                                                         01260000
      *-----------------------------------------------------             01270000
       1000-PREPARAR                              SECTION.               01280000
      *-----------------------------------------------------             01290000
      *    COPIA OS VALORES BRUTOS PARA A AREA DE TRABALHO E MONTA A    01300000
      *    LISTA DOS VALORES PRESENTES, ORDENADA ASCENDENTE, PARA O     01310000
      *    CALCULO DOS QUANTIS DA WINSORIZACAO.                         01320000
           MOVE ZEROS TO WRK-QTD-VALIDOS.                                01330000
           PERFORM 1100-COPIAR-TITULO THRU 1100-99-FIM                   01340000
               VARYING IX-T FROM 1 BY 1                                  01350000
               UNTIL IX-T GREATER LK-QTD-TITULOS.                        01360000
           PERFORM 1200-ORDENAR-VALIDOS THRU 1200-99-FIM.                01370000
      *-----------------------------------------------------             01380000
       1000-99-FIM.                                  EXIT.               01390000
      *-----------------------------------------------------             01400000
                                                                         01410000
      *-----------------------------------------------------             01420000
       1100-COPIAR-TITULO                         SECTION.               01430000
      *-----------------------------------------------------             01440000
           MOVE LK-VLR-FATOR (IX-T)    TO WRK-VLR-VALOR (IX-T).          01450000
           MOVE LK-VLR-SITUACAO (IX-T) TO WRK-VLR-SITUACAO (IX-T).       01460000
           IF WRK-VLR-PRESENTE (IX-T)                                    01470000
              ADD 1 TO WRK-QTD-VALIDOS                                   01480000
              MOVE WRK-VLR-VALOR (IX-T)                                  01490000
                    TO WRK-ORD-VALOR (WRK-QTD-VALIDOS)                   01500000
           END-IF.                                                       01510000
      *-----------------------------------------------------             01520000
       1100-99-FIM.                                  EXIT.               01530000
      *-----------------------------------------------------             01540000
                                                                         01550000
      *-----------------------------------------------------             01560000
       1200-ORDENAR-VALIDOS                       SECTION.               01570000
      *-----------------------------------------------------             01580000
      *    BOLHA SIMPLES - A BIBLIOTECA NAO TEM VERBO SORT.              01590000
           IF WRK-QTD-VALIDOS GREATER 1                                  01600000
              MOVE 'S' TO WRK-TROCA-FEITA                                01610000
              PERFORM 1210-PASSAR-BOLHA THRU 1210-99-FIM                 01620000
                  UNTIL NOT WRK-HOUVE-TROCA                               01630000
           END-IF.                                                       01640000
      *-----------------------------------------------------             01650000
       1200-99-FIM.                                  EXIT.               01660000
      *-----------------------------------------------------             01670000
                                                                         01680000
      *-----------------------------------------------------             01690000
       1210-PASSAR-BOLHA                          SECTION.               01700000
      *-----------------------------------------------------             01710000
           MOVE 'N' TO WRK-TROCA-FEITA.                                  01720000
           PERFORM 1220-COMPARAR-PAR THRU 1220-99-FIM                    01730000
               VARYING IX-O FROM 1 BY 1                                  01740000
               UNTIL IX-O GREATER OR EQUAL WRK-QTD-VALIDOS.               01750000
      *-----------------------------------------------------             01760000
       1210-99-FIM.                                  EXIT.               01770000
      *-----------------------------------------------------             01780000
                                                                         01790000
      *-----------------------------------------------------             01800000
       1220-COMPARAR-PAR                          SECTION.               01810000
      *-----------------------------------------------------             01820000
           IF WRK-ORD-VALOR (IX-O) GREATER WRK-ORD-VALOR (IX-O + 1)      01830000
              MOVE WRK-ORD-VALOR (IX-O)     TO WRK-TROCA                 01840000
              MOVE WRK-ORD-VALOR (IX-O + 1) TO WRK-ORD-VALOR (IX-O)      01850000
              MOVE WRK-TROCA                TO WRK-ORD-VALOR (IX-O + 1)  01860000
              MOVE 'S' TO WRK-TROCA-FEITA                                01870000
           END-IF.                                                       01880000
      *-----------------------------------------------------             01890000
       1220-99-FIM.                                  EXIT.               01900000
      *-----------------------------------------------------             01910000
                                                                         01920000
      *-----------------------------------------------------             01930000
       2000-WINSORIZAR                            SECTION.               01940000
      *-----------------------------------------------------             01950000
           IF WRK-QTD-VALIDOS EQUAL ZEROS                                01960000
              GO TO 2000-99-FIM                                          01970000
           END-IF.                                                       01980000
           MOVE 0.005 TO WRK-QUANTIL.                                    01990000
           PERFORM 2100-CALCULAR-QUANTIL THRU 2100-99-FIM.               02000000
           MOVE WRK-RESULTADO-QUANTIL TO WRK-LIMITE-INFERIOR.            02010000
           MOVE 0.995 TO WRK-QUANTIL.                                    02020000
           PERFORM 2100-CALCULAR-QUANTIL THRU 2100-99-FIM.               02030000
           MOVE WRK-RESULTADO-QUANTIL TO WRK-LIMITE-SUPERIOR.            02040000
           PERFORM 2200-GRAMPEAR-TITULO THRU 2200-99-FIM                 02050000
               VARYING IX-T FROM 1 BY 1                                  02060000
               UNTIL IX-T GREATER LK-QTD-TITULOS.                        02070000
      *-----------------------------------------------------             02080000
       2000-99-FIM.                                  EXIT.               02090000
      *-----------------------------------------------------             02100000
                                                                         02110000
      *-----------------------------------------------------             02120000
       2100-CALCULAR-QUANTIL                      SECTION.               02130000
      *-----------------------------------------------------             02140000
      *    P = 1 + Q*(N-1); I = TRUNC(P); F = P - I;                    02150000
      *    QUANTIL = V(I) + F*(V(I+1)-V(I)) - INTERPOLACAO LINEAR.       02160000
           IF WRK-QTD-VALIDOS EQUAL 1                                    02170000
              MOVE WRK-ORD-VALOR (1) TO WRK-RESULTADO-QUANTIL            02180000
              GO TO 2100-99-FIM                                          02190000
           END-IF.                                                       02200000
           COMPUTE WRK-POSICAO-P ROUNDED =                               02210000
               1 + WRK-QUANTIL * (WRK-QTD-VALIDOS - 1).                  02220000
           MOVE WRK-POSICAO-P TO WRK-POSICAO-I.                          02230000
           COMPUTE WRK-FRACAO-F ROUNDED =                                02240000
               WRK-POSICAO-P - WRK-POSICAO-I.                            02250000
           IF WRK-POSICAO-I GREATER OR EQUAL WRK-QTD-VALIDOS             02260000
              MOVE WRK-ORD-VALOR (WRK-QTD-VALIDOS)                       02270000
                    TO WRK-RESULTADO-QUANTIL                             02280000
           ELSE                                                          02290000
              COMPUTE WRK-RESULTADO-QUANTIL ROUNDED =                    02300000
                  WRK-ORD-VALOR (WRK-POSICAO-I) +                        02310000
                  WRK-FRACAO-F *                                         02320000
                  (WRK-ORD-VALOR (WRK-POSICAO-I + 1) -                   02330000
                   WRK-ORD-VALOR (WRK-POSICAO-I))                        02340000
           END-IF.                                                       02350000
      *-----------------------------------------------------             02360000
       2100-99-FIM.                                  EXIT.               02370000
      *-----------------------------------------------------             02380000
                                                                         02390000
      *-----------------------------------------------------             02400000
       2200-GRAMPEAR-TITULO                       SECTION.               02410000
      *-----------------------------------------------------             02420000
           IF WRK-VLR-PRESENTE (IX-T)                                    02430000
              IF WRK-VLR-VALOR (IX-T) LESS WRK-LIMITE-INFERIOR           02440000
                 MOVE WRK-LIMITE-INFERIOR TO WRK-VLR-VALOR (IX-T)        02450000
              END-IF                                                     02460000
              IF WRK-VLR-VALOR (IX-T) GREATER WRK-LIMITE-SUPERIOR        02470000
                 MOVE WRK-LIMITE-SUPERIOR TO WRK-VLR-VALOR (IX-T)        02480000
              END-IF                                                     02490000
           END-IF.                                                       02500000
      *-----------------------------------------------------             02510000
       2200-99-FIM.                                  EXIT.               02520000
      *-----------------------------------------------------             02530000
                                                                         02540000
      *-----------------------------------------------------             02550000
       3000-INVERTER                              SECTION.               02560000
      *-----------------------------------------------------             02570000
           IF LK-FATOR-MENOR-MELHOR                                      02580000
              MOVE ZEROS TO WRK-QTD-NAO-POSITIVOS                        02590000
              PERFORM 3100-CONTAR-NAO-POSITIVO THRU 3100-99-FIM          02600000
                  VARYING IX-T FROM 1 BY 1                               02610000
                  UNTIL IX-T GREATER LK-QTD-TITULOS                      02620000
              IF WRK-QTD-VALIDOS GREATER ZEROS                           02630000
                 COMPUTE WRK-FRACAO-NAO-POSITIVOS ROUNDED =              02640000
                     WRK-QTD-NAO-POSITIVOS / WRK-QTD-VALIDOS             02650000
              ELSE                                                       02660000
                 MOVE ZEROS TO WRK-FRACAO-NAO-POSITIVOS                  02670000
              END-IF                                                     02680000
              PERFORM 3200-INVERTER-TITULO THRU 3200-99-FIM              02690000
                  VARYING IX-T FROM 1 BY 1                               02700000
                  UNTIL IX-T GREATER LK-QTD-TITULOS                      02710000
           END-IF.                                                       02720000
      *-----------------------------------------------------             02730000
       3000-99-FIM.                                  EXIT.               02740000
      *-----------------------------------------------------             02750000
                                                                         02760000
      *-----------------------------------------------------             02770000
       3100-CONTAR-NAO-POSITIVO                   SECTION.               02780000
      *-----------------------------------------------------             02790000
           IF WRK-VLR-PRESENTE (IX-T)                                    02800000
              AND WRK-VLR-VALOR (IX-T) NOT GREATER ZEROS                 02810000
              ADD 1 TO WRK-QTD-NAO-POSITIVOS                             02820000
           END-IF.                                                       02830000
      *-----------------------------------------------------             02840000
       3100-99-FIM.                                  EXIT.               02850000
      *-----------------------------------------------------             02860000
                                                                         02870000
      *-----------------------------------------------------             02880000
       3200-INVERTER-TITULO                       SECTION.               02890000
      *-----------------------------------------------------             02900000
           IF WRK-VLR-PRESENTE (IX-T)                                    02910000
              IF WRK-FRACAO-NAO-POSITIVOS GREATER 0.10                   02920000
                 COMPUTE WRK-VLR-VALOR (IX-T) =                          02930000
                     WRK-VLR-VALOR (IX-T) * -1                           02940000
              ELSE                                                       02950000
                 IF WRK-VLR-VALOR (IX-T) EQUAL ZEROS                     02960000
                    SET WRK-VLR-AUSENTE (IX-T) TO TRUE                   02970000
                 ELSE                                                    02980000
                    COMPUTE WRK-VLR-VALOR (IX-T) ROUNDED =               02990000
                        1 / WRK-VLR-VALOR (IX-T)                         03000000
                 END-IF                                                  03010000
              END-IF                                                     03020000
           END-IF.                                                       03030000
      *-----------------------------------------------------             03040000
       3200-99-FIM.                                  EXIT.               03050000
      *-----------------------------------------------------             03060000
                                                                         03070000
      *-----------------------------------------------------             03080000
       4000-PADRONIZAR                            SECTION.               03090000
      *-----------------------------------------------------             03100000
      *    RECALCULA QUANTOS PERMANECEM PRESENTES (A INVERSAO PODE      03110000
      *    TER TORNADO ALGUM AUSENTE), CALCULA MEDIA E DESVIO PADRAO    03120000
      *    AMOSTRAL E GRAVA O ESCORE PADRONIZADO NA SAIDA.               03130000
           MOVE ZEROS TO WRK-QTD-VALIDOS WRK-SOMA WRK-SOMA-QUADRADOS.     03140000
           PERFORM 4100-SOMAR-TITULO THRU 4100-99-FIM                    03150000
               VARYING IX-T FROM 1 BY 1                                  03160000
               UNTIL IX-T GREATER LK-QTD-TITULOS.                        03170000
           IF WRK-QTD-VALIDOS GREATER ZEROS                              03180000
              COMPUTE WRK-MEDIA ROUNDED = WRK-SOMA / WRK-QTD-VALIDOS     03190000
           ELSE                                                          03200000
              MOVE ZEROS TO WRK-MEDIA                                    03210000
           END-IF.                                                       03220000
           MOVE ZEROS TO WRK-DESVIO-PADRAO.                              03230000
           IF WRK-QTD-VALIDOS GREATER 1                                  03240000
              COMPUTE WRK-VARIANCIA ROUNDED =                            03250000
                  (WRK-SOMA-QUADRADOS - WRK-QTD-VALIDOS * WRK-MEDIA      03260000
                   * WRK-MEDIA) / (WRK-QTD-VALIDOS - 1)                  03270000
              IF WRK-VARIANCIA GREATER ZEROS                             03280000
                 COMPUTE WRK-DESVIO-PADRAO ROUNDED =                     03290000
                     WRK-VARIANCIA ** 0.5                                03300000
              END-IF                                                     03310000
           END-IF.                                                       03320000
           PERFORM 4200-ESCREVER-ESCORE THRU 4200-99-FIM                 03330000
               VARYING IX-T FROM 1 BY 1                                  03340000
               UNTIL IX-T GREATER LK-QTD-TITULOS.                        03350000
      *-----------------------------------------------------             03360000
       4000-99-FIM.                                  EXIT.               03370000
      *-----------------------------------------------------             03380000
                                                                         03390000
      *-----------------------------------------------------             03400000
       4100-SOMAR-TITULO                          SECTION.               03410000
      *-----------------------------------------------------             03420000
           IF WRK-VLR-PRESENTE (IX-T)                                    03430000
              ADD 1 TO WRK-QTD-VALIDOS                                   03440000
              ADD WRK-VLR-VALOR (IX-T) TO WRK-SOMA                       03450000
              COMPUTE WRK-SOMA-QUADRADOS ROUNDED =                       03460000
                  WRK-SOMA-QUADRADOS +                                   03470000
                  (WRK-VLR-VALOR (IX-T) * WRK-VLR-VALOR (IX-T))          03480000
           END-IF.                                                       03490000
      *-----------------------------------------------------             03500000
       4100-99-FIM.                                  EXIT.               03510000
      *-----------------------------------------------------             03520000
                                                                         03530000
      *-----------------------------------------------------             03540000
       4200-ESCREVER-ESCORE                       SECTION.               03550000
      *-----------------------------------------------------             03560000
           IF WRK-VLR-AUSENTE (IX-T)                                     03570000
              SET LK-ESCORE-AUSENTE (IX-T) TO TRUE                       03580000
              MOVE ZEROS TO LK-ESCORE (IX-T)                             03590000
           ELSE                                                          03600000
              SET LK-ESCORE-PRESENTE (IX-T) TO TRUE                      03610000
              IF WRK-QTD-VALIDOS LESS 2 OR WRK-DESVIO-PADRAO EQUAL ZEROS 03620000
                 COMPUTE LK-ESCORE (IX-T) ROUNDED =                      03630000
                     WRK-VLR-VALOR (IX-T) - WRK-MEDIA                    03640000
              ELSE                                                       03650000
                 COMPUTE LK-ESCORE (IX-T) ROUNDED =                      03660000
                     (WRK-VLR-VALOR (IX-T) - WRK-MEDIA) /                03670000
                      WRK-DESVIO-PADRAO                                  03680000
              END-IF                                                     03690000
           END-IF.                                                       03700000
      *-----------------------------------------------------             03710000
       4200-99-FIM.                                  EXIT.               03720000
      *-----------------------------------------------------             03730000
