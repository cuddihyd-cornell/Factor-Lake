      *=====================================================            00010000
      * COPYLIB : #SCRREG                                               00020000
      * AUTOR   : V.LEAL                                                00030000
      * EMPRESA : FOURSYS                                               00040000
      * OBJETIVO: LAYOUT DO ESCORE PADRONIZADO DE UM PAPEL PARA UM      00050000
      *           FATOR/ANO - SAIDA DE FL22SCR E ENTRADA DE FL22SEL.    00060000
      *           NIVEL 05 PARA SER INCLUIDO SOB QUALQUER 01/OCCURS.    00070000
      *---------------------------------------------------------------* 00080000
      * HISTORICO DE ALTERACOES                                        *00090000
      *---------------------------------------------------------------* 00100000
      * DATA     PROGRAMADOR         CHAMADO   DESCRICAO                00110000
      * -------- ------------------- --------- --------------------    00120000
      * 09/11/91 V.LEAL              CH-0512   CRIACAO DO COPYLIB.      00130000
      *=====================================================            00140000
       05 SCR-TICKER            PIC X(08).                              00150000
       05 SCR-VALOR             PIC S9(05)V9(6).                        00160000
       05 SCR-SITUACAO          PIC X(01).                              00170000
          88 SCR-AUSENTE                    VALUE 'A'.                  00180000
          88 SCR-PRESENTE                   VALUE 'P'.                  00190000
       05 FILLER                PIC X(05).                              00200000
