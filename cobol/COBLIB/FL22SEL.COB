      *====================================================             00010000
       IDENTIFICATION                            DIVISION.              00020000
      *====================================================             00030000
       PROGRAM-ID. FL22SEL.                                             00040000
       AUTHOR. V. LEAL.                                                 00050000
       INSTALLATION. FOURSYS.                                           00060000
       DATE-WRITTEN. 15/11/1991.                                        00070000
       DATE-COMPILED.                                                   00080000
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00090000
      *===================================================*             00100000
      *  AUTOR   : VICTOR LEAL                            *             00110000
      *  EMPRESA : FOURSYS                                *             00120000
      *  OBJETIVO: SUBROTINA DE CALCULO CHAMADA POR       *             00130000
      *            FL22RUN/FL22PCT. RECEBE A TABELA DE    *             00140000
      *            ESCORES DE UM FATOR/ANO E DEVOLVE A    *             00150000
      *            CARTEIRA (TICKER + COTAS) SELECIONADA  *             00160000
      *            PELO TOPO OU FUNDO DO RANKING, COM     *             00170000
      *            ALOCACAO IGUALITARIA EM DOLAR.         *             00180000
      *---------------------------------------------------*             00190000
      *  LINKAGE: LK-PARM-SELECAO (VER WORKING-STORAGE)   *             00200000
      *===================================================*             00210000
      *---------------------------------------------------*             00220000
      * HISTORICO DE ALTERACOES                            *            00230000
      *---------------------------------------------------*             00240000
      * DATA     PROGRAMADOR    CHAMADO   DESCRICAO         *           00250000
      * -------- -------------- --------- ----------------- *           00260000
      * 15/11/91 V.LEAL         CH-0512   VERSAO INICIAL -   *          00270000
      *                                   SO O MODO PADRAO.  *          00280000
      * 09/02/95 R.T.ALVES      CH-0940   INCLUSAO DO MODO   *          00290000
      *                                   PERCENTUAL (LADO   *          00300000
      *                                   FUNDO ORDENA        *         00310000
      *                                   ASCENDENTE E        *         00320000
      *                                   DESCARTA OS MAIS    *         00330000
      *                                   ALTOS - CONFORME     *        00340000
      *                                   ESPECIFICADO PELO    *        00350000
      *                                   PROGRAMA ORIGINAL).  *        00360000
      * 04/02/99 M.T.SOUZA      Y2K-014   SUBROTINA NAO TEM    *        00370000
      *                                   CAMPO DE DATA - NADA *       00380000
      *                                   A MUDAR.              *      00390000
      *===================================================*             00400000
                                                                        00410000
      *====================================================             00420000
       ENVIRONMENT                               DIVISION.              00430000
      *====================================================             00440000
       CONFIGURATION                             SECTION.               00450000
       SPECIAL-NAMES.                                                   00460000
           C01 IS TOP-OF-FORM.                                          00470000
      *====================================================             00480000
       DATA                                      DIVISION.              00490000
      *====================================================             00500000
      *-----------------------------------------------------            00510000
       WORKING-STORAGE                           SECTION.               00520000
      *-----------------------------------------------------            00530000
           COPY '#GLOG'.                                                00540000
      *----------------------------------------------------             00550000
       01 FILLER PIC X(48) VALUE                                        00560000
           '-----VARIAVEIS PARA RANKING--------------------'.           00570000
      *----------------------------------------------------             00580000
       01 WRK-RANKING OCCURS 3000 TIMES INDEXED BY IX-R.                00590000
           COPY '#SCRREG' REPLACING ==SCR-TICKER==   BY ==WRK-RNK-TICKER== 00591000
                                     ==SCR-VALOR==    BY ==WRK-RNK-ESCORE== 00592000
                                     ==SCR-SITUACAO== BY ==WRK-RNK-ESCORE-SIT== 00593000
                                     ==SCR-AUSENTE==  BY ==WRK-RNK-ESCORE-AUSENTE== 00594000
                                     ==SCR-PRESENTE== BY ==WRK-RNK-ESCORE-PRESENTE==. 00595000
          05 WRK-RNK-PRECO         PIC S9(07)V99.                       00620000
          05 WRK-RNK-PRECO-SIT     PIC X(01).                           00630000
             88 WRK-RNK-PRECO-VALIDO           VALUE 'P'.               00640000
             88 WRK-RNK-PRECO-INVALIDO         VALUE 'A'.               00650000
       77 WRK-QTD-RANKEAVEIS       PIC 9(05) COMP    VALUE ZEROS.       00660000
       77 WRK-TROCA-TICKER         PIC X(08)         VALUE SPACES.      00670000
       77 WRK-TROCA-ESCORE         PIC S9(05)V9(06)  VALUE ZEROS.       00680000
       77 WRK-TROCA-ESCORE-R REDEFINES WRK-TROCA-ESCORE                 00681000
                                 PIC S9(11).                             00682000
       77 WRK-TROCA-PRECO          PIC S9(07)V99     VALUE ZEROS.       00690000
       77 WRK-TROCA-PRECO-SIT      PIC X(01)         VALUE SPACES.      00700000
       77 WRK-TROCA-FEITA          PIC X(01)         VALUE 'N'.         00710000
          88 WRK-HOUVE-TROCA                  VALUE 'S'.                00720000
      *----------------------------------------------------             00730000
       01 FILLER PIC X(48) VALUE                                        00740000
           '-----VARIAVEIS PARA CONTAGEM DE SELECAO--------'.           00750000
      *----------------------------------------------------             00760000
       77 WRK-QTD-CALCULADA        PIC 9(05) COMP    VALUE ZEROS.       00770000
       77 WRK-QTD-FRACIONARIA      PIC S9(05)V9(04)  VALUE ZEROS.       00780000
      *    VISAO INTEIRA DA QTD FRACIONARIA P/ TRACE (CH-0940)          00781000
       77 WRK-QTD-FRAC-R REDEFINES WRK-QTD-FRACIONARIA PIC S9(09).      00782000
       77 WRK-POS-INICIAL          PIC 9(05) COMP    VALUE ZEROS.       00790000
       77 WRK-POS-FINAL            PIC 9(05) COMP    VALUE ZEROS.       00800000
       77 WRK-VALOR-IGUALITARIO    PIC S9(09)V99     VALUE ZEROS.       00810000
      *    VISAO ALTERNATIVA DO VALOR IGUALITARIO SEM CASAS DECIMAIS    00811000
       77 WRK-VALOR-IGUAL-R REDEFINES WRK-VALOR-IGUALITARIO PIC S9(11). 00812000
      *-----------------------------------------------------            00820000
       LINKAGE                                    SECTION.              00830000
      *-----------------------------------------------------            00840000
       01 LK-PARM-SELECAO.                                               00850000
          05 LK-QTD-TITULOS         PIC 9(05) COMP.                      00860000
          05 LK-MODO-CALCULO        PIC X(01).                           00870000
             88 LK-MODO-PADRAO                VALUE 'S'.                 00880000
             88 LK-MODO-PERCENTUAL            VALUE 'P'.                 00890000
          05 LK-LADO-CARTEIRA       PIC X(01).                           00900000
             88 LK-LADO-TOPO                  VALUE 'T'.                 00910000
             88 LK-LADO-FUNDO                 VALUE 'F'.                 00920000
          05 LK-PERCENTUAL          PIC S9(03)V9(04).                    00930000
          05 LK-INVESTIMENTO-TOTAL  PIC S9(09)V99.                       00940000
          05 LK-QTD-SELECIONADOS    PIC 9(05) COMP.                      00950000
          05 LK-TITULO OCCURS 3000 TIMES INDEXED BY IX-L.                00960000
             10 LK-SEL-TICKER          PIC X(08).                        00970000
             10 LK-SEL-ESCORE          PIC S9(05)V9(06).                 00980000
             10 LK-SEL-ESCORE-SIT      PIC X(01).                        00990000
                88 LK-SEL-ESCORE-AUSENTE      VALUE 'A'.                 01000000
                88 LK-SEL-ESCORE-PRESENTE     VALUE 'P'.                 01010000
             10 LK-SEL-PRECO           PIC S9(07)V99.                    01020000
             10 LK-SEL-PRECO-SIT       PIC X(01).                        01030000
                88 LK-SEL-PRECO-VALIDO        VALUE 'P'.                 01040000
                88 LK-SEL-PRECO-INVALIDO      VALUE 'A'.                 01050000
          05 LK-HOLDING OCCURS 3000 TIMES INDEXED BY IX-H.                01060000
             10 LK-HLD-TICKER          PIC X(08).                        01070000
             10 LK-HLD-COTAS           PIC S9(07)V9(06).                 01080000
      *====================================================              01090000
       PROCEDURE                                 DIVISION                01100000
                  USING LK-PARM-SELECAO.                                 01110000
      *====================================================              01120000
      *-----------------------------------------------------             01130000
       0000-PRINCIPAL                             SECTION.               01140000
      *-----------------------------------------------------             01150000
           PERFORM 1000-MONTAR-RANKING THRU 1000-99-FIM.                 01160000
           PERFORM 2000-DEFINIR-CONTAGEM THRU 2000-99-FIM.               01170000
           PERFORM 3000-ALOCAR THRU 3000-99-FIM.                         01180000
           GOBACK.                                                       01190000
      *-----------------------------------------------------             01200000
       0000-99-FIM.                                  EXIT.               01210000
      *-----------------------------------------------------             01220000
                                                                         01230000
      *-----------------------------------------------------             01240000
       1000-MONTAR-RANKING                        SECTION.               01250000
      *-----------------------------------------------------             01260000
      *    APENAS OS TITULOS COM ESCORE PRESENTE ENTRAM NO RANKING.      01270000
           MOVE ZEROS TO WRK-QTD-SELECIONADOS.                           01280000
           MOVE ZEROS TO WRK-QTD-RANKEAVEIS.                             01290000
           MOVE ZEROS TO LK-QTD-SELECIONADOS.                            01300000
           PERFORM 1100-COPIAR-TITULO THRU 1100-99-FIM                   01310000
               VARYING IX-L FROM 1 BY 1                                  01320000
               UNTIL IX-L GREATER LK-QTD-TITULOS.                        01330000
           PERFORM 1200-ORDENAR-DESCENDENTE THRU 1200-99-FIM.            01340000
      *-----------------------------------------------------             01350000
       1000-99-FIM.                                  EXIT.               01360000
      *-----------------------------------------------------             01370000
                                                                         01380000
      *-----------------------------------------------------             01390000
       1100-COPIAR-TITULO                         SECTION.               01400000
      *-----------------------------------------------------             01410000
           IF LK-SEL-ESCORE-PRESENTE (IX-L)                              01420000
              ADD 1 TO WRK-QTD-RANKEAVEIS                                01430000
              MOVE LK-SEL-TICKER (IX-L)                                  01440000
                    TO WRK-RNK-TICKER (WRK-QTD-RANKEAVEIS)               01450000
              MOVE LK-SEL-ESCORE (IX-L)                                  01460000
                    TO WRK-RNK-ESCORE (WRK-QTD-RANKEAVEIS)               01470000
              SET WRK-RNK-ESCORE-PRESENTE (WRK-QTD-RANKEAVEIS) TO TRUE   01475000
              MOVE LK-SEL-PRECO (IX-L)                                   01480000
                    TO WRK-RNK-PRECO (WRK-QTD-RANKEAVEIS)                01490000
              MOVE LK-SEL-PRECO-SIT (IX-L)                               01500000
                    TO WRK-RNK-PRECO-SIT (WRK-QTD-RANKEAVEIS)            01510000
           END-IF.                                                       01520000
      *-----------------------------------------------------             01530000
       1100-99-FIM.                                  EXIT.               01540000
      *-----------------------------------------------------             01550000
                                                                         01560000
      *-----------------------------------------------------             01570000
       1200-ORDENAR-DESCENDENTE                   SECTION.               01580000
      *-----------------------------------------------------             01590000
      *    BOLHA SIMPLES DESCENDENTE POR ESCORE - EMPATE MANTEM A       01600000
      *    ORDEM ORIGINAL (TROCA SO OCORRE SE ESTRITAMENTE MENOR).       01610000
           IF WRK-QTD-RANKEAVEIS GREATER 1                               01620000
              MOVE 'S' TO WRK-TROCA-FEITA                                01630000
              PERFORM 1210-PASSAR-BOLHA THRU 1210-99-FIM                 01640000
                  UNTIL NOT WRK-HOUVE-TROCA                              01650000
           END-IF.                                                       01660000
      *-----------------------------------------------------             01670000
       1200-99-FIM.                                  EXIT.               01680000
      *-----------------------------------------------------             01690000
                                                                         01700000
      *-----------------------------------------------------             01710000
       1210-PASSAR-BOLHA                          SECTION.               01720000
      *-----------------------------------------------------             01730000
           MOVE 'N' TO WRK-TROCA-FEITA.                                  01740000
           PERFORM 1220-COMPARAR-PAR THRU 1220-99-FIM                    01750000
               VARYING IX-R FROM 1 BY 1                                  01760000
               UNTIL IX-R GREATER OR EQUAL WRK-QTD-RANKEAVEIS.           01770000
      *-----------------------------------------------------             01780000
       1210-99-FIM.                                  EXIT.               01790000
      *-----------------------------------------------------             01800000
                                                                         01810000
      *-----------------------------------------------------             01820000
       1220-COMPARAR-PAR                          SECTION.               01830000
      *-----------------------------------------------------             01840000
           IF WRK-RNK-ESCORE (IX-R) LESS WRK-RNK-ESCORE (IX-R + 1)       01850000
              MOVE WRK-RNK-TICKER (IX-R)    TO WRK-TROCA-TICKER          01860000
              MOVE WRK-RNK-ESCORE (IX-R)    TO WRK-TROCA-ESCORE          01870000
              MOVE WRK-RNK-PRECO (IX-R)     TO WRK-TROCA-PRECO           01880000
              MOVE WRK-RNK-PRECO-SIT (IX-R) TO WRK-TROCA-PRECO-SIT       01890000
              MOVE WRK-RNK-TICKER (IX-R + 1)    TO WRK-RNK-TICKER (IX-R) 01900000
              MOVE WRK-RNK-ESCORE (IX-R + 1)    TO WRK-RNK-ESCORE (IX-R) 01910000
              MOVE WRK-RNK-PRECO (IX-R + 1)     TO WRK-RNK-PRECO (IX-R)  01920000
              MOVE WRK-RNK-PRECO-SIT (IX-R + 1) TO                       01930000
                    WRK-RNK-PRECO-SIT (IX-R)                             01940000
              MOVE WRK-TROCA-TICKER    TO WRK-RNK-TICKER (IX-R + 1)      01950000
              MOVE WRK-TROCA-ESCORE    TO WRK-RNK-ESCORE (IX-R + 1)      01960000
              MOVE WRK-TROCA-PRECO     TO WRK-RNK-PRECO (IX-R + 1)       01970000
              MOVE WRK-TROCA-PRECO-SIT TO WRK-RNK-PRECO-SIT (IX-R + 1)   01980000
              MOVE 'S' TO WRK-TROCA-FEITA                                01990000
           END-IF.                                                       02000000
      *-----------------------------------------------------             02010000
       1220-99-FIM.                                  EXIT.               02020000
      *-----------------------------------------------------             02030000
                                                                         02040000
      *-----------------------------------------------------             02050000
       2000-DEFINIR-CONTAGEM                      SECTION.               02060000
      *-----------------------------------------------------             02070000
      *    DEFINE QUAIS POSICOES DA TABELA WRK-RANKING (JA ORDENADA      02080000
      *    DESCENDENTE) SERAO SELECIONADAS, CONFORME MODO E LADO.        02090000
           IF WRK-QTD-RANKEAVEIS EQUAL ZEROS                             02100000
              GO TO 2000-99-FIM                                          02110000
           END-IF.                                                       02120000
           COMPUTE WRK-QTD-FRACIONARIA ROUNDED =                         02130000
               WRK-QTD-RANKEAVEIS * LK-PERCENTUAL / 100.                 02140000
           IF LK-MODO-PADRAO                                             02150000
              PERFORM 2100-CONTAR-PADRAO THRU 2100-99-FIM                02160000
           ELSE                                                          02170000
              PERFORM 2200-CONTAR-PERCENTUAL THRU 2200-99-FIM            02180000
           END-IF.                                                       02190000
      *-----------------------------------------------------             02200000
       2000-99-FIM.                                  EXIT.               02210000
      *-----------------------------------------------------             02220000
                                                                         02230000
      *-----------------------------------------------------             02240000
       2100-CONTAR-PADRAO                         SECTION.               02250000
      *-----------------------------------------------------             02260000
      *    COUNT = MAX(1, TRUNC(N * PCT / 100)); TOPO = PRIMEIROS COUNT; 02270000
      *    FUNDO = ULTIMOS COUNT DA MESMA ORDEM DESCENDENTE.             02280000
           MOVE WRK-QTD-FRACIONARIA TO WRK-QTD-CALCULADA.                02290000
           IF WRK-QTD-CALCULADA LESS 1                                   02300000
              MOVE 1 TO WRK-QTD-CALCULADA                                02310000
           END-IF.                                                       02320000
           IF LK-LADO-TOPO                                               02330000
              MOVE 1 TO WRK-POS-INICIAL                                  02340000
              MOVE WRK-QTD-CALCULADA TO WRK-POS-FINAL                    02350000
           ELSE                                                          02360000
              COMPUTE WRK-POS-INICIAL =                                  02370000
                  WRK-QTD-RANKEAVEIS - WRK-QTD-CALCULADA + 1             02380000
              MOVE WRK-QTD-RANKEAVEIS TO WRK-POS-FINAL                   02390000
           END-IF.                                                       02400000
           MOVE WRK-QTD-CALCULADA TO WRK-QTD-SELECIONADOS.               02410000
      *-----------------------------------------------------             02420000
       2100-99-FIM.                                  EXIT.               02430000
      *-----------------------------------------------------             02440000
                                                                         02450000
      *-----------------------------------------------------             02460000
       2200-CONTAR-PERCENTUAL                     SECTION.               02470000
      *-----------------------------------------------------             02480000
      *    COUNT = MAX(1, ARREDONDA(N * PCT / 100)); TOPO = PRIMEIROS    02490000
      *    COUNT DA ORDEM DESCENDENTE. FUNDO: A TABELA JA ESTA           02500000
      *    DESCENDENTE - PARA "ORDENAR ASCENDENTE E DESCARTAR OS COUNT   02510000
      *    MAIS ALTOS" BASTA TOMAR AS ULTIMAS (N - COUNT) POSICOES DA    02520000
      *    ORDEM DESCENDENTE, QUE SAO AS DE MENOR ESCORE - MESMO         02530000
      *    RESULTADO DO PROGRAMA ORIGINAL, MANTIDO DE PROPOSITO.         02540000
           COMPUTE WRK-QTD-CALCULADA ROUNDED = WRK-QTD-FRACIONARIA.       02550000
           IF WRK-QTD-CALCULADA LESS 1                                   02560000
              MOVE 1 TO WRK-QTD-CALCULADA                                02570000
           END-IF.                                                       02580000
           IF LK-LADO-TOPO                                               02590000
              MOVE 1 TO WRK-POS-INICIAL                                  02600000
              MOVE WRK-QTD-CALCULADA TO WRK-POS-FINAL                    02610000
              MOVE WRK-QTD-CALCULADA TO WRK-QTD-SELECIONADOS             02620000
           ELSE                                                          02630000
              IF WRK-QTD-CALCULADA GREATER OR EQUAL WRK-QTD-RANKEAVEIS   02640000
                 MOVE ZEROS TO WRK-QTD-SELECIONADOS                      02650000
                 MOVE 1 TO WRK-POS-INICIAL                               02660000
                 MOVE ZEROS TO WRK-POS-FINAL                             02670000
              ELSE                                                       02680000
                 COMPUTE WRK-POS-INICIAL = WRK-QTD-CALCULADA + 1         02690000
                 MOVE WRK-QTD-RANKEAVEIS TO WRK-POS-FINAL                02700000
                 COMPUTE WRK-QTD-SELECIONADOS =                          02710000
                     WRK-QTD-RANKEAVEIS - WRK-QTD-CALCULADA              02720000
              END-IF                                                     02730000
           END-IF.                                                       02740000
      *-----------------------------------------------------             02750000
       2200-99-FIM.                                  EXIT.               02760000
      *-----------------------------------------------------             02770000
                                                                         02780000
      *-----------------------------------------------------             02790000
       3000-ALOCAR                                SECTION.               02800000
      *-----------------------------------------------------             02810000
      *    VALOR IGUALITARIO = INVESTIMENTO TOTAL / QTD SELECIONADOS;    02820000
      *    TITULOS SEM PRECO VALIDO NAO GERAM REGISTRO DE CARTEIRA MAS   02830000
      *    CONTINUAM CONTANDO NO DENOMINADOR (O DINHEIRO FICA PARADO).   02840000
           MOVE ZEROS TO LK-QTD-SELECIONADOS.                            02850000
           IF WRK-QTD-SELECIONADOS EQUAL ZEROS                           02860000
              GO TO 3000-99-FIM                                          02870000
           END-IF.                                                       02880000
           COMPUTE WRK-VALOR-IGUALITARIO ROUNDED =                       02890000
               LK-INVESTIMENTO-TOTAL / WRK-QTD-SELECIONADOS.             02900000
           PERFORM 3100-ALOCAR-POSICAO THRU 3100-99-FIM                  02910000
               VARYING IX-R FROM WRK-POS-INICIAL BY 1                    02920000
               UNTIL IX-R GREATER WRK-POS-FINAL.                         02930000
      *-----------------------------------------------------             02940000
       3000-99-FIM.                                  EXIT.               02950000
      *-----------------------------------------------------             02960000
                                                                         02970000
      *-----------------------------------------------------             02980000
       3100-ALOCAR-POSICAO                        SECTION.               02990000
      *-----------------------------------------------------             03000000
           IF WRK-RNK-PRECO-VALIDO (IX-R)                                03010000
              ADD 1 TO LK-QTD-SELECIONADOS                               03020000
              MOVE WRK-RNK-TICKER (IX-R)                                 03030000
                    TO LK-HLD-TICKER (LK-QTD-SELECIONADOS)               03040000
              COMPUTE LK-HLD-COTAS (LK-QTD-SELECIONADOS) ROUNDED =       03050000
                  WRK-VALOR-IGUALITARIO / WRK-RNK-PRECO (IX-R)           03060000
           END-IF.                                                       03070000
      *-----------------------------------------------------             03080000
       3100-99-FIM.                                  EXIT.               03090000
      *-----------------------------------------------------             03100000
