      *=====================================================            00010000
      * COPYLIB : #BENCTB                                               00020000
      * AUTOR   : V.LEAL                                                00030000
      * EMPRESA : FOURSYS                                               00040000
      * OBJETIVO: TABELA DE RETORNO DO BENCHMARK (RUSSELL 2000) E DA    00050000
      *           TAXA LIVRE DE RISCO POR ANO-BASE DE CARTEIRA, ANOS    00060000
      *           2002 A 2022, CARREGADA POR VALUE/REDEFINES COMO A     00070000
      *           #FACTBL. QUALQUER ANO FORA DESTA FAIXA USA RETORNO    00080000
      *           ZERO E TAXA LIVRE 0,01 (VER FL22RUN/FL22PCT).         00090000
      *---------------------------------------------------------------* 00100000
      * HISTORICO DE ALTERACOES                                        *00110000
      *---------------------------------------------------------------* 00120000
      * DATA     PROGRAMADOR         CHAMADO   DESCRICAO                00130000
      * -------- ------------------- --------- --------------------    00140000
      * 09/11/91 V.LEAL              CH-0512   CRIACAO DO COPYLIB, ATE  00150000
      *                                        1991 (TABELA CRESCE A   00160000
      *                                        CADA FECHAMENTO ANUAL). 00170000
      * 11/01/23 D.F.PINTO           CH-2245   FECHAMENTO DO ANO-BASE  00180000
      *                                        2022 (ULTIMA LINHA).    00190000
      *=====================================================            00200000
       01 WRK-BENCH-TABELA-INIC.                                        00210000
          05 FILLER PIC 9(04)    VALUE 2002.                            00220000
          05 FILLER PIC S9(2)V99 VALUE 34.62.                           00230000
          05 FILLER PIC S9V9(4)  VALUE 0.0165.                          00240000
          05 FILLER PIC 9(04)    VALUE 2003.                            00250000
          05 FILLER PIC S9(2)V99 VALUE 17.48.                           00260000
          05 FILLER PIC S9V9(4)  VALUE 0.0125.                          00270000
          05 FILLER PIC 9(04)    VALUE 2004.                            00280000
          05 FILLER PIC S9(2)V99 VALUE 16.56.                           00290000
          05 FILLER PIC S9V9(4)  VALUE 0.0223.                          00300000
          05 FILLER PIC 9(04)    VALUE 2005.                            00310000
          05 FILLER PIC S9(2)V99 VALUE 8.65.                            00320000
          05 FILLER PIC S9V9(4)  VALUE 0.0418.                          00330000
          05 FILLER PIC 9(04)    VALUE 2006.                            00340000
          05 FILLER PIC S9(2)V99 VALUE 11.01.                           00350000
          05 FILLER PIC S9V9(4)  VALUE 0.0501.                          00360000
          05 FILLER PIC 9(04)    VALUE 2007.                            00370000
          05 FILLER PIC S9(2)V99 VALUE -15.63.                          00380000
          05 FILLER PIC S9V9(4)  VALUE 0.0410.                          00390000
          05 FILLER PIC 9(04)    VALUE 2008.                            00400000
          05 FILLER PIC S9(2)V99 VALUE -11.08.                          00410000
          05 FILLER PIC S9V9(4)  VALUE 0.0142.                          00420000
          05 FILLER PIC 9(04)    VALUE 2009.                            00430000
          05 FILLER PIC S9(2)V99 VALUE 11.89.                           00440000
          05 FILLER PIC S9V9(4)  VALUE 0.0037.                          00450000
          05 FILLER PIC 9(04)    VALUE 2010.                            00460000
          05 FILLER PIC S9(2)V99 VALUE -4.73.                           00470000
          05 FILLER PIC S9V9(4)  VALUE 0.0029.                          00480000
          05 FILLER PIC 9(04)    VALUE 2011.                            00490000
          05 FILLER PIC S9(2)V99 VALUE 30.01.                           00500000
          05 FILLER PIC S9V9(4)  VALUE 0.0011.                          00510000
          05 FILLER PIC 9(04)    VALUE 2012.                            00520000
          05 FILLER PIC S9(2)V99 VALUE 28.22.                           00530000
          05 FILLER PIC S9V9(4)  VALUE 0.0018.                          00540000
          05 FILLER PIC 9(04)    VALUE 2013.                            00550000
          05 FILLER PIC S9(2)V99 VALUE 2.60.                            00560000
          05 FILLER PIC S9V9(4)  VALUE 0.0012.                          00570000
          05 FILLER PIC 9(04)    VALUE 2014.                            00580000
          05 FILLER PIC S9(2)V99 VALUE -0.09.                           00590000
          05 FILLER PIC S9V9(4)  VALUE 0.0010.                          00600000
          05 FILLER PIC 9(04)    VALUE 2015.                            00610000
          05 FILLER PIC S9(2)V99 VALUE 13.71.                           00620000
          05 FILLER PIC S9V9(4)  VALUE 0.0026.                          00630000
          05 FILLER PIC 9(04)    VALUE 2016.                            00640000
          05 FILLER PIC S9(2)V99 VALUE 19.11.                           00650000
          05 FILLER PIC S9V9(4)  VALUE 0.0066.                          00660000
          05 FILLER PIC 9(04)    VALUE 2017.                            00670000
          05 FILLER PIC S9(2)V99 VALUE 13.80.                           00680000
          05 FILLER PIC S9V9(4)  VALUE 0.0140.                          00690000
          05 FILLER PIC 9(04)    VALUE 2018.                            00700000
          05 FILLER PIC S9(2)V99 VALUE -10.21.                          00710000
          05 FILLER PIC S9V9(4)  VALUE 0.0265.                          00720000
          05 FILLER PIC 9(04)    VALUE 2019.                            00730000
          05 FILLER PIC S9(2)V99 VALUE -1.03.                           00740000
          05 FILLER PIC S9V9(4)  VALUE 0.0161.                          00750000
          05 FILLER PIC 9(04)    VALUE 2020.                            00760000
          05 FILLER PIC S9(2)V99 VALUE 46.21.                           00770000
          05 FILLER PIC S9V9(4)  VALUE 0.0013.                          00780000
          05 FILLER PIC 9(04)    VALUE 2021.                            00790000
          05 FILLER PIC S9(2)V99 VALUE -24.48.                          00800000
          05 FILLER PIC S9V9(4)  VALUE 0.0011.                          00810000
          05 FILLER PIC 9(04)    VALUE 2022.                            00820000
          05 FILLER PIC S9(2)V99 VALUE 7.23.                            00830000
          05 FILLER PIC S9V9(4)  VALUE 0.0443.                          00840000
       01 WRK-BENCH-TABELA REDEFINES WRK-BENCH-TABELA-INIC.             00850000
          05 WRK-BENCH-ITEM OCCURS 21 TIMES INDEXED BY IX-BEN.          00860000
             10 WRK-BENCH-ANO       PIC 9(04).                          00870000
             10 WRK-BENCH-RETORNO   PIC S9(2)V99.                       00880000
             10 WRK-BENCH-TX-LIVRE  PIC S9V9(4).                        00890000
       77 WRK-FONTE-TX-LIVRE  PIC X(20) VALUE 'FRED (OCT 1)'.           00900000
