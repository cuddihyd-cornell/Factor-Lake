      *=====================================================            00010000
      * COPYLIB : #GLOG                                                 00020000
      * AUTOR   : IVETE MOURA COSTA                                     00030000
      * EMPRESA : FOURSYS                                                00040000
      * OBJETIVO: AREA PADRAO DE LOG DE ERRO DE ABERTURA/LEITURA/       00050000
      *           GRAVACAO DE ARQUIVO, GRAVADA VIA CALL 'GRAVALOG'.     00060000
      *           TODO PROGRAMA BATCH DA BIBLIOTECA DEVE INCLUIR ESTE   00070000
      *           COPY NA WORKING-STORAGE, LOGO APOS A SECTION.         00080000
      *---------------------------------------------------------------* 00090000
      * HISTORICO DE ALTERACOES                                        *00100000
      *---------------------------------------------------------------* 00110000
      * DATA     PROGRAMADOR         CHAMADO   DESCRICAO                00120000
      * -------- ------------------- --------- --------------------    00130000
      * 15/03/85 I.MOURA COSTA       INICIAL   CRIACAO DO COPYLIB.      00140000
      * 22/09/88 J.R.ALMEIDA         CH-0231   INCLUSAO DE WRK-STATUS   00150000
      *                                        COM 4 POSICOES PARA     00160000
      *                                        ACEITAR FS DE VSAM.     00170000
      * 04/02/99 M.T.SOUZA           Y2K-014   REVISAO Y2K - NENHUM    00180000
      *                                        CAMPO DE DATA NESTE     00190000
      *                                        COPYLIB, NADA A MUDAR.  00200000
      *=====================================================            00210000
       01 WRK-DADOS.                                                    00220000
          05 WRK-PROGRAMA        PIC X(08)    VALUE SPACES.             00230000
          05 WRK-SECAO           PIC X(04)    VALUE SPACES.             00240000
          05 WRK-MENSAGEM        PIC X(21)    VALUE SPACES.             00250000
          05 WRK-STATUS          PIC X(04)    VALUE SPACES.             00260000
