      *=====================================================            00010000
      * COPYLIB : #MKTREG                                               00020000
      * AUTOR   : IVETE MOURA COSTA                                     00030000
      * EMPRESA : FOURSYS                                               00040000
      * OBJETIVO: LAYOUT DO REGISTRO DE MERCADO JA PADRONIZADO/LIMPO -  00050000
      *           UM REGISTRO POR PAPEL POR ANO. USADO NO FD DE CLNMKT  00060000
      *           E COMO ELEMENTO DA TABELA DE MERCADO DO ANO EM        00070000
      *           WORKING-STORAGE (FL22SCR/FL22SEL/FL22GRW/FL22RUN/     00080000
      *           FL22PCT). COMEÇA NO NIVEL 05 PARA SER INCLUIDO SOB    00090000
      *           QUALQUER 01 DE QUEM PRECISAR.                         00100000
      *---------------------------------------------------------------* 00110000
      * HISTORICO DE ALTERACOES                                        *00120000
      *---------------------------------------------------------------* 00130000
      * DATA     PROGRAMADOR         CHAMADO   DESCRICAO                00140000
      * -------- ------------------- --------- --------------------    00150000
      * 15/03/85 I.MOURA COSTA       INICIAL   CRIACAO DO COPYLIB.      00160000
      * 09/11/91 V.LEAL              CH-0512   INCLUSAO DOS 13 FATORES  00170000
      *                                        DE RANKING (ERA SO      00180000
      *                                        PRECO E SETOR).         00190000
      * 04/02/99 M.T.SOUZA           Y2K-014   MKT-ANO JA ERA 9(04),   00200000
      *                                        NADA A MUDAR NO Y2K.    00210000
      *=====================================================            00220000
      *-----------LRECL 267 (VER FL22CLN PARA O REGISTRO BRUTO)-------  00230000
       05 MKT-TICKER            PIC X(08).                              00240000
       05 MKT-NOME              PIC X(30).                              00250000
       05 MKT-ANO               PIC 9(04).                              00260000
       05 MKT-PRECO             PIC S9(07)V99.                          00270000
       05 MKT-INDUSTRIA         PIC X(40).                              00280000
       05 MKT-SETOR             PIC X(20).                              00290000
       05 MKT-FATORES.                                                  00300000
          10 MKT-FATOR-VALOR    PIC S9(07)V9(4) OCCURS 13 TIMES.        00310000
          10 MKT-FATOR-SITUACAO PIC X(01)       OCCURS 13 TIMES.        00320000
             88 MKT-FATOR-AUSENTE              VALUE 'A'.               00330000
             88 MKT-FATOR-PRESENTE             VALUE 'P'.               00340000
       05 MKT-PRECO-SITUACAO    PIC X(01).                              00350000
          88 MKT-PRECO-VALIDO                  VALUE 'P'.               00360000
          88 MKT-PRECO-INVALIDO                VALUE 'A'.               00370000
       05 FILLER                PIC X(15).                              00380000
