      *=====================================================            00010000
      * COPYLIB : #FACTBL                                               00020000
      * AUTOR   : V.LEAL                                                00030000
      * EMPRESA : FOURSYS                                               00040000
      * OBJETIVO: TABELA DOS 13 FATORES DE RANKING ADMITIDOS PELO       00050000
      *           BACKTEST, COM O SENTIDO DE CADA UM (S=QUANTO MAIOR    00060000
      *           MELHOR, N=QUANTO MENOR MELHOR - ESTE E INVERTIDO NA   00070000
      *           PADRONIZACAO). CARREGADA POR VALUE E ACESSADA COMO    00080000
      *           TABELA VIA REDEFINES (NAO HA ARQUIVO DE PARAMETROS    00090000
      *           PARA ISTO - SAO OS MESMOS 13 FATORES DESDE A CRIACAO  00100000
      *           DO BACKTEST). USE COPY '#FACTBL' NA WORKING-STORAGE.  00110000
      *---------------------------------------------------------------* 00120000
      * HISTORICO DE ALTERACOES                                        *00130000
      *---------------------------------------------------------------* 00140000
      * DATA     PROGRAMADOR         CHAMADO   DESCRICAO                00150000
      * -------- ------------------- --------- --------------------    00160000
      * 09/11/91 V.LEAL              CH-0512   CRIACAO DO COPYLIB.      00170000
      * 17/06/94 R.T.ALVES           CH-0980   AJUSTE DO SENTIDO DE     00180000
      *                                        ACCRUALS/ASSETS PARA N  00190000
      *                                        (ERA S POR ENGANO).     00200000
      *=====================================================            00210000
       01 WRK-FATOR-TABELA-INIC.                                        00220000
          05 FILLER PIC X(20) VALUE 'ROE 9/30            '.             00230000
          05 FILLER PIC X(01) VALUE 'S'.                                00240000
          05 FILLER PIC X(20) VALUE 'ROA 9/30            '.             00250000
          05 FILLER PIC X(01) VALUE 'S'.                                00260000
          05 FILLER PIC X(20) VALUE '12-MO MOMENTUM %    '.             00270000
          05 FILLER PIC X(01) VALUE 'S'.                                00280000
          05 FILLER PIC X(20) VALUE '6-MO MOMENTUM %     '.             00290000
          05 FILLER PIC X(01) VALUE 'S'.                                00300000
          05 FILLER PIC X(20) VALUE '1-MO MOMENTUM %     '.             00310000
          05 FILLER PIC X(01) VALUE 'S'.                                00320000
          05 FILLER PIC X(20) VALUE 'PRICE-TO-BOOK 9/30  '.             00330000
          05 FILLER PIC X(01) VALUE 'N'.                                00340000
          05 FILLER PIC X(20) VALUE 'NEXT FY EARNS/P     '.             00350000
          05 FILLER PIC X(01) VALUE 'S'.                                00360000
          05 FILLER PIC X(20) VALUE '1-YR PRICE VOL %    '.             00370000
          05 FILLER PIC X(01) VALUE 'N'.                                00380000
          05 FILLER PIC X(20) VALUE 'ACCRUALS/ASSETS     '.             00390000
          05 FILLER PIC X(01) VALUE 'N'.                                00400000
          05 FILLER PIC X(20) VALUE 'ROA %               '.             00410000
          05 FILLER PIC X(01) VALUE 'S'.                                00420000
          05 FILLER PIC X(20) VALUE '1-YR ASSET GROWTH % '.             00430000
          05 FILLER PIC X(01) VALUE 'S'.                                00440000
          05 FILLER PIC X(20) VALUE '1-YR CAPEX GROWTH % '.             00450000
          05 FILLER PIC X(01) VALUE 'S'.                                00460000
          05 FILLER PIC X(20) VALUE 'BOOK/PRICE          '.             00470000
          05 FILLER PIC X(01) VALUE 'S'.                                00480000
       01 WRK-FATOR-TABELA REDEFINES WRK-FATOR-TABELA-INIC.             00490000
          05 WRK-FATOR-ITEM OCCURS 13 TIMES INDEXED BY IX-FAT.          00500000
             10 WRK-FATOR-NOME    PIC X(20).                            00510000
             10 WRK-FATOR-DIRECAO PIC X(01).                            00520000
                88 WRK-FATOR-MAIOR-MELHOR   VALUE 'S'.                  00530000
                88 WRK-FATOR-MENOR-MELHOR   VALUE 'N'.                  00540000
