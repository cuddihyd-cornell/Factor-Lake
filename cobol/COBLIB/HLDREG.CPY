      *=====================================================            00010000
      * COPYLIB : #HLDREG                                               00020000
      * AUTOR   : V.LEAL                                                00030000
      * EMPRESA : FOURSYS                                               00040000
      * OBJETIVO: LAYOUT DO REGISTRO DE POSICAO (HOLDING) - QUANTIDADE  00050000
      *           FRACIONARIA DE COTAS DE UM PAPEL DENTRO DE UMA        00060000
      *           CARTEIRA. NIVEL 05 PARA SER INCLUIDO SOB QUALQUER 01. 00070000
      *---------------------------------------------------------------* 00080000
      * HISTORICO DE ALTERACOES                                        *00090000
      *---------------------------------------------------------------* 00100000
      * DATA     PROGRAMADOR         CHAMADO   DESCRICAO                00110000
      * -------- ------------------- --------- --------------------    00120000
      * 09/11/91 V.LEAL              CH-0512   CRIACAO DO COPYLIB.      00130000
      *=====================================================            00140000
       05 HLD-TICKER            PIC X(08).                              00150000
       05 HLD-COTAS             PIC S9(07)V9(6).                        00160000
       05 FILLER                PIC X(06).                              00170000
